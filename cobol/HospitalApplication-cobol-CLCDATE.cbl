000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030*    CLCDATE  --  CALENDAR DATE ARITHMETIC SUBROUTINE
000040*    CALLED BY TKTMGR AND TRNORDR TO ADD/SUBTRACT A DAY COUNT
000050*    TO A DATE AND TO GET THE DAY-OF-YEAR DIFFERENCE BETWEEN TWO
000060*    DATES.  NON-LEAP 365-DAY CALENDAR ONLY -- FEB IS FIXED AT
000070*    28 DAYS.  NO FILES, NO ABEND PATH -- RETURN-CD TELLS THE
000080*    CALLER WHETHER THE INPUT DATE WAS VALID.
000090******************************************************************
000100*    CHANGE LOG
000110*    ----------
000120*    04/02/89  JRS  ORIGINAL PROGRAM, WRITTEN FOR THE NEW
000130*                   RAILWAY TICKETING SUITE.  REQ RTS-0012.
000140*    09/14/90  JRS  ADDED DIFF-DAYS-FUNC (WAS ADD-DAYS ONLY).
000150*                   SCHEDULING WANTED A SIMPLE TRIP-LENGTH CALC.
000160*                   REQ RTS-0118.
000170*    06/03/92  LDP  FIXED MONTH ROLLOVER -- ADDING DAYS PAST
000180*                   DEC 31 WAS COMING BACK AS MONTH 13 INSTEAD
000190*                   OF WRAPPING TO JAN.  CR-2960.
000200*    02/28/94  LDP  FIXED THE SAME BUG GOING BACKWARDS PAST
000210*                   JAN 1 -- MONTH 0 WAS NOT WRAPPING TO DEC.
000220*                   CR-3117.
000230*    11/09/98  KMO  Y2K REVIEW.  THIS ROUTINE CARRIES NO
000240*                   CENTURY/YEAR FIELD AT ALL (MM/DD ONLY, PER
000250*                   THE SCHEDULING DESIGN) SO THERE IS NOTHING
000260*                   TO WINDOW.  SIGNED OFF CLEAN.  CR-6241.
000270*    03/22/01  KMO  PREFIX-TOTAL WAS BUILT WITH A ONE-OFF INDEX
000280*                   ERROR, DIFF-DAYS ACROSS A MONTH BOUNDARY WAS
000290*                   HIGH BY ONE DAY.  CR-7005.
000300******************************************************************
000310 PROGRAM-ID.  CLCDATE.
000320 AUTHOR. JON SAYLES.
000330 INSTALLATION. COBOL DEVELOPMENT CENTER.
000340 DATE-WRITTEN. 04/02/89.
000350 DATE-COMPILED. 03/22/01.
000360 SECURITY. NON-CONFIDENTIAL.
000370
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER. IBM-390.
000410 OBJECT-COMPUTER. IBM-390.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450
000460 DATA DIVISION.
000470 FILE SECTION.
000480
000490 WORKING-STORAGE SECTION.
000500*  DAYS-PER-MONTH LOADED FROM A PACKED LITERAL -- THE SHOP'S
000510*  USUAL WAY OF SEEDING A SMALL TABLE WITHOUT 12 MOVE STATEMENTS.
000520 01  DAY-TABLE-INIT.
000530     05  DAY-TABLE-LITERAL         PIC X(24)
000540             VALUE "312831303130313130313031".
000550 01  DAY-TABLE-WORK REDEFINES DAY-TABLE-INIT.
000560     05  DAYS-IN-MONTH OCCURS 12 TIMES
000570                                   PIC 9(02).
000580
000590 01  PREFIX-TOTAL-TBL.
000600     05  PREFIX-TOTAL  OCCURS 13 TIMES PIC 9(03) COMP.
000610     05  FILLER                        PIC X(01).
000620
000630 01  MISC-FIELDS.
000640     05  WS-SUB                    PIC 9(02) COMP.
000650     05  WS-MONTH                  PIC 9(02) COMP.
000660     05  WS-DAY                    PIC 9(02) COMP.
000670     05  WS-REMAIN-DAYS            PIC S9(05) COMP.
000680     05  WS-DOY-1                  PIC 9(03) COMP.
000690     05  WS-DOY-2                  PIC 9(03) COMP.
000700     05  TABLE-LOADED-SW           PIC X(01) VALUE "N".
000710         88 TABLE-IS-LOADED        VALUE "Y".
000720     05  FILLER                    PIC X(01).
000730
000740 LINKAGE SECTION.
000750 01  CALC-DATE-REC.
000760     05  DATE-FUNCTION-SW          PIC X(01).
000770         88  ADD-DAYS-FUNC         VALUE "A".
000780         88  DIFF-DAYS-FUNC        VALUE "D".
000790     05  IN-DATE-1.
000800         10  IN-MONTH-1            PIC 9(02).
000810         10  IN-DAY-1              PIC 9(02).
000820     05  IN-DATE-1-N REDEFINES IN-DATE-1
000830                                   PIC 9(04).
000840     05  IN-DATE-2.
000850         10  IN-MONTH-2            PIC 9(02).
000860         10  IN-DAY-2              PIC 9(02).
000870     05  IN-DATE-2-N REDEFINES IN-DATE-2
000880                                   PIC 9(04).
000890     05  IN-DAYS-DELTA             PIC S9(05).
000900     05  OUT-DATE.
000910         10  OUT-MONTH             PIC 9(02).
000920         10  OUT-DAY               PIC 9(02).
000930     05  OUT-DATE-N REDEFINES OUT-DATE
000940                                   PIC 9(04).
000950     05  OUT-DAY-DIFF              PIC S9(05).
000960     05  FILLER                    PIC X(02).
000970
000980 01  RETURN-CD                     PIC 9(04) COMP.
000990
001000 PROCEDURE DIVISION USING CALC-DATE-REC, RETURN-CD.
001010     IF NOT TABLE-IS-LOADED
001020         PERFORM 050-BUILD-ONE-PREFIX THRU 050-EXIT
001030             VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 12
001040         MOVE "Y" TO TABLE-LOADED-SW.
001050
001060     MOVE ZERO TO RETURN-CD.
001070     IF ADD-DAYS-FUNC
001080         PERFORM 100-ADD-DAYS THRU 100-EXIT
001090     ELSE IF DIFF-DAYS-FUNC
001100         PERFORM 200-DIFF-DAYS THRU 200-EXIT
001110     ELSE
001120         MOVE 9999 TO RETURN-CD.
001130
001140     GOBACK.
001150
001160*    PREFIX-TOTAL(M) = TOTAL DAYS IN MONTHS 1 THRU M-1.
001170 050-BUILD-ONE-PREFIX.
001180     COMPUTE PREFIX-TOTAL(WS-SUB + 1) =
001190             PREFIX-TOTAL(WS-SUB) + DAYS-IN-MONTH(WS-SUB).
001200 050-EXIT.
001210     EXIT.
001220
001230 100-ADD-DAYS.
001240*    WALK THE DATE FORWARD (OR BACKWARD) ONE DAY AT A TIME,
001250*    WRAPPING DEC <-> JAN AS WE GO.
001260     MOVE IN-MONTH-1 TO WS-MONTH.
001270     MOVE IN-DAY-1   TO WS-DAY.
001280     MOVE IN-DAYS-DELTA TO WS-REMAIN-DAYS.
001290
001300     PERFORM 150-STEP-ONE-DAY THRU 150-EXIT
001310         UNTIL WS-REMAIN-DAYS = ZERO.
001320
001330     MOVE WS-MONTH TO OUT-MONTH.
001340     MOVE WS-DAY   TO OUT-DAY.
001350 100-EXIT.
001360     EXIT.
001370
001380 150-STEP-ONE-DAY.
001390     IF WS-REMAIN-DAYS > ZERO
001400         COMPUTE WS-DAY = WS-DAY + 1
001410         SUBTRACT 1 FROM WS-REMAIN-DAYS
001420         IF WS-DAY > DAYS-IN-MONTH(WS-MONTH)
001430             MOVE 1 TO WS-DAY
001440             ADD 1 TO WS-MONTH
001450             IF WS-MONTH > 12
001460                 MOVE 1 TO WS-MONTH
001470             END-IF
001480         END-IF
001490     ELSE
001500         COMPUTE WS-DAY = WS-DAY - 1
001510         ADD 1 TO WS-REMAIN-DAYS
001520         IF WS-DAY < 1
001530             SUBTRACT 1 FROM WS-MONTH
001540             IF WS-MONTH < 1
001550                 MOVE 12 TO WS-MONTH
001560             END-IF
001570             MOVE DAYS-IN-MONTH(WS-MONTH) TO WS-DAY
001580         END-IF
001590     END-IF.
001600 150-EXIT.
001610     EXIT.
001620
001630 200-DIFF-DAYS.
001640*    DIFFERENCE IN DAY-OF-YEAR -- ONLY VALID WITHIN ONE YEAR,
001650*    PER THE SCHEDULING DESIGN (NO CENTURY/YEAR CARRIED).
001660     COMPUTE WS-DOY-1 = PREFIX-TOTAL(IN-MONTH-1) + IN-DAY-1.
001670     COMPUTE WS-DOY-2 = PREFIX-TOTAL(IN-MONTH-2) + IN-DAY-2.
001680     COMPUTE OUT-DAY-DIFF = WS-DOY-2 - WS-DOY-1.
001690 200-EXIT.
001700     EXIT.
