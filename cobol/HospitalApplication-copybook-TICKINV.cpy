000010******************************************************************
000020*    TICKINV   --  TICKET-INVENTORY RECORD LAYOUT
000030*    ONE ROW PER TRAIN/DATE/DEPARTURE-STATION LEG.  CARRIES THE
000040*    REMAINING SEAT COUNT AGAINST WHICH THE ORDER-PROCESSING RUN
000050*    BUYS AND REFUNDS.  FILE IS RELATIVE, KEY IS BUILT BY THE
000060*    OWNING PROGRAM'S SORTED INDEX TABLE -- SEE TKTMGR.
000070******************************************************************
000080*    HISTORY
000090*    --------
000100*    02/11/88  JRS  ORIGINAL COPY MEMBER.
000110*    07/19/93  LDP  MADE TICK-SEAT-NUM SIGNED, WAS UNSIGNED --
000120*                   A BAD REFUND COULD DRIVE IT NEGATIVE AND
000130*                   BLOW UP THE DISPLAY EDIT.  CR-4488.
000140*    11/09/98  KMO  Y2K REVIEW -- TICK-DATE IS MMDD, NO CENTURY
000150*                   TO FIX.  CR-6241.
000160******************************************************************
000170 01  TICKET-INV-REC.
000180     05  TICK-TRAIN-ID                 PIC X(20).
000190     05  TICK-DATE                     PIC 9(04).
000200     05  TICK-DEP-STATION               PIC 9(04).
000210     05  TICK-ARR-STATION               PIC 9(04).
000220     05  TICK-SEAT-NUM                 PIC S9(05).
000230     05  TICK-PRICE                    PIC 9(06).
000240     05  TICK-DURATION                  PIC 9(04).
000250     05  FILLER                        PIC X(02).
