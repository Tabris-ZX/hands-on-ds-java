000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030*    RTEFIND  --  RAILWAY GRAPH CONNECTIVITY AND ROUTE SEARCH
000040*    REBUILDS THE ROUTE-SECTION GRAPH FROM SCRATCH EVERY RUN --
000050*    AN ADJACENCY EDGE LIST FOR THE DFS, AND A DISJOINT-SET-UNION
000060*    TABLE FOR THE ACCESSIBILITY CHECK.  ACCESSIBLE TREATS THE
000070*    GRAPH AS UNDIRECTED (UNION ON BOTH ENDPOINTS); ALL-ROUTES
000080*    WALKS IT AS DIRECTED, ONE SIMPLE PATH AT A TIME.  THERE IS
000090*    NO RECURSIVE PERFORM ON THIS COMPILER -- THE DFS KEEPS ITS
000100*    OWN STACK TABLE AND WALKS IT ITERATIVELY.
000110******************************************************************
000120*    CHANGE LOG
000130*    ----------
000140*    01/01/89  JRS  ORIGINAL PROGRAM, REBUILT FROM THE OLD
000150*                   PATSRCH SKELETON FOR THE RAILWAY TICKETING
000160*                   SUITE.  REQ RTS-0122.
000170*    09/14/90  JRS  ADDED THE ACCESSIBLE CHECK -- ALL-ROUTES
000180*                   ALONE COULDN'T ANSWER A SIMPLE YES/NO FOR A
000190*                   DISCONNECTED PAIR WITHOUT A FULL DFS.
000200*                   REQ RTS-0119.
000210*    06/03/92  LDP  DFS WAS RE-VISITING A STATION ALREADY ON THE
000220*                   CURRENT PATH THROUGH A DIFFERENT EDGE --
000230*                   PATHS WEREN'T STAYING SIMPLE.  ADDED THE
000240*                   VISITED-SW TABLE.  CR-2965.
000250*    11/09/98  KMO  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.
000260*                   CR-6241.
000265*    09/10/01  KMO  UF-PARENT AND VISITED-ENTRY WERE BEING
000266*                   SUBSCRIPTED BY THE RAW STATION ID -- STATION
000267*                   0 BLEW UP THE SUBSCRIPT RANGE CHECK.  EVERY
000268*                   SUBSCRIPT NOW CARRIES A +1 BIAS.  CR-7118.
000269*    10/02/01  KMO  ACCESSIBLE AND ALL-ROUTES NEITHER ONE CHECKED
000269*                  FOR A LOGGED-IN USER -- ADDED RTE-ACTOR-USER-ID
000269*                  ON THE TRANSACTION AND A CHECK AGAINST THE
000269*                  USRMGR SESSION-FILE.  AUDIT FINDING AUD-00120.
000269*    10/09/01  KMO  1000-ABEND-RTN HAD DRIFTED TO A RETURN-CODE/
000269*                  STOP RUN -- PUT THE DIVIDE-BY-ZERO FORCED ABEND
000269*                  BACK SO THIS JOB SHOWS UP IN THE DUMP QUEUE
000269*                  LIKE EVERY OTHER ONE.  AUDIT FINDING AUD-00121.
000269A******************************************************************
000280 PROGRAM-ID.  RTEFIND.
000290 AUTHOR. JON SAYLES.
000300 INSTALLATION. COBOL DEVELOPMENT CENTER.
000310 DATE-WRITTEN. 01/01/89.
000320 DATE-COMPILED. 10/09/01.
000330 SECURITY. NON-CONFIDENTIAL.
000340
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER. IBM-390.
000380 OBJECT-COMPUTER. IBM-390.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430     SELECT SYSOUT
000440         ASSIGN TO UT-S-SYSOUT
000450         ORGANIZATION IS SEQUENTIAL.
000460
000470     SELECT ROUTE-SECTION-FILE
000480         ASSIGN TO ROUTESEC
000490         ACCESS MODE IS SEQUENTIAL
000500         FILE STATUS IS RFCODE.
000510
000520     SELECT RTE-TRANS-FILE
000530         ASSIGN TO UT-S-RTETRN
000540         ACCESS MODE IS SEQUENTIAL
000550         FILE STATUS IS TFCODE.
000555
000556** SINGLE-ROW RELATIVE DATASET OWNED BY USRMGR -- READ ONLY HERE.
000557** SEE RULE 12, AUDIT FINDING AUD-00120.
000558     SELECT SESSION-FILE
000559         ASSIGN TO SESSION
000560         ORGANIZATION IS RELATIVE
000561         ACCESS MODE IS DYNAMIC
000562         RELATIVE KEY IS WS-SESS-REL-KEY
000563         FILE STATUS IS SESSCODE.
000564
000570 DATA DIVISION.
000580 FILE SECTION.
000590 FD  SYSOUT
000600     RECORDING MODE IS F
000610     LABEL RECORDS ARE STANDARD
000620     RECORD CONTAINS 80 CHARACTERS
000630     BLOCK CONTAINS 0 RECORDS
000640     DATA RECORD IS SYSOUT-REC.
000650 01  SYSOUT-REC                       PIC X(80).
000660
000670** APPEND-ONLY, RELOADED IN FULL AT START OF RUN -- SEE RULE 9.
000680 FD  ROUTE-SECTION-FILE
000690     RECORDING MODE IS F
000700     LABEL RECORDS ARE STANDARD
000710     RECORD CONTAINS 38 CHARACTERS
000720     BLOCK CONTAINS 0 RECORDS
000730     DATA RECORD IS ROUTE-SECTION-REC.
000740 COPY ROUTESEC.
000750
000760** ONE ACCESSIBLE OR ALL-ROUTES QUERY PER TRANSACTION.
000770 FD  RTE-TRANS-FILE
000780     RECORDING MODE IS F
000790     LABEL RECORDS ARE STANDARD
000800     RECORD CONTAINS 19 CHARACTERS
000810     BLOCK CONTAINS 0 RECORDS
000820     DATA RECORD IS RTE-TRANS-REC.
000830 01  RTE-TRANS-REC.
000840     05  RTE-FUNCTION-SW               PIC X(01).
000850         88  RTE-IS-ACCESSIBLE         VALUE "A".
000860         88  RTE-IS-ALL-ROUTES         VALUE "L".
000870     05  RTE-DEP-STATION                PIC 9(04).
000880     05  RTE-DEP-STATION-X REDEFINES RTE-DEP-STATION
000890                                       PIC X(04).
000900     05  RTE-ARR-STATION                PIC 9(04).
000901     05  RTE-ACTOR-USER-ID              PIC 9(09).
000902     05  FILLER                        PIC X(01).
000920
000921** SINGLE-ROW CONTROL FILE OWNED BY USRMGR -- NOT A MASTER FILE,
000922** NO COPYBOOK.  SEE RULE 12, AUDIT FINDING AUD-00120.
000923 FD  SESSION-FILE
000924     RECORD CONTAINS 12 CHARACTERS
000925     DATA RECORD IS SESSION-REC.
000926 01  SESSION-REC.
000927     05  SESS-USER-ID                   PIC 9(09).
000928     05  FILLER                         PIC X(03).
000929
000930 WORKING-STORAGE SECTION.
000940 01  FILE-STATUS-CODES.
000950     05  RFCODE                        PIC X(02).
000960         88  NO-MORE-ROUTES            VALUE "10".
000970     05  TFCODE                        PIC X(02).
000980         88  NO-MORE-TRANS             VALUE "10".
000985     05  SESSCODE                      PIC X(02).
000990
001000*    EVERY ROUTE-SECTION EVER WRITTEN -- THE EDGE LIST FOR THE
001010*    DFS AND THE SOURCE FOR BUILDING THE UNION-FIND TABLE.
001020 01  EDGE-TABLE.
001030     05  EDGE-ENTRY OCCURS 2000 TIMES.
001040         10  ADJ-DEP                    PIC 9(04).
001050         10  ADJ-ARR                    PIC 9(04).
001060 01  EDGE-TABLE-ALT REDEFINES EDGE-TABLE.
001070     05  EDGE-RAW OCCURS 2000 TIMES     PIC X(08).
001080
001090*    UNION-FIND -- ONE ENTRY PER POSSIBLE STATION ID.  SEE
001100*    RULE 9 -- CONNECTIVITY IS UNDIRECTED EVEN THOUGH ROUTES ARE
001110*    DIRECTED FOR PATH-FINDING.
001120 01  UF-PARENT-TBL.
001130     05  UF-PARENT OCCURS 1000 TIMES    PIC 9(04) COMP.
001140 01  UF-PARENT-TBL-ALT REDEFINES UF-PARENT-TBL.
001150     05  UF-PARENT-RAW OCCURS 1000 TIMES PIC X(02) COMP.
001160
001170*    DFS STACK -- ONE ENTRY PER STATION CURRENTLY ON THE PATH
001180*    BEING EXPLORED.  EDGE-IDX IS THE LAST EDGE TRIED FROM THAT
001190*    STATION SO BACKTRACKING RESUMES WHERE IT LEFT OFF.
001200 01  PATH-STACK.
001210     05  PATH-STACK-ENTRY OCCURS 1000 TIMES.
001220         10  PSTK-STATION               PIC 9(04) COMP.
001230         10  PSTK-EDGE-IDX               PIC 9(04) COMP.
001240 01  PATH-STACK-ALT REDEFINES PATH-STACK.
001250     05  PSTK-RAW OCCURS 1000 TIMES      PIC X(04).
001260
001270 01  VISITED-TBL.
001280     05  VISITED-ENTRY OCCURS 1000 TIMES PIC X(01).
001290
001300 01  COUNTERS-AND-SWITCHES.
001310     05  EDGE-COUNT                    PIC 9(04) COMP.
001320     05  STACK-TOP                     PIC 9(04) COMP.
001330     05  ROUTES-FOUND                  PIC 9(05) COMP.
001340     05  QUERIES-READ                  PIC 9(05) COMP.
001350     05  WS-EDGE-SUB                    PIC 9(04) COMP.
001360     05  WS-SCAN-START                  PIC 9(04) COMP.
001370     05  WS-STA-SUB                     PIC 9(04) COMP.
001380     05  WS-PRINT-SUB                   PIC 9(04) COMP.
001390     05  WS-PRINT-PTR                   PIC 9(04) COMP.
001400     05  WS-FIND-STATION                PIC 9(04) COMP.
001410     05  WS-FIND-ROOT                   PIC 9(04) COMP.
001420     05  WS-DEP-ROOT                    PIC 9(04) COMP.
001430     05  WS-ARR-ROOT                    PIC 9(04) COMP.
001440     05  MORE-TRANS-SW                 PIC X(01) VALUE "Y".
001450         88  MORE-TRANS                VALUE "Y".
001460     05  EDGE-FOUND-SW                  PIC X(01).
001470         88  EDGE-WAS-FOUND             VALUE "Y".
001480     05  FILLER                         PIC X(02).
001490
001500 01  WS-PRINT-LINE                      PIC X(80).
001510 01  WS-STATION-EDIT                    PIC 9(04).
001515 77  WS-SESS-REL-KEY                    PIC 9(06) COMP VALUE 1.
001520
001530 COPY ABENDREC.
001540
001550 PROCEDURE DIVISION.
001560     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001570     PERFORM 100-MAINLINE THRU 100-EXIT
001580         UNTIL NOT MORE-TRANS.
001590     PERFORM 900-CLEANUP THRU 900-EXIT.
001600     MOVE ZERO TO RETURN-CODE.
001610     GOBACK.
001620
001630 000-HOUSEKEEPING.
001640     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001650     DISPLAY "******** BEGIN JOB RTEFIND ********".
001660     OPEN INPUT ROUTE-SECTION-FILE.
001670     OPEN INPUT RTE-TRANS-FILE.
001675     OPEN INPUT SESSION-FILE.
001680     OPEN OUTPUT SYSOUT.
001685
001686*    RULE 12 -- NO ADMIN PRIVILEGE NEEDED FOR ACCESSIBLE/ALL-
001687*    ROUTES, BUT A LOGGED-IN USER IS.  ZERO MEANS NOBODY IS
001688*    LOGGED IN.  AUD-00120.
001689     MOVE 1 TO WS-SESS-REL-KEY.
001691     READ SESSION-FILE
001692         INVALID KEY
001693             MOVE ZERO TO SESS-USER-ID
001694     END-READ.
001700     MOVE ZERO TO EDGE-COUNT ROUTES-FOUND QUERIES-READ.
001710     PERFORM 050-INIT-UNION-FIND THRU 050-EXIT
001720         VARYING WS-STA-SUB FROM 1 BY 1 UNTIL WS-STA-SUB > 1000.
001730     PERFORM 060-LOAD-EDGES THRU 060-EXIT.
001740
001750     READ RTE-TRANS-FILE
001760         AT END
001770             MOVE "N" TO MORE-TRANS-SW
001780     END-READ.
001790     IF NOT NO-MORE-TRANS
001800         ADD 1 TO QUERIES-READ.
001810 000-EXIT.
001820     EXIT.
001830
001840*    TABLE POSITION N HOLDS STATION ID N-1 -- STATION-ID RUNS
001841*    0-999 BUT OCCURS TABLES SUBSCRIPT 1-1000 ON THIS COMPILER.
001842*    EVERY SUBSCRIPT INTO UF-PARENT/VISITED-ENTRY BELOW CARRIES
001843*    THE SAME +1 BIAS.  CR-7118.
001844 050-INIT-UNION-FIND.
001850     COMPUTE UF-PARENT(WS-STA-SUB) = WS-STA-SUB - 1.
001860 050-EXIT.
001870     EXIT.
001880
001890 060-LOAD-EDGES.
001900     PERFORM 065-LOAD-ONE-EDGE THRU 065-EXIT
001910         UNTIL NO-MORE-ROUTES.
001920 060-EXIT.
001930     EXIT.
001940
001950 065-LOAD-ONE-EDGE.
001960     READ ROUTE-SECTION-FILE
001970         AT END
001980             GO TO 065-EXIT.
001990     IF EDGE-COUNT NOT < 2000
002000         MOVE "** EDGE TABLE FULL" TO ABEND-REASON
002010         GO TO 1000-ABEND-RTN.
002020     ADD 1 TO EDGE-COUNT.
002030     MOVE RSEC-DEP-STATION TO ADJ-DEP(EDGE-COUNT).
002040     MOVE RSEC-ARR-STATION TO ADJ-ARR(EDGE-COUNT).
002050     MOVE RSEC-DEP-STATION TO WS-FIND-STATION.
002060     PERFORM 210-FIND-ROOT THRU 210-EXIT.
002070     MOVE WS-FIND-ROOT TO WS-DEP-ROOT.
002080     MOVE RSEC-ARR-STATION TO WS-FIND-STATION.
002090     PERFORM 210-FIND-ROOT THRU 210-EXIT.
002100     IF WS-DEP-ROOT NOT = WS-FIND-ROOT
002110         MOVE WS-DEP-ROOT TO UF-PARENT(WS-FIND-ROOT + 1).
002120 065-EXIT.
002130     EXIT.
002140
002150 100-MAINLINE.
002160     MOVE "100-MAINLINE" TO PARA-NAME.
002161     IF SESS-USER-ID = ZERO
002162        OR RTE-ACTOR-USER-ID NOT = SESS-USER-ID
002163         DISPLAY "** REJECTED, USER NOT LOGGED IN -- USER "
002164                 RTE-ACTOR-USER-ID
002165         GO TO 100-EXIT.
002170     IF RTE-IS-ACCESSIBLE
002180         PERFORM 200-CHECK-ACCESSIBLE THRU 200-EXIT
002190     ELSE IF RTE-IS-ALL-ROUTES
002200         PERFORM 300-FIND-ALL-ROUTES THRU 300-EXIT.
002230
002240     READ RTE-TRANS-FILE
002250         AT END
002260             MOVE "N" TO MORE-TRANS-SW
002270             GO TO 100-EXIT
002280     END-READ.
002290     ADD 1 TO QUERIES-READ.
002300 100-EXIT.
002310     EXIT.
002320
002330*    RULE 9 -- ACCESSIBLE IFF SAME UNION-FIND COMPONENT.
002340 200-CHECK-ACCESSIBLE.
002350     MOVE "200-CHECK-ACCESSIBLE" TO PARA-NAME.
002360     MOVE RTE-DEP-STATION TO WS-FIND-STATION.
002370     PERFORM 210-FIND-ROOT THRU 210-EXIT.
002380     MOVE WS-FIND-ROOT TO WS-DEP-ROOT.
002390     MOVE RTE-ARR-STATION TO WS-FIND-STATION.
002400     PERFORM 210-FIND-ROOT THRU 210-EXIT.
002410     MOVE WS-FIND-ROOT TO WS-ARR-ROOT.
002420     IF WS-DEP-ROOT = WS-ARR-ROOT
002430         DISPLAY "ACCESSIBLE......... YES, STATIONS "
002440                 RTE-DEP-STATION " AND " RTE-ARR-STATION
002450     ELSE
002460         DISPLAY "ACCESSIBLE......... NO, STATIONS "
002470                 RTE-DEP-STATION " AND " RTE-ARR-STATION.
002480 200-EXIT.
002490     EXIT.
002500
002510 210-FIND-ROOT.
002520     MOVE WS-FIND-STATION TO WS-FIND-ROOT.
002530     PERFORM 215-FOLLOW-PARENT THRU 215-EXIT
002540         UNTIL UF-PARENT(WS-FIND-ROOT + 1) = WS-FIND-ROOT.
002550 210-EXIT.
002560     EXIT.
002570
002580 215-FOLLOW-PARENT.
002590     MOVE UF-PARENT(WS-FIND-ROOT + 1) TO WS-FIND-ROOT.
002600 215-EXIT.
002610     EXIT.
002620
002630*    RULE 9/10 -- DFS OVER THE ADJACENCY LIST, ONE SIMPLE PATH
002640*    AT A TIME, EXPLICIT STACK SINCE THIS COMPILER HAS NO
002650*    RECURSIVE PERFORM.
002660 300-FIND-ALL-ROUTES.
002670     MOVE "300-FIND-ALL-ROUTES" TO PARA-NAME.
002680     DISPLAY "ALL ROUTES FROM " RTE-DEP-STATION
002690             " TO " RTE-ARR-STATION.
002700     PERFORM 305-RESET-VISITED THRU 305-EXIT
002710         VARYING WS-STA-SUB FROM 1 BY 1 UNTIL WS-STA-SUB > 1000.
002720     MOVE 1 TO STACK-TOP.
002730     MOVE RTE-DEP-STATION TO PSTK-STATION(1).
002740     MOVE ZERO TO PSTK-EDGE-IDX(1).
002750     MOVE "Y" TO VISITED-ENTRY(RTE-DEP-STATION + 1).
002760
002770     PERFORM 310-DFS-STEP THRU 310-EXIT
002780         UNTIL STACK-TOP = ZERO.
002790
002800     IF ROUTES-FOUND = ZERO
002810         DISPLAY "NO ROUTE FOUND".
002820 300-EXIT.
002830     EXIT.
002840
002850 305-RESET-VISITED.
002860     MOVE "N" TO VISITED-ENTRY(WS-STA-SUB).
002870 305-EXIT.
002880     EXIT.
002890
002900 310-DFS-STEP.
002910     IF PSTK-STATION(STACK-TOP) = RTE-ARR-STATION
002920         PERFORM 320-PRINT-PATH THRU 320-EXIT
002930         MOVE "N" TO VISITED-ENTRY(PSTK-STATION(STACK-TOP) + 1)
002940         SUBTRACT 1 FROM STACK-TOP
002950     ELSE
002960         PERFORM 330-TRY-NEXT-EDGE THRU 330-EXIT.
002970 310-EXIT.
002980     EXIT.
002990
003000 330-TRY-NEXT-EDGE.
003010     MOVE "N" TO EDGE-FOUND-SW.
003020     COMPUTE WS-SCAN-START = PSTK-EDGE-IDX(STACK-TOP) + 1.
003030     PERFORM 335-SCAN-ONE-EDGE THRU 335-EXIT
003040         VARYING WS-EDGE-SUB FROM WS-SCAN-START BY 1
003050         UNTIL WS-EDGE-SUB > EDGE-COUNT OR EDGE-WAS-FOUND.
003060     IF EDGE-WAS-FOUND
003070         MOVE WS-EDGE-SUB TO PSTK-EDGE-IDX(STACK-TOP)
003080         ADD 1 TO STACK-TOP
003090         MOVE ADJ-ARR(WS-EDGE-SUB) TO PSTK-STATION(STACK-TOP)
003100         MOVE ZERO TO PSTK-EDGE-IDX(STACK-TOP)
003110         MOVE "Y" TO VISITED-ENTRY(ADJ-ARR(WS-EDGE-SUB) + 1)
003120     ELSE
003130         MOVE "N" TO VISITED-ENTRY(PSTK-STATION(STACK-TOP) + 1)
003140         SUBTRACT 1 FROM STACK-TOP.
003150 330-EXIT.
003160     EXIT.
003170
003180 335-SCAN-ONE-EDGE.
003190     IF ADJ-DEP(WS-EDGE-SUB) = PSTK-STATION(STACK-TOP)
003200        AND NOT VISITED-ENTRY(ADJ-ARR(WS-EDGE-SUB) + 1) = "Y"
003210         MOVE "Y" TO EDGE-FOUND-SW.
003220 335-EXIT.
003230     EXIT.
003240
003250 320-PRINT-PATH.
003260     MOVE SPACES TO WS-PRINT-LINE.
003270     MOVE 1 TO WS-PRINT-PTR.
003280     PERFORM 325-APPEND-ONE-STATION THRU 325-EXIT
003290         VARYING WS-PRINT-SUB FROM 1 BY 1
003300         UNTIL WS-PRINT-SUB > STACK-TOP.
003310     DISPLAY "ROUTE....... " WS-PRINT-LINE.
003320     ADD 1 TO ROUTES-FOUND.
003330 320-EXIT.
003340     EXIT.
003350
003360 325-APPEND-ONE-STATION.
003370     MOVE PSTK-STATION(WS-PRINT-SUB) TO WS-STATION-EDIT.
003380     STRING WS-STATION-EDIT DELIMITED BY SIZE
003390            " "              DELIMITED BY SIZE
003400         INTO WS-PRINT-LINE
003410         WITH POINTER WS-PRINT-PTR
003420     END-STRING.
003430 325-EXIT.
003440     EXIT.
003450
003460 700-CLOSE-FILES.
003470     MOVE "700-CLOSE-FILES" TO PARA-NAME.
003480     CLOSE ROUTE-SECTION-FILE, RTE-TRANS-FILE, SESSION-FILE,
003481           SYSOUT.
003490 700-EXIT.
003500     EXIT.
003510
003520 900-CLEANUP.
003530     MOVE "900-CLEANUP" TO PARA-NAME.
003540     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
003550     DISPLAY "** QUERIES PROCESSED ...... " QUERIES-READ.
003560     DISPLAY "** ROUTES DISPLAYED TOTAL . " ROUTES-FOUND.
003570     DISPLAY "******** NORMAL END OF JOB RTEFIND ********".
003580 900-EXIT.
003590     EXIT.
003600
003610 1000-ABEND-RTN.
003620     WRITE SYSOUT-REC FROM ABEND-REC.
003630     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
003640     DISPLAY "*** ABNORMAL END OF JOB-RTEFIND ***" UPON CONSOLE.
003650     DIVIDE ZERO-VAL INTO ONE-VAL.
