000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030*    USRMGR  --  USER-DIRECTORY ADMINISTRATION
000040*    PERFORMS THE FIVE USER-ADMIN FUNCTIONS THAT GATE THE REST OF
000050*    THE SUITE -- ADD-USER, MODIFY-PASSWORD, MODIFY-PRIVILEGE,
000060*    LOOKUP-USER AND LOGIN.  COMPANION TO THE U/M CHECKS PRIVCHK
000070*    HAS CARRIED SINCE CR-2962 -- THIS IS THE PROGRAM THAT ACTUALLY
000080*    SETS PRIV-FUNCTION-SW TO "U" OR "M" AND WRITES/REWRITES
000090*    USER-DIRECTORY-FILE.  SEE RULE 12.  SCHDMGR AND TKTMGR ONLY
000100*    READ USER-DIRECTORY-FILE -- THIS IS THE ONLY PROGRAM THAT
000110*    OPENS IT I-O.
000120******************************************************************
000130*    CHANGE LOG
000140*    ----------
000150*    06/03/92  LDP  ORIGINAL PROGRAM -- ADD-USER, MODIFY-PASSWORD,
000160*                   MODIFY-PRIVILEGE, LOOKUP-USER AND LOGIN
000170*                   AGAINST USER-DIRECTORY, COMPANION TO THE
000180*                   PRIVCHK U/M CHECKS ADDED THIS SAME RELEASE.
000190*                   REQ RTS-0122.
000200*    09/02/93  LDP  LOGIN NOW REFUSES A SECOND CONCURRENT SESSION
000210*                   INSTEAD OF JUST OVERWRITING THE SESSION ROW --
000220*                   TWO TERMINALS COULD BOTH END UP "LOGGED IN" AS
000230*                   THE SAME USER.  CR-3041.
000240*    11/09/98  KMO  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.
000250*                   CR-6241.
000260*    04/17/00  KMO  ADDED THE SESSION-FILE SINGLE-ROW RELATIVE
000270*                   DATASET SO LOGIN STATE SURVIVES ACROSS RUNS OF
000280*                   THIS JOB.  SAME AUDIT THAT ADDED THE PRIVCHK
000290*                   CALL ON TKTMGR'S RELEASE/EXPIRE.  AUDIT
000300*                   FINDING AUD-00118.
000305*    10/09/01  KMO  1000-ABEND-RTN HAD DRIFTED TO A RETURN-CODE/
000306*                  STOP RUN -- PUT THE DIVIDE-BY-ZERO FORCED ABEND
000307*                  BACK SO THIS JOB SHOWS UP IN THE DUMP QUEUE
000308*                  LIKE EVERY OTHER ONE.  AUDIT FINDING AUD-00121.
000310******************************************************************
000320 PROGRAM-ID.  USRMGR.
000330 AUTHOR. LINDA PARKS.
000340 INSTALLATION. COBOL DEVELOPMENT CENTER.
000350 DATE-WRITTEN. 06/03/92.
000360 DATE-COMPILED. 10/09/01.
000370 SECURITY. NON-CONFIDENTIAL.
000380
000390 ENVIRONMENT DIVISION.
000400 CONFIGURATION SECTION.
000410 SOURCE-COMPUTER. IBM-390.
000420 OBJECT-COMPUTER. IBM-390.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT SYSOUT
000480         ASSIGN TO UT-S-SYSOUT
000490         ORGANIZATION IS SEQUENTIAL.
000500
000510     SELECT USR-TRANS-FILE
000520         ASSIGN TO UT-S-USRTRN
000530         ACCESS MODE IS SEQUENTIAL
000540         FILE STATUS IS TFCODE.
000550
000560     SELECT USER-DIRECTORY-FILE
000570         ASSIGN TO USERDIR
000580         ORGANIZATION IS RELATIVE
000590         ACCESS MODE IS DYNAMIC
000600         RELATIVE KEY IS WS-USER-REL-KEY
000610         FILE STATUS IS UFCODE.
000620
000630** SINGLE-ROW RELATIVE DATASET -- RELATIVE KEY IS ALWAYS 1.  ONLY
000640** ONE USER MAY BE LOGGED IN AT A TIME IN THIS MODEL.  SEE CR-3041.
000650     SELECT SESSION-FILE
000660         ASSIGN TO SESSION
000670         ORGANIZATION IS RELATIVE
000680         ACCESS MODE IS DYNAMIC
000690         RELATIVE KEY IS WS-SESS-REL-KEY
000700         FILE STATUS IS SESSCODE.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740 FD  SYSOUT
000750     RECORDING MODE IS F
000760     LABEL RECORDS ARE STANDARD
000770     RECORD CONTAINS 80 CHARACTERS
000780     BLOCK CONTAINS 0 RECORDS
000790     DATA RECORD IS SYSOUT-REC.
000800 01  SYSOUT-REC                       PIC X(80).
000810
000820****** ONE TRANSACTION PER ADD/MODIFY-PASSWORD/MODIFY-PRIVILEGE/
000830****** LOOKUP/LOGIN REQUEST.  LOGIN CARRIES ITS PASSWORD ATTEMPT
000840****** IN USR-NEW-PASSWORD AND IGNORES USR-TARGET-USER-ID -- THE
000850****** ACTOR IS ITS OWN TARGET ON A LOGIN.
000860 FD  USR-TRANS-FILE
000870     RECORDING MODE IS F
000880     LABEL RECORDS ARE STANDARD
000890     RECORD CONTAINS 72 CHARACTERS
000900     BLOCK CONTAINS 0 RECORDS
000910     DATA RECORD IS USR-TRANS-REC.
000920 01  USR-TRANS-REC.
000930     05  USR-FUNCTION-SW              PIC X(01).
000940         88  USR-IS-ADD               VALUE "A".
000950         88  USR-IS-MOD-PASSWORD      VALUE "P".
000960         88  USR-IS-MOD-PRIVILEGE     VALUE "V".
000970         88  USR-IS-LOOKUP            VALUE "L".
000980         88  USR-IS-LOGIN             VALUE "G".
000990     05  USR-ACTOR-USER-ID            PIC 9(09).
001000     05  USR-ACTOR-USER-ID-X REDEFINES USR-ACTOR-USER-ID
001010                                      PIC X(09).
001020     05  USR-TARGET-USER-ID           PIC 9(09).
001030     05  USR-TARGET-USER-ID-X REDEFINES USR-TARGET-USER-ID
001040                                      PIC X(09).
001050     05  USR-NEW-NAME                 PIC X(20).
001060     05  USR-NEW-PASSWORD             PIC X(30).
001070     05  USR-NEW-PRIVILEGE            PIC 9(02).
001080     05  FILLER                       PIC X(01).
001090
001100** RELATIVE FILE -- NO ISAM ON THIS BOX
001110 FD  USER-DIRECTORY-FILE
001120     RECORD CONTAINS 63 CHARACTERS
001130     DATA RECORD IS USER-DIRECTORY-REC.
001140 COPY USERDIR.
001150
001160** SINGLE-ROW CONTROL FILE -- NOT A MASTER FILE, NO COPYBOOK.
001170 FD  SESSION-FILE
001180     RECORD CONTAINS 12 CHARACTERS
001190     DATA RECORD IS SESSION-REC.
001200 01  SESSION-REC.
001210     05  SESS-USER-ID                 PIC 9(09).
001220     05  FILLER                       PIC X(03).
001230
001240 WORKING-STORAGE SECTION.
001250 01  FILE-STATUS-CODES.
001260     05  TFCODE                       PIC X(02).
001270         88  TRANS-READ-OK            VALUE "00".
001280         88  NO-MORE-TRANS            VALUE "10".
001290     05  UFCODE                       PIC X(02).
001300         88  USER-IO-OK               VALUE "00" "02".
001310         88  NO-MORE-USERS            VALUE "10".
001320     05  SESSCODE                     PIC X(02).
001330         88  SESSION-ROW-MISSING      VALUE "23".
001340
001350 77  WS-USER-REL-KEY                  PIC 9(06) COMP.
001360 77  WS-SESS-REL-KEY                  PIC 9(06) COMP VALUE 1.
001370 77  WS-NEXT-USER-REL                 PIC 9(06) COMP VALUE 1.
001380 77  WS-NEXT-USER-ID                  PIC 9(09) COMP VALUE 1.
001390
001400*    USER-DIRECTORY INDEX -- LOADED UNSORTED AT STARTUP, THEN
001410*    RESORTED, SAME AS SCHDMGR/TKTMGR.  RESORTED AGAIN AFTER EACH
001420*    ADD SO A LATER LOOKUP/MODIFY IN THE SAME RUN CAN SEE IT.
001430 01  USER-INDEX-TBL.
001440     05  USER-INDEX-ENTRY OCCURS 1000 TIMES
001450             ASCENDING KEY IS UIX-USER-ID
001460             INDEXED BY UIX-IDX.
001470         10  UIX-USER-ID              PIC 9(09).
001480         10  UIX-REL-KEY              PIC 9(06) COMP.
001490 01  USER-INDEX-TBL-ALT REDEFINES USER-INDEX-TBL.
001500     05  UIX-RAW OCCURS 1000 TIMES    PIC X(15).
001510
001520 01  USER-INDEX-SCRATCH.
001530     05  UIXS-USER-ID                 PIC 9(09).
001540     05  UIXS-REL-KEY                 PIC 9(06) COMP.
001550
001560 01  COUNTERS-AND-SWITCHES.
001570     05  USER-COUNT                   PIC 9(04) COMP.
001580     05  TRANS-READ                   PIC 9(07) COMP.
001590     05  TRANS-DONE                   PIC 9(07) COMP.
001600     05  TRANS-REJECTED                PIC 9(07) COMP.
001610     05  WS-TBL-SUB                   PIC 9(04) COMP.
001620     05  WS-LEG-SUB                   PIC 9(04) COMP.
001630     05  WS-CALL-RET-CD               PIC 9(04) COMP.
001640     05  MORE-TRANS-SW                PIC X(01) VALUE "Y".
001650         88  MORE-TRANS               VALUE "Y".
001660     05  ACTOR-FOUND-SW               PIC X(01).
001670         88  ACTOR-WAS-FOUND          VALUE "Y".
001680     05  TARGET-FOUND-SW              PIC X(01).
001690         88  TARGET-WAS-FOUND         VALUE "Y".
001700     05  FILLER                       PIC X(02).
001710
001720*    MIRRORS PRIVCHK'S LINKAGE SECTION -- SAME AS THE OLD SHOP
001730*    HABIT OF BUILDING CALC-COSTS-REC BY HAND TO MATCH CLCLBCST.
001740 01  PRIV-CHECK-REC.
001750     05  PRIV-FUNCTION-SW             PIC X(01).
001760         88  CHECK-ADMIN-OP           VALUE "A".
001770         88  CHECK-ADD-USER           VALUE "U".
001780         88  CHECK-MODIFY-OP          VALUE "M".
001790     05  ACTOR-LOGGED-IN-SW           PIC X(01).
001800         88  ACTOR-IS-LOGGED-IN       VALUE "Y".
001810     05  ACTOR-PRIVILEGE              PIC 9(02).
001820     05  TARGET-PRIVILEGE             PIC 9(02).
001830     05  ADMIN-PRIVILEGE-THRESHOLD    PIC 9(02).
001840     05  CHECK-RESULT-SW              PIC X(01).
001850         88  CHECK-PASSED             VALUE "Y".
001860     05  FILLER                       PIC X(02).
001870
001880 COPY ABENDREC.
001890
001900 PROCEDURE DIVISION.
001910     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001920     PERFORM 100-MAINLINE THRU 100-EXIT
001930         UNTIL NOT MORE-TRANS.
001940     PERFORM 900-CLEANUP THRU 900-EXIT.
001950     MOVE ZERO TO RETURN-CODE.
001960     GOBACK.
001970
001980 000-HOUSEKEEPING.
001990     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002000     DISPLAY "******** BEGIN JOB USRMGR ********".
002010     OPEN INPUT USR-TRANS-FILE.
002020     OPEN I-O USER-DIRECTORY-FILE.
002030     OPEN I-O SESSION-FILE.
002040     OPEN OUTPUT SYSOUT.
002050
002060     MOVE ZERO TO USER-COUNT TRANS-READ TRANS-DONE TRANS-REJECTED.
002070
002080     PERFORM 070-LOAD-USER-INDEX THRU 070-EXIT.
002090     PERFORM 045-LOAD-SESSION-ROW THRU 045-EXIT.
002100
002110     READ USR-TRANS-FILE
002120         AT END
002130             MOVE "N" TO MORE-TRANS-SW
002140     END-READ.
002150     IF TRANS-READ-OK
002160         ADD 1 TO TRANS-READ.
002170 000-EXIT.
002180     EXIT.
002190
002200*    FIRST RUN AGAINST A BRAND-NEW SESSION-FILE HAS NO ROW AT
002210*    RELATIVE KEY 1 YET -- PLANT ONE SHOWING NOBODY LOGGED IN.
002220 045-LOAD-SESSION-ROW.
002230     MOVE 1 TO WS-SESS-REL-KEY.
002240     READ SESSION-FILE
002250         INVALID KEY
002260             MOVE ZERO TO SESS-USER-ID
002270             WRITE SESSION-REC
002280                 INVALID KEY
002290                     MOVE "** PROBLEM WRITING SESSION ROW"
002300                             TO ABEND-REASON
002310                     GO TO 1000-ABEND-RTN
002320             END-WRITE
002330     END-READ.
002340 045-EXIT.
002350     EXIT.
002360
002370 070-LOAD-USER-INDEX.
002380     PERFORM 075-LOAD-ONE-USER THRU 075-EXIT
002390         UNTIL NO-MORE-USERS.
002400     PERFORM 090-SORT-USER-TBL THRU 090-EXIT.
002410 070-EXIT.
002420     EXIT.
002430
002440 075-LOAD-ONE-USER.
002450     READ USER-DIRECTORY-FILE NEXT RECORD
002460         AT END
002470             GO TO 075-EXIT.
002480     IF USER-COUNT NOT < 1000
002490         MOVE "** USER INDEX TABLE FULL" TO ABEND-REASON
002500         GO TO 1000-ABEND-RTN.
002510     ADD 1 TO USER-COUNT.
002520     MOVE USER-ID TO UIX-USER-ID(USER-COUNT).
002530     MOVE WS-USER-REL-KEY TO UIX-REL-KEY(USER-COUNT).
002540     IF USER-ID NOT < WS-NEXT-USER-ID
002550         COMPUTE WS-NEXT-USER-ID = USER-ID + 1.
002560     IF WS-USER-REL-KEY NOT < WS-NEXT-USER-REL
002570         COMPUTE WS-NEXT-USER-REL = WS-USER-REL-KEY + 1.
002580 075-EXIT.
002590     EXIT.
002600
002610*    EXCHANGE SORT -- TABLE IS SMALL ENOUGH AT LOAD TIME THAT A
002620*    SIMPLE BUBBLE PASS IS CHEAPER TO MAINTAIN THAN A MERGE.
002630 090-SORT-USER-TBL.
002640     IF USER-COUNT < 2
002650         GO TO 090-EXIT.
002660     PERFORM 091-USER-BUBBLE-PASS THRU 091-EXIT
002670         VARYING WS-TBL-SUB FROM 1 BY 1
002680         UNTIL WS-TBL-SUB > USER-COUNT - 1.
002690 090-EXIT.
002700     EXIT.
002710
002720 091-USER-BUBBLE-PASS.
002730     PERFORM 092-USER-COMPARE-SWAP THRU 092-EXIT
002740         VARYING WS-LEG-SUB FROM 1 BY 1
002750         UNTIL WS-LEG-SUB > USER-COUNT - WS-TBL-SUB.
002760 091-EXIT.
002770     EXIT.
002780
002790 092-USER-COMPARE-SWAP.
002800     IF UIX-USER-ID(WS-LEG-SUB) > UIX-USER-ID(WS-LEG-SUB + 1)
002810         MOVE USER-INDEX-ENTRY(WS-LEG-SUB) TO USER-INDEX-SCRATCH
002820         MOVE USER-INDEX-ENTRY(WS-LEG-SUB + 1)
002830             TO USER-INDEX-ENTRY(WS-LEG-SUB)
002840         MOVE USER-INDEX-SCRATCH
002850             TO USER-INDEX-ENTRY(WS-LEG-SUB + 1).
002860 092-EXIT.
002870     EXIT.
002880
002890 100-MAINLINE.
002900     MOVE "100-MAINLINE" TO PARA-NAME.
002910     IF USR-IS-ADD
002920         PERFORM 200-ADD-USER THRU 200-EXIT
002930     ELSE IF USR-IS-MOD-PASSWORD
002940         PERFORM 300-MODIFY-PASSWORD THRU 300-EXIT
002950     ELSE IF USR-IS-MOD-PRIVILEGE
002960         PERFORM 350-MODIFY-PRIVILEGE THRU 350-EXIT
002970     ELSE IF USR-IS-LOOKUP
002980         PERFORM 400-LOOKUP-USER THRU 400-EXIT
002990     ELSE IF USR-IS-LOGIN
003000         PERFORM 500-LOGIN THRU 500-EXIT.
003030
003040     READ USR-TRANS-FILE
003050         AT END
003060             MOVE "N" TO MORE-TRANS-SW
003070             GO TO 100-EXIT
003080     END-READ.
003090     ADD 1 TO TRANS-READ.
003100 100-EXIT.
003110     EXIT.
003120
003130*    LOCATES THE ACTOR IN THE INDEX AND, IF FOUND, READS THE
003140*    DIRECTORY ROW FAR ENOUGH TO CAPTURE THE ACTOR'S CURRENT
003150*    PRIVILEGE INTO PRIV-CHECK-REC BEFORE THE TARGET READ (BELOW)
003160*    OVERWRITES USER-DIRECTORY-REC.
003170 150-FIND-ACTOR.
003180     MOVE "N" TO ACTOR-FOUND-SW.
003190     SET UIX-IDX TO 1.
003200     SEARCH ALL USER-INDEX-ENTRY
003210         AT END
003220             GO TO 150-EXIT
003230         WHEN UIX-USER-ID(UIX-IDX) = USR-ACTOR-USER-ID
003240             MOVE "Y" TO ACTOR-FOUND-SW.
003250     IF NOT ACTOR-WAS-FOUND
003260         GO TO 150-EXIT.
003270     MOVE UIX-REL-KEY(UIX-IDX) TO WS-USER-REL-KEY.
003280     READ USER-DIRECTORY-FILE
003290         INVALID KEY
003300             MOVE "** PROBLEM READING USERDIR" TO ABEND-REASON
003310             GO TO 1000-ABEND-RTN.
003320     MOVE USER-PRIVILEGE TO ACTOR-PRIVILEGE.
003330 150-EXIT.
003340     EXIT.
003350
003360*    SAME AS 150-FIND-ACTOR BUT FOR THE TARGET OF A MODIFY/LOOKUP.
003370*    LEAVES USER-DIRECTORY-REC POSITIONED ON THE TARGET ROW SO
003380*    300/350/400 CAN MUTATE OR DISPLAY IT DIRECTLY.
003390 160-FIND-TARGET.
003400     MOVE "N" TO TARGET-FOUND-SW.
003410     SET UIX-IDX TO 1.
003420     SEARCH ALL USER-INDEX-ENTRY
003430         AT END
003440             GO TO 160-EXIT
003450         WHEN UIX-USER-ID(UIX-IDX) = USR-TARGET-USER-ID
003460             MOVE "Y" TO TARGET-FOUND-SW.
003470     IF NOT TARGET-WAS-FOUND
003480         GO TO 160-EXIT.
003490     MOVE UIX-REL-KEY(UIX-IDX) TO WS-USER-REL-KEY.
003500     READ USER-DIRECTORY-FILE
003510         INVALID KEY
003520             MOVE "** PROBLEM READING USERDIR" TO ABEND-REASON
003530             GO TO 1000-ABEND-RTN.
003540     MOVE USER-PRIVILEGE TO TARGET-PRIVILEGE.
003550 160-EXIT.
003560     EXIT.
003570
003580*    RULE 12 -- AN ACTOR IS "LOGGED IN" WHEN THE SINGLE SESSION
003590*    ROW NAMES THIS SAME USER AND IT IS NOT THE ZERO "NOBODY
003600*    LOGGED IN" SENTINEL.
003610 170-CHECK-SESSION-MATCH.
003620     IF SESS-USER-ID = USR-ACTOR-USER-ID AND SESS-USER-ID NOT = ZERO
003630         MOVE "Y" TO ACTOR-LOGGED-IN-SW
003640     ELSE
003650         MOVE "N" TO ACTOR-LOGGED-IN-SW.
003660 170-EXIT.
003670     EXIT.
003680
003690*    RULE 12 -- ADD-USER REQUIRES ONLY A LOGGED-IN ACTOR.  NEW
003700*    USERS ALWAYS GET PRIVILEGE 0.
003710 200-ADD-USER.
003720     MOVE "200-ADD-USER" TO PARA-NAME.
003730     PERFORM 170-CHECK-SESSION-MATCH THRU 170-EXIT.
003740     MOVE "U" TO PRIV-FUNCTION-SW.
003750     CALL "PRIVCHK" USING PRIV-CHECK-REC, WS-CALL-RET-CD.
003760     IF NOT CHECK-PASSED
003770         PERFORM 910-DENY THRU 910-EXIT
003780         GO TO 200-EXIT.
003790
003800     MOVE WS-NEXT-USER-ID TO USER-ID.
003810     MOVE USR-NEW-NAME TO USER-NAME.
003820     MOVE USR-NEW-PASSWORD TO USER-PASSWORD.
003830     MOVE ZERO TO USER-PRIVILEGE.
003840     MOVE WS-NEXT-USER-REL TO WS-USER-REL-KEY.
003850     WRITE USER-DIRECTORY-REC
003860         INVALID KEY
003870             MOVE "** PROBLEM WRITING USERDIR" TO ABEND-REASON
003880             GO TO 1000-ABEND-RTN.
003890
003900     ADD 1 TO USER-COUNT.
003910     MOVE USER-ID TO UIX-USER-ID(USER-COUNT).
003920     MOVE WS-USER-REL-KEY TO UIX-REL-KEY(USER-COUNT).
003930     PERFORM 090-SORT-USER-TBL THRU 090-EXIT.
003940     DISPLAY "NEW USER ID........ " USER-ID.
003950     ADD 1 TO WS-NEXT-USER-ID.
003960     ADD 1 TO WS-NEXT-USER-REL.
003970     ADD 1 TO TRANS-DONE.
003980 200-EXIT.
003990     EXIT.
004000
004010*    RULE 12 -- MODIFY-PASSWORD REQUIRES THE ACTOR TO BE LOGGED IN
004020*    AND STRICTLY OUTRANK THE TARGET'S CURRENT PRIVILEGE.
004030 300-MODIFY-PASSWORD.
004040     MOVE "300-MODIFY-PASSWORD" TO PARA-NAME.
004050     PERFORM 150-FIND-ACTOR THRU 150-EXIT.
004060     IF NOT ACTOR-WAS-FOUND
004070         PERFORM 910-DENY THRU 910-EXIT
004080         GO TO 300-EXIT.
004090     PERFORM 160-FIND-TARGET THRU 160-EXIT.
004100     IF NOT TARGET-WAS-FOUND
004110         PERFORM 910-DENY THRU 910-EXIT
004120         GO TO 300-EXIT.
004130     PERFORM 170-CHECK-SESSION-MATCH THRU 170-EXIT.
004140     MOVE "M" TO PRIV-FUNCTION-SW.
004150     CALL "PRIVCHK" USING PRIV-CHECK-REC, WS-CALL-RET-CD.
004160     IF NOT CHECK-PASSED
004170         PERFORM 910-DENY THRU 910-EXIT
004180         GO TO 300-EXIT.
004190
004200     MOVE USR-NEW-PASSWORD TO USER-PASSWORD.
004210     REWRITE USER-DIRECTORY-REC
004220         INVALID KEY
004230             MOVE "** PROBLEM REWRITING USERDIR" TO ABEND-REASON
004240             GO TO 1000-ABEND-RTN.
004250     ADD 1 TO TRANS-DONE.
004260     DISPLAY "PASSWORD CHANGED FOR USER " USR-TARGET-USER-ID.
004270 300-EXIT.
004280     EXIT.
004290
004300*    RULE 12 -- MODIFY-PRIVILEGE, SAME GATE AS MODIFY-PASSWORD.
004310 350-MODIFY-PRIVILEGE.
004320     MOVE "350-MODIFY-PRIVILEGE" TO PARA-NAME.
004330     PERFORM 150-FIND-ACTOR THRU 150-EXIT.
004340     IF NOT ACTOR-WAS-FOUND
004350         PERFORM 910-DENY THRU 910-EXIT
004360         GO TO 350-EXIT.
004370     PERFORM 160-FIND-TARGET THRU 160-EXIT.
004380     IF NOT TARGET-WAS-FOUND
004390         PERFORM 910-DENY THRU 910-EXIT
004400         GO TO 350-EXIT.
004410     PERFORM 170-CHECK-SESSION-MATCH THRU 170-EXIT.
004420     MOVE "M" TO PRIV-FUNCTION-SW.
004430     CALL "PRIVCHK" USING PRIV-CHECK-REC, WS-CALL-RET-CD.
004440     IF NOT CHECK-PASSED
004450         PERFORM 910-DENY THRU 910-EXIT
004460         GO TO 350-EXIT.
004470
004480     MOVE USR-NEW-PRIVILEGE TO USER-PRIVILEGE.
004490     REWRITE USER-DIRECTORY-REC
004500         INVALID KEY
004510             MOVE "** PROBLEM REWRITING USERDIR" TO ABEND-REASON
004520             GO TO 1000-ABEND-RTN.
004530     ADD 1 TO TRANS-DONE.
004540     DISPLAY "PRIVILEGE CHANGED FOR USER " USR-TARGET-USER-ID.
004550 350-EXIT.
004560     EXIT.
004570
004580*    RULE 12 -- LOOKUP-USER, SAME GATE, NO WRITE.
004590 400-LOOKUP-USER.
004600     MOVE "400-LOOKUP-USER" TO PARA-NAME.
004610     PERFORM 150-FIND-ACTOR THRU 150-EXIT.
004620     IF NOT ACTOR-WAS-FOUND
004630         PERFORM 910-DENY THRU 910-EXIT
004640         GO TO 400-EXIT.
004650     PERFORM 160-FIND-TARGET THRU 160-EXIT.
004660     IF NOT TARGET-WAS-FOUND
004670         PERFORM 910-DENY THRU 910-EXIT
004680         GO TO 400-EXIT.
004690     PERFORM 170-CHECK-SESSION-MATCH THRU 170-EXIT.
004700     MOVE "M" TO PRIV-FUNCTION-SW.
004710     CALL "PRIVCHK" USING PRIV-CHECK-REC, WS-CALL-RET-CD.
004720     IF NOT CHECK-PASSED
004730         PERFORM 910-DENY THRU 910-EXIT
004740         GO TO 400-EXIT.
004750
004760     DISPLAY "USER ID............ " USER-ID.
004770     DISPLAY "USER NAME.......... " USER-NAME.
004780     DISPLAY "USER PRIVILEGE...... " USER-PRIVILEGE.
004790     ADD 1 TO TRANS-DONE.
004800 400-EXIT.
004810     EXIT.
004820
004830*    RULE 12 -- LOGIN IS NOT AN ADMIN/ADD/MODIFY CHECK, SO IT DOES
004840*    NOT GO THROUGH PRIVCHK -- ONLY ONE ACTIVE SESSION AT A TIME,
004850*    AND THE PASSWORD MUST MATCH EXACTLY.  CR-3041.
004860 500-LOGIN.
004870     MOVE "500-LOGIN" TO PARA-NAME.
004880     IF SESS-USER-ID NOT = ZERO
004890         DISPLAY "** ANOTHER USER IS ALREADY LOGGED IN"
004900         PERFORM 910-DENY THRU 910-EXIT
004910         GO TO 500-EXIT.
004920     PERFORM 150-FIND-ACTOR THRU 150-EXIT.
004930     IF NOT ACTOR-WAS-FOUND
004940         PERFORM 910-DENY THRU 910-EXIT
004950         GO TO 500-EXIT.
004960     IF USER-PASSWORD NOT = USR-NEW-PASSWORD
004970         DISPLAY "** BAD PASSWORD FOR USER " USR-ACTOR-USER-ID
004980         PERFORM 910-DENY THRU 910-EXIT
004990         GO TO 500-EXIT.
005000
005010     MOVE USR-ACTOR-USER-ID TO SESS-USER-ID.
005020     REWRITE SESSION-REC
005030         INVALID KEY
005040             MOVE "** PROBLEM REWRITING SESSION ROW"
005050                     TO ABEND-REASON
005060             GO TO 1000-ABEND-RTN.
005070     DISPLAY "LOGIN OK FOR USER.. " USR-ACTOR-USER-ID.
005080     ADD 1 TO TRANS-DONE.
005090 500-EXIT.
005100     EXIT.
005110
005120 910-DENY.
005130     DISPLAY "** USER ADMIN REQUEST DENIED FOR USER "
005140             USR-ACTOR-USER-ID.
005150     ADD 1 TO TRANS-REJECTED.
005160 910-EXIT.
005170     EXIT.
005180
005190 700-CLOSE-FILES.
005200     MOVE "700-CLOSE-FILES" TO PARA-NAME.
005210     CLOSE USR-TRANS-FILE, USER-DIRECTORY-FILE, SESSION-FILE,
005220           SYSOUT.
005230 700-EXIT.
005240     EXIT.
005250
005260 900-CLEANUP.
005270     MOVE "900-CLEANUP" TO PARA-NAME.
005280     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
005290     DISPLAY "** TRANSACTIONS READ ...... " TRANS-READ.
005300     DISPLAY "** TRANSACTIONS DONE ...... " TRANS-DONE.
005310     DISPLAY "** TRANSACTIONS REJECTED .. " TRANS-REJECTED.
005320     DISPLAY "******** NORMAL END OF JOB USRMGR ********".
005330 900-EXIT.
005340     EXIT.
005350
005360 1000-ABEND-RTN.
005370     WRITE SYSOUT-REC FROM ABEND-REC.
005380     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
005390     DISPLAY "*** ABNORMAL END OF JOB-USRMGR ***" UPON CONSOLE.
005400     DIVIDE ZERO-VAL INTO ONE-VAL.
