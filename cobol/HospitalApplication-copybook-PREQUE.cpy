000010******************************************************************
000020*    PREQUE    --  PURCHASE-REQUEST QUEUE RECORD LAYOUT
000030*    ONE ROW PER PENDING ORDER OR REFUND.  PROCESSED AS A WORK
000040*    QUEUE BY TRNORDR -- NOT CARRIED FORWARD BETWEEN RUNS.
000050*    PREQ-PRIORITY DRIVES THE SERVICE ORDER -- HIGH VALUE FIRST.
000060******************************************************************
000070*    HISTORY
000080*    --------
000090*    05/04/91  JRS  ORIGINAL COPY MEMBER, WRITTEN FOR THE FIRST
000100*                   PRIORITY-QUEUE PASS OF THE ORDER RUN.
000110*    11/09/98  KMO  Y2K REVIEW -- PREQ-DATE IS MMDD, NO CENTURY
000120*                   TO FIX.  CR-6241.
000130******************************************************************
000140 01  PURCHASE-REQUEST-REC.
000150     05  PREQ-USER-ID                  PIC 9(09).
000160     05  PREQ-TRAIN-ID                 PIC X(20).
000170     05  PREQ-DATE                     PIC 9(04).
000180     05  PREQ-DEP-STATION               PIC 9(04).
000190     05  PREQ-TYPE                      PIC S9(03).
000200     05  PREQ-PRIORITY                  PIC 9(02).
000210     05  FILLER                        PIC X(02).
