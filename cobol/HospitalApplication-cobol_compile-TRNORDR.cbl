000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030*    TRNORDR  --  WAITING-LIST ORDER-PROCESSING LOOP
000040*    DRAINS THE PURCHASE-REQUEST-QUEUE AGAINST TICKET-INVENTORY,
000050*    HIGHEST PRIORITY FIRST, TIES BROKEN FIFO.  A PURCHASE NEEDS
000060*    ENOUGH SEATS ON FILE TO SUCCEED; A REFUND ALWAYS SUCCEEDS.
000070*    EVERY SUCCESSFUL REQUEST APPENDS OR REMOVES A TRIP-LEDGER
000080*    ROW.  TRIP-LEDGER IS LINE-SEQUENTIAL AND APPEND-ONLY SO THE
000090*    WHOLE THING IS LOADED TO STORAGE AT START OF RUN AND WRITTEN
000100*    BACK IN FULL AT END OF RUN -- THE USUAL OLD-MASTER/NEW-
000110*    MASTER PASS, JUST IN MEMORY INSTEAD OF ON A SECOND FILE.
000120******************************************************************
000130*    CHANGE LOG
000140*    ----------
000150*    01/23/88  JRS  ORIGINAL PROGRAM, REBUILT FROM THE OLD
000160*                   DALYEDIT SKELETON FOR THE RAILWAY TICKETING
000170*                   SUITE.  REQ RTS-0121.
000180*    09/14/90  JRS  ADDED THE REFUND SIDE -- ORIGINALLY PURCHASE
000190*                   ONLY.  REQ RTS-0119.
000200*    06/03/92  LDP  SORT WAS NOT STABLE ON TIES, TWO REQUESTS AT
000210*                   THE SAME PRIORITY COULD SERVE OUT OF ARRIVAL
000220*                   ORDER.  CHANGED THE SWAP TEST TO STRICT "<"
000230*                   SO EQUAL-PRIORITY ENTRIES NEVER CROSS.
000240*                   CR-2963.
000250*    02/28/94  LDP  REFUND WITH NO MATCHING TICKET-INVENTORY ROW
000260*                   WAS ABENDING -- NOW REJECTED AND LOGGED, SEAT
000270*                   COUNT IS LEFT ALONE.  CR-3119.
000280*    11/09/98  KMO  Y2K REVIEW -- ALL DATE FIELDS ARE MMDD, NO
000290*                   CENTURY TO FIX.  CR-6241.
000295*    10/02/01  KMO  PURCHASE AND REFUND WERE BEING DRAINED FOR ANY
000296*                   USER ID ON THE QUEUE, LOGGED IN OR NOT -- NOW
000297*                   CHECKED AGAINST THE USRMGR SESSION-FILE BEFORE
000298*                   EITHER IS PROCESSED.  AUDIT FINDING AUD-00120.
000299*    10/09/01  KMO  1000-ABEND-RTN HAD DRIFTED TO A RETURN-CODE/
000299*                  STOP RUN -- PUT THE DIVIDE-BY-ZERO FORCED ABEND
000299*                  BACK SO THIS JOB SHOWS UP IN THE DUMP QUEUE
000299*                  LIKE EVERY OTHER ONE.  AUDIT FINDING AUD-00121.
000300******************************************************************
000310 PROGRAM-ID.  TRNORDR.
000320 AUTHOR. JON SAYLES.
000330 INSTALLATION. COBOL DEVELOPMENT CENTER.
000340 DATE-WRITTEN. 01/23/88.
000350 DATE-COMPILED. 10/09/01.
000360 SECURITY. NON-CONFIDENTIAL.
000370
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER. IBM-390.
000410 OBJECT-COMPUTER. IBM-390.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT SYSOUT
000470         ASSIGN TO UT-S-SYSOUT
000480         ORGANIZATION IS SEQUENTIAL.
000490
000500     SELECT PURCHASE-REQUEST-QUEUE
000510         ASSIGN TO UT-S-PREQUE
000520         ACCESS MODE IS SEQUENTIAL
000530         FILE STATUS IS QFCODE.
000540
000550     SELECT SCHEDULE-FILE
000560         ASSIGN TO SCHEDULE
000570         ORGANIZATION IS RELATIVE
000580         ACCESS MODE IS DYNAMIC
000590         RELATIVE KEY IS WS-SCHED-REL-KEY
000600         FILE STATUS IS SCFCODE.
000610
000620     SELECT TICKET-INV-FILE
000630         ASSIGN TO TICKINV
000640         ORGANIZATION IS RELATIVE
000650         ACCESS MODE IS DYNAMIC
000660         RELATIVE KEY IS WS-TICK-REL-KEY
000670         FILE STATUS IS IFCODE.
000680
000690     SELECT TRIP-LEDGER-IN
000700         ASSIGN TO UT-S-TRIPIN
000710         ACCESS MODE IS SEQUENTIAL
000720         FILE STATUS IS LFCODE.
000730
000740     SELECT TRIP-LEDGER-OUT
000750         ASSIGN TO UT-S-TRIPOUT
000760         ACCESS MODE IS SEQUENTIAL
000770         FILE STATUS IS MFCODE.
000780
000781** SINGLE-ROW RELATIVE DATASET OWNED BY USRMGR -- READ ONLY HERE.
000782** SEE RULE 12, AUDIT FINDING AUD-00120.
000783     SELECT SESSION-FILE
000784         ASSIGN TO SESSION
000785         ORGANIZATION IS RELATIVE
000786         ACCESS MODE IS DYNAMIC
000787         RELATIVE KEY IS WS-SESS-REL-KEY
000788         FILE STATUS IS SESSCODE.
000789
000790 DATA DIVISION.
000800 FILE SECTION.
000810 FD  SYSOUT
000820     RECORDING MODE IS F
000830     LABEL RECORDS ARE STANDARD
000840     RECORD CONTAINS 80 CHARACTERS
000850     BLOCK CONTAINS 0 RECORDS
000860     DATA RECORD IS SYSOUT-REC.
000870 01  SYSOUT-REC                       PIC X(80).
000880
000890** NOT PERSISTED BETWEEN BATCH RUNS -- PRIORITY-ORDERED HERE,
000900** NOT ON THE FILE.  SEE RULE 8.
000910 FD  PURCHASE-REQUEST-QUEUE
000920     RECORDING MODE IS F
000930     LABEL RECORDS ARE STANDARD
000940     RECORD CONTAINS 44 CHARACTERS
000950     BLOCK CONTAINS 0 RECORDS
000960     DATA RECORD IS PURCHASE-REQUEST-REC.
000970 COPY PREQUE.
000980
000990** RELATIVE FILE -- NO ISAM ON THIS BOX
001000 FD  SCHEDULE-FILE
001010     RECORD CONTAINS 440 CHARACTERS
001020     DATA RECORD IS SCHEDULE-REC.
001030 COPY SCHEDUL.
001040
001050** RELATIVE FILE -- NO ISAM ON THIS BOX
001060 FD  TICKET-INV-FILE
001070     RECORD CONTAINS 49 CHARACTERS
001080     DATA RECORD IS TICKET-INV-REC.
001090 COPY TICKINV.
001100
001110** LINE-SEQUENTIAL, APPEND-ONLY -- SEE HOUSEKEEPING REMARKS.
001120 FD  TRIP-LEDGER-IN
001130     RECORDING MODE IS F
001140     LABEL RECORDS ARE STANDARD
001150     RECORD CONTAINS 56 CHARACTERS
001160     BLOCK CONTAINS 0 RECORDS
001170     DATA RECORD IS TRIP-LEDGER-IN-REC.
001180 01  TRIP-LEDGER-IN-REC                PIC X(56).
001190
001200 FD  TRIP-LEDGER-OUT
001210     RECORDING MODE IS F
001220     LABEL RECORDS ARE STANDARD
001230     RECORD CONTAINS 56 CHARACTERS
001240     BLOCK CONTAINS 0 RECORDS
001250     DATA RECORD IS TRIP-LEDGER-OUT-REC.
001260 01  TRIP-LEDGER-OUT-REC               PIC X(56).
001270
001271** SINGLE-ROW CONTROL FILE OWNED BY USRMGR -- NOT A MASTER FILE,
001272** NO COPYBOOK.  SEE RULE 12, AUDIT FINDING AUD-00120.
001273 FD  SESSION-FILE
001274     RECORD CONTAINS 12 CHARACTERS
001275     DATA RECORD IS SESSION-REC.
001276 01  SESSION-REC.
001277     05  SESS-USER-ID                 PIC 9(09).
001278     05  FILLER                       PIC X(03).
001279
001280 WORKING-STORAGE SECTION.
001290 01  FILE-STATUS-CODES.
001300     05  QFCODE                       PIC X(02).
001310         88  NO-MORE-REQUESTS         VALUE "10".
001320     05  SCFCODE                      PIC X(02).
001330         88  NO-MORE-SCHED            VALUE "10".
001340     05  IFCODE                       PIC X(02).
001350         88  TICKET-IO-OK             VALUE "00".
001360     05  LFCODE                       PIC X(02).
001370         88  NO-MORE-LEDGER           VALUE "10".
001380     05  MFCODE                       PIC X(02).
001385     05  SESSCODE                     PIC X(02).
001390
001400 77  WS-SCHED-REL-KEY                  PIC 9(06) COMP.
001401 77  WS-SESS-REL-KEY                   PIC 9(06) COMP VALUE 1.
001410 77  WS-TICK-REL-KEY                   PIC 9(06) COMP.
001420 77  BUSY-STATE-THRESHOLD              PIC 9(02) COMP VALUE 1.
001430
001440 01  SCHED-INDEX-TBL.
001450     05  SCHED-INDEX-ENTRY OCCURS 500 TIMES
001460             ASCENDING KEY IS SIX-TRAIN-ID
001470             INDEXED BY SIX-IDX.
001480         10  SIX-TRAIN-ID              PIC X(20).
001490         10  SIX-REL-KEY               PIC 9(06) COMP.
001500 01  SCHED-INDEX-TBL-ALT REDEFINES SCHED-INDEX-TBL.
001510     05  SIX-RAW OCCURS 500 TIMES      PIC X(26).
001520
001530 01  TICK-INDEX-TBL.
001540     05  TICK-INDEX-ENTRY OCCURS 2000 TIMES
001550             ASCENDING KEY IS TIX-TRAIN-ID, TIX-DATE,
001560                              TIX-DEP-STATION
001570             INDEXED BY TIX-IDX.
001580         10  TIX-TRAIN-ID              PIC X(20).
001590         10  TIX-DATE                  PIC 9(04).
001600         10  TIX-DEP-STATION           PIC 9(04).
001610         10  TIX-REL-KEY               PIC 9(06) COMP.
001620 01  TICK-INDEX-TBL-ALT REDEFINES TICK-INDEX-TBL.
001630     05  TIX-RAW OCCURS 2000 TIMES     PIC X(34).
001640
001650 01  SCHED-INDEX-SCRATCH.
001660     05  SIXS-TRAIN-ID                 PIC X(20).
001670     05  SIXS-REL-KEY                  PIC 9(06) COMP.
001680
001690 01  TICK-INDEX-SCRATCH.
001700     05  TIXS-TRAIN-ID                 PIC X(20).
001710     05  TIXS-DATE                     PIC 9(04).
001720     05  TIXS-DEP-STATION              PIC 9(04).
001730     05  TIXS-REL-KEY                  PIC 9(06) COMP.
001740
001750*    QUEUE OF PENDING REQUESTS -- LOADED IN ARRIVAL ORDER, THEN
001760*    BUBBLE-SORTED DESCENDING ON PRIORITY.  THE SWAP TEST USES
001770*    STRICT "<" SO EQUAL-PRIORITY ENTRIES NEVER TRADE PLACES --
001780*    THIS IS WHAT KEEPS TIES IN FIFO ORDER.  SEE RULE 8.
001790 01  REQUEST-TABLE.
001800     05  REQUEST-ENTRY OCCURS 2000 TIMES.
001810         10  REQ-USER-ID               PIC 9(09).
001820         10  REQ-TRAIN-ID               PIC X(20).
001830         10  REQ-DATE                  PIC 9(04).
001840         10  REQ-DEP-STATION            PIC 9(04).
001850         10  REQ-TYPE                  PIC S9(03).
001860         10  REQ-PRIORITY               PIC 9(02).
001870 01  REQUEST-SCRATCH.
001880     05  RQS-USER-ID                   PIC 9(09).
001890     05  RQS-TRAIN-ID                   PIC X(20).
001900     05  RQS-DATE                      PIC 9(04).
001910     05  RQS-DEP-STATION                PIC 9(04).
001920     05  RQS-TYPE                      PIC S9(03).
001930     05  RQS-PRIORITY                   PIC 9(02).
001940
001950*    TRIP LEDGER, HELD ENTIRELY IN STORAGE FOR THE DURATION OF
001960*    THE RUN.  REFUNDS REMOVE AN ENTRY BY COMPACTING THE TABLE;
001970*    THE FINAL CONTENTS ARE WRITTEN STRAIGHT THROUGH AT CLEANUP.
001980 01  TRIP-TABLE.
001990     05  TRIP-ENTRY OCCURS 3000 TIMES.
002000         10  TRIP-T-USER-ID             PIC 9(09).
002010         10  TRIP-T-TRAIN-ID            PIC X(20).
002020         10  TRIP-T-DEP-STATION         PIC 9(04).
002030         10  TRIP-T-ARR-STATION         PIC 9(04).
002040         10  TRIP-T-TYPE                PIC S9(03).
002050         10  TRIP-T-DURATION            PIC 9(04).
002060         10  TRIP-T-PRICE               PIC 9(06).
002070         10  TRIP-T-DATE                PIC 9(04).
002080 01  TRIP-TABLE-ALT REDEFINES TRIP-TABLE.
002090     05  TRIP-T-RAW OCCURS 3000 TIMES   PIC X(54).
002100
002110 01  COUNTERS-AND-SWITCHES.
002120     05  SCHED-COUNT                   PIC 9(04) COMP.
002130     05  TICK-COUNT                    PIC 9(04) COMP.
002140     05  REQUEST-COUNT                  PIC 9(04) COMP.
002150     05  TRIP-COUNT                    PIC 9(04) COMP.
002160     05  REQUESTS-FILLED                PIC 9(07) COMP.
002170     05  REQUESTS-REJECTED              PIC 9(07) COMP.
002180     05  WS-REQ-SUB                     PIC 9(04) COMP.
002190     05  WS-TBL-SUB                     PIC 9(04) COMP.
002200     05  WS-LEG-SUB                     PIC 9(02) COMP.
002210     05  WS-QTY                        PIC S9(05).
002220     05  SCHED-FOUND-SW                 PIC X(01).
002230         88  SCHED-WAS-FOUND           VALUE "Y".
002240     05  TICK-FOUND-SW                  PIC X(01).
002250         88  TICK-WAS-FOUND             VALUE "Y".
002260     05  LEG-FOUND-SW                  PIC X(01).
002270         88  LEG-WAS-FOUND              VALUE "Y".
002280     05  TRIP-FOUND-SW                  PIC X(01).
002290         88  TRIP-WAS-FOUND             VALUE "Y".
002300     05  FILLER                        PIC X(02).
002310
002320*    THE SCHEDULE LEG MATCHING A REQUEST'S DEPARTURE STATION --
002330*    SEE RULE 7.
002340 01  LEG-RESULT.
002350     05  LEG-ARR-STATION                PIC 9(04).
002360     05  LEG-DURATION                   PIC 9(04).
002370     05  LEG-PRICE                      PIC 9(06).
002380
002390 COPY ABENDREC.
002400
002410 PROCEDURE DIVISION.
002420     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002430     PERFORM 100-MAINLINE THRU 100-EXIT
002440         VARYING WS-REQ-SUB FROM 1 BY 1
002450         UNTIL WS-REQ-SUB > REQUEST-COUNT.
002460     PERFORM 900-CLEANUP THRU 900-EXIT.
002470     MOVE ZERO TO RETURN-CODE.
002480     GOBACK.
002490
002500 000-HOUSEKEEPING.
002510     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002520     DISPLAY "******** BEGIN JOB TRNORDR ********".
002530     OPEN INPUT PURCHASE-REQUEST-QUEUE.
002540     OPEN INPUT SCHEDULE-FILE.
002550     OPEN I-O TICKET-INV-FILE.
002560     OPEN INPUT TRIP-LEDGER-IN.
002570     OPEN OUTPUT TRIP-LEDGER-OUT.
002575     OPEN INPUT SESSION-FILE.
002580     OPEN OUTPUT SYSOUT.
002585
002586*    RULE 12 -- PURCHASE/REFUND NEED A LOGGED-IN USER.  ZERO MEANS
002587*    NOBODY IS LOGGED IN.
002588     MOVE 1 TO WS-SESS-REL-KEY.
002589     READ SESSION-FILE
002591         INVALID KEY
002592             MOVE ZERO TO SESS-USER-ID
002593     END-READ.
002595
002600     MOVE ZERO TO SCHED-COUNT TICK-COUNT REQUEST-COUNT
002610                  TRIP-COUNT REQUESTS-FILLED REQUESTS-REJECTED.
002620
002630     PERFORM 050-LOAD-SCHED-INDEX THRU 050-EXIT.
002640     PERFORM 060-LOAD-TICK-INDEX THRU 060-EXIT.
002650     PERFORM 070-LOAD-TRIP-TABLE THRU 070-EXIT.
002660     PERFORM 080-LOAD-REQUEST-TBL THRU 080-EXIT.
002670     PERFORM 090-SORT-REQUEST-TBL THRU 090-EXIT.
002680
002690     DISPLAY "** QUEUE LENGTH AT START ... " REQUEST-COUNT.
002700     IF REQUEST-COUNT > BUSY-STATE-THRESHOLD
002710         DISPLAY "** QUEUE IS BUSY -- DRAINING IN FULL".
002720 000-EXIT.
002730     EXIT.
002740
002750 050-LOAD-SCHED-INDEX.
002760     PERFORM 055-LOAD-ONE-SCHED THRU 055-EXIT
002770         UNTIL NO-MORE-SCHED.
002780     IF SCHED-COUNT < 2
002790         GO TO 050-EXIT.
002800     PERFORM 052-SCHED-BUBBLE-PASS THRU 052-EXIT
002810         VARYING WS-TBL-SUB FROM 1 BY 1
002820         UNTIL WS-TBL-SUB > SCHED-COUNT - 1.
002830 050-EXIT.
002840     EXIT.
002850
002860 052-SCHED-BUBBLE-PASS.
002870     PERFORM 053-SCHED-COMPARE-SWAP THRU 053-EXIT
002880         VARYING WS-LEG-SUB FROM 1 BY 1
002890         UNTIL WS-LEG-SUB > SCHED-COUNT - WS-TBL-SUB.
002900 052-EXIT.
002910     EXIT.
002920
002930 053-SCHED-COMPARE-SWAP.
002940     IF SIX-TRAIN-ID(WS-LEG-SUB) > SIX-TRAIN-ID(WS-LEG-SUB + 1)
002950         MOVE SCHED-INDEX-ENTRY(WS-LEG-SUB) TO SCHED-INDEX-SCRATCH
002960         MOVE SCHED-INDEX-ENTRY(WS-LEG-SUB + 1)
002970             TO SCHED-INDEX-ENTRY(WS-LEG-SUB)
002980         MOVE SCHED-INDEX-SCRATCH
002990             TO SCHED-INDEX-ENTRY(WS-LEG-SUB + 1).
003000 053-EXIT.
003010     EXIT.
003020
003030 055-LOAD-ONE-SCHED.
003040     READ SCHEDULE-FILE NEXT RECORD
003050         AT END
003060             GO TO 055-EXIT.
003070     ADD 1 TO SCHED-COUNT.
003080     MOVE SCHED-TRAIN-ID TO SIX-TRAIN-ID(SCHED-COUNT).
003090     MOVE WS-SCHED-REL-KEY TO SIX-REL-KEY(SCHED-COUNT).
003100 055-EXIT.
003110     EXIT.
003120
003130 060-LOAD-TICK-INDEX.
003140     PERFORM 065-LOAD-ONE-TICKET THRU 065-EXIT
003150         UNTIL NO-MORE-TICKETS.
003160     IF TICK-COUNT < 2
003170         GO TO 060-EXIT.
003180     PERFORM 062-TICK-BUBBLE-PASS THRU 062-EXIT
003190         VARYING WS-TBL-SUB FROM 1 BY 1
003200         UNTIL WS-TBL-SUB > TICK-COUNT - 1.
003210 060-EXIT.
003220     EXIT.
003230
003240 062-TICK-BUBBLE-PASS.
003250     PERFORM 063-TICK-COMPARE-SWAP THRU 063-EXIT
003260         VARYING WS-LEG-SUB FROM 1 BY 1
003270         UNTIL WS-LEG-SUB > TICK-COUNT - WS-TBL-SUB.
003280 062-EXIT.
003290     EXIT.
003300
003310 063-TICK-COMPARE-SWAP.
003320     IF TIX-RAW(WS-LEG-SUB) > TIX-RAW(WS-LEG-SUB + 1)
003330         MOVE TICK-INDEX-ENTRY(WS-LEG-SUB) TO TICK-INDEX-SCRATCH
003340         MOVE TICK-INDEX-ENTRY(WS-LEG-SUB + 1)
003350             TO TICK-INDEX-ENTRY(WS-LEG-SUB)
003360         MOVE TICK-INDEX-SCRATCH
003370             TO TICK-INDEX-ENTRY(WS-LEG-SUB + 1).
003380 063-EXIT.
003390     EXIT.
003400
003410 065-LOAD-ONE-TICKET.
003420     READ TICKET-INV-FILE NEXT RECORD
003430         AT END
003440             GO TO 065-EXIT.
003450     ADD 1 TO TICK-COUNT.
003460     MOVE TICK-TRAIN-ID      TO TIX-TRAIN-ID(TICK-COUNT).
003470     MOVE TICK-DATE          TO TIX-DATE(TICK-COUNT).
003480     MOVE TICK-DEP-STATION   TO TIX-DEP-STATION(TICK-COUNT).
003490     MOVE WS-TICK-REL-KEY    TO TIX-REL-KEY(TICK-COUNT).
003500 065-EXIT.
003510     EXIT.
003520
003530 070-LOAD-TRIP-TABLE.
003540     PERFORM 075-LOAD-ONE-TRIP THRU 075-EXIT
003550         UNTIL NO-MORE-LEDGER.
003560 070-EXIT.
003570     EXIT.
003580
003590 075-LOAD-ONE-TRIP.
003600     READ TRIP-LEDGER-IN
003610         AT END
003620             GO TO 075-EXIT.
003630     IF TRIP-COUNT NOT < 3000
003640         MOVE "** TRIP TABLE FULL" TO ABEND-REASON
003650         GO TO 1000-ABEND-RTN.
003660     ADD 1 TO TRIP-COUNT.
003670     MOVE TRIP-LEDGER-IN-REC TO TRIP-T-RAW(TRIP-COUNT).
003680 075-EXIT.
003690     EXIT.
003700
003710 080-LOAD-REQUEST-TBL.
003720     PERFORM 085-LOAD-ONE-REQUEST THRU 085-EXIT
003730         UNTIL NO-MORE-REQUESTS.
003740 080-EXIT.
003750     EXIT.
003760
003770 085-LOAD-ONE-REQUEST.
003780     READ PURCHASE-REQUEST-QUEUE
003790         AT END
003800             GO TO 085-EXIT.
003810     IF REQUEST-COUNT NOT < 2000
003820         MOVE "** REQUEST TABLE FULL" TO ABEND-REASON
003830         GO TO 1000-ABEND-RTN.
003840     ADD 1 TO REQUEST-COUNT.
003850     MOVE PREQ-USER-ID       TO REQ-USER-ID(REQUEST-COUNT).
003860     MOVE PREQ-TRAIN-ID      TO REQ-TRAIN-ID(REQUEST-COUNT).
003870     MOVE PREQ-DATE          TO REQ-DATE(REQUEST-COUNT).
003880     MOVE PREQ-DEP-STATION   TO REQ-DEP-STATION(REQUEST-COUNT).
003890     MOVE PREQ-TYPE          TO REQ-TYPE(REQUEST-COUNT).
003900     MOVE PREQ-PRIORITY      TO REQ-PRIORITY(REQUEST-COUNT).
003910 085-EXIT.
003920     EXIT.
003930
003940 090-SORT-REQUEST-TBL.
003950     IF REQUEST-COUNT < 2
003960         GO TO 090-EXIT.
003970     PERFORM 092-REQUEST-BUBBLE-PASS THRU 092-EXIT
003980         VARYING WS-TBL-SUB FROM 1 BY 1
003990         UNTIL WS-TBL-SUB > REQUEST-COUNT - 1.
004000 090-EXIT.
004010     EXIT.
004020
004030 092-REQUEST-BUBBLE-PASS.
004040     PERFORM 093-REQUEST-COMPARE-SWAP THRU 093-EXIT
004050         VARYING WS-LEG-SUB FROM 1 BY 1
004060         UNTIL WS-LEG-SUB > REQUEST-COUNT - WS-TBL-SUB.
004070 092-EXIT.
004080     EXIT.
004090
004100*    DESCENDING ON PRIORITY -- STRICT "<" KEEPS TIES IN FIFO
004110*    ORDER.  SEE THE 06/03/92 CHANGE-LOG ENTRY.
004120 093-REQUEST-COMPARE-SWAP.
004130     IF REQ-PRIORITY(WS-LEG-SUB) < REQ-PRIORITY(WS-LEG-SUB + 1)
004140         MOVE REQUEST-ENTRY(WS-LEG-SUB) TO REQUEST-SCRATCH
004150         MOVE REQUEST-ENTRY(WS-LEG-SUB + 1)
004160             TO REQUEST-ENTRY(WS-LEG-SUB)
004170         MOVE REQUEST-SCRATCH
004180             TO REQUEST-ENTRY(WS-LEG-SUB + 1).
004190 093-EXIT.
004200     EXIT.
004210
004220 100-MAINLINE.
004230     MOVE "100-MAINLINE" TO PARA-NAME.
004231*    RULE 12 -- NO ADMIN PRIVILEGE NEEDED HERE, BUT THE REQUESTING
004232*    USER MUST BE THE ONE CURRENTLY LOGGED IN.  AUD-00120.
004233     IF SESS-USER-ID = ZERO
004234        OR REQ-USER-ID(WS-REQ-SUB) NOT = SESS-USER-ID
004235         DISPLAY "** REJECTED, USER NOT LOGGED IN -- USER "
004236                 REQ-USER-ID(WS-REQ-SUB)
004237         ADD 1 TO REQUESTS-REJECTED
004238         GO TO 100-EXIT.
004240     IF REQ-TYPE(WS-REQ-SUB) NOT < ZERO
004250         PERFORM 200-PROCESS-PURCHASE THRU 200-EXIT
004260     ELSE
004270         PERFORM 300-PROCESS-REFUND THRU 300-EXIT.
004280 100-EXIT.
004290     EXIT.
004300
004310*    RULE 5 -- SUCCEEDS ONLY IF THE STORED SEAT COUNT IS AT
004320*    LEAST THE REQUESTED QUANTITY.
004330 200-PROCESS-PURCHASE.
004340     MOVE "200-PROCESS-PURCHASE" TO PARA-NAME.
004350     PERFORM 450-FIND-TICKET THRU 450-EXIT.
004360     IF NOT TICK-WAS-FOUND
004370         DISPLAY "** REJECTED, NO ENOUGH TICKETS OR "
004380                 "SCHEDULER NOT EXISTS -- USER "
004390                 REQ-USER-ID(WS-REQ-SUB)
004400         ADD 1 TO REQUESTS-REJECTED
004410         GO TO 200-EXIT.
004420     READ TICKET-INV-FILE
004430         INVALID KEY
004440             MOVE "** PROBLEM READING TICKINV" TO ABEND-REASON
004450             GO TO 1000-ABEND-RTN.
004460     MOVE REQ-TYPE(WS-REQ-SUB) TO WS-QTY.
004470     IF TICK-SEAT-NUM < WS-QTY
004480         DISPLAY "** REJECTED, NO ENOUGH TICKETS -- USER "
004490                 REQ-USER-ID(WS-REQ-SUB)
004500         ADD 1 TO REQUESTS-REJECTED
004510         GO TO 200-EXIT.
004520     SUBTRACT WS-QTY FROM TICK-SEAT-NUM.
004530     REWRITE TICKET-INV-REC
004540         INVALID KEY
004550             MOVE "** PROBLEM REWRITING TICKINV" TO ABEND-REASON
004560             GO TO 1000-ABEND-RTN.
004570
004580     PERFORM 500-FIND-LEG THRU 500-EXIT.
004590     IF NOT LEG-WAS-FOUND
004600         MOVE "** PROBLEM LOCATING SCHEDULE LEG"
004610             TO ABEND-REASON
004620         GO TO 1000-ABEND-RTN.
004630     PERFORM 600-APPEND-TRIP THRU 600-EXIT.
004640     ADD 1 TO REQUESTS-FILLED.
004650 200-EXIT.
004660     EXIT.
004670
004680*    RULE 6 -- REFUND ALWAYS SUCCEEDS ONCE THE INVENTORY ROW
004690*    EXISTS; NO CHECK THAT THE TICKETS WERE ACTUALLY SOLD.
004700 300-PROCESS-REFUND.
004710     MOVE "300-PROCESS-REFUND" TO PARA-NAME.
004720     PERFORM 450-FIND-TICKET THRU 450-EXIT.
004730     IF NOT TICK-WAS-FOUND
004740         DISPLAY "** REJECTED, NO INVENTORY TO REFUND -- USER "
004750                 REQ-USER-ID(WS-REQ-SUB)
004760         ADD 1 TO REQUESTS-REJECTED
004770         GO TO 300-EXIT.
004780     READ TICKET-INV-FILE
004790         INVALID KEY
004800             MOVE "** PROBLEM READING TICKINV" TO ABEND-REASON
004810             GO TO 1000-ABEND-RTN.
004820     MOVE REQ-TYPE(WS-REQ-SUB) TO WS-QTY.
004830     SUBTRACT WS-QTY FROM TICK-SEAT-NUM.
004840     REWRITE TICKET-INV-REC
004850         INVALID KEY
004860             MOVE "** PROBLEM REWRITING TICKINV" TO ABEND-REASON
004870             GO TO 1000-ABEND-RTN.
004880
004890     PERFORM 500-FIND-LEG THRU 500-EXIT.
004900     IF NOT LEG-WAS-FOUND
004910         MOVE "** PROBLEM LOCATING SCHEDULE LEG"
004920             TO ABEND-REASON
004930         GO TO 1000-ABEND-RTN.
004940     PERFORM 650-REMOVE-TRIP THRU 650-EXIT.
004950     ADD 1 TO REQUESTS-FILLED.
004960 300-EXIT.
004970     EXIT.
004980
004990 450-FIND-TICKET.
005000     MOVE "N" TO TICK-FOUND-SW.
005010     SET TIX-IDX TO 1.
005020     SEARCH ALL TICK-INDEX-ENTRY
005030         AT END
005040             GO TO 450-EXIT
005050         WHEN TIX-TRAIN-ID(TIX-IDX) = REQ-TRAIN-ID(WS-REQ-SUB)
005060          AND TIX-DATE(TIX-IDX) = REQ-DATE(WS-REQ-SUB)
005070          AND TIX-DEP-STATION(TIX-IDX) =
005080              REQ-DEP-STATION(WS-REQ-SUB)
005090             MOVE "Y" TO TICK-FOUND-SW
005100             MOVE TIX-REL-KEY(TIX-IDX) TO WS-TICK-REL-KEY.
005110 450-EXIT.
005120     EXIT.
005130
005140*    RULE 7 -- ARRIVAL/DURATION/PRICE COME FROM THE SCHEDULE'S
005150*    LEG, NOT FROM THE TICKET-INVENTORY ROW -- FIRST OCCURRENCE
005160*    OF THE DEPARTURE STATION IN THE STATION LIST.
005170 500-FIND-LEG.
005180     MOVE "N" TO LEG-FOUND-SW.
005190     MOVE "N" TO SCHED-FOUND-SW.
005200     SET SIX-IDX TO 1.
005210     SEARCH ALL SCHED-INDEX-ENTRY
005220         AT END
005230             GO TO 500-EXIT
005240         WHEN SIX-TRAIN-ID(SIX-IDX) = REQ-TRAIN-ID(WS-REQ-SUB)
005250             MOVE "Y" TO SCHED-FOUND-SW.
005260     IF NOT SCHED-WAS-FOUND
005270         GO TO 500-EXIT.
005280     MOVE SIX-REL-KEY(SIX-IDX) TO WS-SCHED-REL-KEY.
005290     READ SCHEDULE-FILE
005300         INVALID KEY
005310             MOVE "** PROBLEM READING SCHEDULE" TO ABEND-REASON
005320             GO TO 1000-ABEND-RTN.
005330     PERFORM 510-SCAN-FOR-LEG THRU 510-EXIT
005340         VARYING WS-LEG-SUB FROM 1 BY 1
005350         UNTIL WS-LEG-SUB > SCHED-PASSING-STATION-NUM - 1
005360            OR LEG-WAS-FOUND.
005370 500-EXIT.
005380     EXIT.
005390
005400 510-SCAN-FOR-LEG.
005410     IF SCHED-STATION(WS-LEG-SUB) = REQ-DEP-STATION(WS-REQ-SUB)
005420         MOVE SCHED-STATION(WS-LEG-SUB + 1) TO LEG-ARR-STATION
005430         MOVE SCHED-DURATION(WS-LEG-SUB)    TO LEG-DURATION
005440         MOVE SCHED-PRICE(WS-LEG-SUB)       TO LEG-PRICE
005450         MOVE "Y" TO LEG-FOUND-SW.
005460 510-EXIT.
005470     EXIT.
005480
005490 600-APPEND-TRIP.
005500     IF TRIP-COUNT NOT < 3000
005510         MOVE "** TRIP TABLE FULL" TO ABEND-REASON
005520         GO TO 1000-ABEND-RTN.
005530     ADD 1 TO TRIP-COUNT.
005540     MOVE REQ-USER-ID(WS-REQ-SUB)    TO TRIP-T-USER-ID(TRIP-COUNT).
005550     MOVE REQ-TRAIN-ID(WS-REQ-SUB)   TO TRIP-T-TRAIN-ID(TRIP-COUNT).
005560     MOVE REQ-DEP-STATION(WS-REQ-SUB)
005570                                     TO TRIP-T-DEP-STATION(TRIP-COUNT).
005580     MOVE LEG-ARR-STATION            TO TRIP-T-ARR-STATION(TRIP-COUNT).
005590     MOVE REQ-TYPE(WS-REQ-SUB)       TO TRIP-T-TYPE(TRIP-COUNT).
005600     MOVE LEG-DURATION               TO TRIP-T-DURATION(TRIP-COUNT).
005610     MOVE LEG-PRICE                  TO TRIP-T-PRICE(TRIP-COUNT).
005620     MOVE REQ-DATE(WS-REQ-SUB)       TO TRIP-T-DATE(TRIP-COUNT).
005630 600-EXIT.
005640     EXIT.
005650
005660*    BUILDS THE TRIP THAT WOULD MATCH THE ORIGINAL PURCHASE
005670*    (TRIP-TYPE NEGATED BACK TO POSITIVE) AND REMOVES THE FIRST
005680*    SUCH ENTRY FROM THE LEDGER TABLE.  BEST-EFFORT -- A MISSING
005690*    MATCH DOES NOT UNDO THE SEAT-COUNT INCREMENT.  SEE RULE 6.
005700 650-REMOVE-TRIP.
005710     MOVE "N" TO TRIP-FOUND-SW.
005720     COMPUTE WS-QTY = ZERO - REQ-TYPE(WS-REQ-SUB).
005730     MOVE 1 TO WS-TBL-SUB.
005740     PERFORM 655-SCAN-ONE-TRIP THRU 655-EXIT
005750         UNTIL WS-TBL-SUB > TRIP-COUNT
005760            OR TRIP-WAS-FOUND.
005770 650-EXIT.
005780     EXIT.
005790
005800*    MATCHED ON (USER, TRAIN, DEP, ARR, TYPE, DATE) -- SEE
005810*    TRIPMANAGER'S DELETE RULE.
005820 655-SCAN-ONE-TRIP.
005830     IF TRIP-T-USER-ID(WS-TBL-SUB) = REQ-USER-ID(WS-REQ-SUB)
005840        AND TRIP-T-TRAIN-ID(WS-TBL-SUB) =
005850            REQ-TRAIN-ID(WS-REQ-SUB)
005860        AND TRIP-T-DEP-STATION(WS-TBL-SUB) =
005870            REQ-DEP-STATION(WS-REQ-SUB)
005880        AND TRIP-T-ARR-STATION(WS-TBL-SUB) = LEG-ARR-STATION
005890        AND TRIP-T-DATE(WS-TBL-SUB) = REQ-DATE(WS-REQ-SUB)
005900        AND TRIP-T-TYPE(WS-TBL-SUB) = WS-QTY
005910         MOVE "Y" TO TRIP-FOUND-SW
005920         PERFORM 660-CLOSE-TRIP-GAP THRU 660-EXIT
005930     ELSE
005940         ADD 1 TO WS-TBL-SUB.
005950 655-EXIT.
005960     EXIT.
005970
005980 660-CLOSE-TRIP-GAP.
005990     PERFORM 665-SHIFT-ONE-TRIP THRU 665-EXIT
006000         VARYING WS-LEG-SUB FROM WS-TBL-SUB BY 1
006010         UNTIL WS-LEG-SUB > TRIP-COUNT - 1.
006020     SUBTRACT 1 FROM TRIP-COUNT.
006030 660-EXIT.
006040     EXIT.
006050
006060 665-SHIFT-ONE-TRIP.
006070     MOVE TRIP-ENTRY(WS-LEG-SUB + 1) TO TRIP-ENTRY(WS-LEG-SUB).
006080 665-EXIT.
006090     EXIT.
006100
006110 700-CLOSE-FILES.
006120     MOVE "700-CLOSE-FILES" TO PARA-NAME.
006130     PERFORM 750-WRITE-ONE-TRIP THRU 750-EXIT
006140         VARYING WS-TBL-SUB FROM 1 BY 1
006150         UNTIL WS-TBL-SUB > TRIP-COUNT.
006160     CLOSE PURCHASE-REQUEST-QUEUE, SCHEDULE-FILE,
006170           TICKET-INV-FILE, TRIP-LEDGER-IN, TRIP-LEDGER-OUT,
006175           SESSION-FILE, SYSOUT.
006190 700-EXIT.
006200     EXIT.
006210
006220 750-WRITE-ONE-TRIP.
006230     MOVE TRIP-T-RAW(WS-TBL-SUB) TO TRIP-LEDGER-OUT-REC.
006240     WRITE TRIP-LEDGER-OUT-REC.
006250 750-EXIT.
006260     EXIT.
006270
006280 900-CLEANUP.
006290     MOVE "900-CLEANUP" TO PARA-NAME.
006300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
006310     DISPLAY "** REQUESTS FILLED ........ " REQUESTS-FILLED.
006320     DISPLAY "** REQUESTS REJECTED ...... " REQUESTS-REJECTED.
006330     DISPLAY "** TRIPS ON LEDGER AT END .. " TRIP-COUNT.
006340     DISPLAY "******** NORMAL END OF JOB TRNORDR ********".
006350 900-EXIT.
006360     EXIT.
006370
006380 1000-ABEND-RTN.
006390     WRITE SYSOUT-REC FROM ABEND-REC.
006400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
006410     DISPLAY "*** ABNORMAL END OF JOB-TRNORDR ***" UPON CONSOLE.
006420     DIVIDE ZERO-VAL INTO ONE-VAL.
