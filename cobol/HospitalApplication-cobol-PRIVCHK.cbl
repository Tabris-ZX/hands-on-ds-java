000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030*    PRIVCHK  --  USER PRIVILEGE-GATE COMPUTE SUBROUTINE
000040*    REPLACES THE OLD PCTPROC DB2 LOOKUP -- THIS SHOP NO LONGER
000050*    HAS THE COVERAGE-PERCENTAGE TABLE, BUT THE CALLING SHAPE
000060*    (LINKAGE-ONLY, NO FILES, RETURN-CD COMES BACK ZERO OR
000070*    NONZERO) IS THE SAME ONE PCTPROC USED.  CALLED BY SCHDMGR,
000080*    TKTMGR AND TRNORDR BEFORE ANY ADD/QUERY/RELEASE/EXPIRE OR
000090*    USER-ADMIN OPERATION.
000100******************************************************************
000110*    CHANGE LOG
000120*    ----------
000130*    09/14/90  JRS  ORIGINAL PROGRAM -- ADMIN-OP CHECK ONLY.
000140*                   REQ RTS-0119.
000150*    06/03/92  LDP  ADDED THE ADD-USER AND MODIFY-USER CHECKS --
000160*                   USER ADMIN WAS COMING IN AS A SEPARATE
000170*                   SCREEN.  CR-2962.
000180*    02/28/94  LDP  MODIFY CHECK WAS USING >= INSTEAD OF > ON
000190*                   THE TARGET'S PRIVILEGE -- A USER COULD
000200*                   DEMOTE A PEER AT THE SAME LEVEL.  CR-3118.
000210*    11/09/98  KMO  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.
000220*                   CR-6241.
000230******************************************************************
000240 PROGRAM-ID.  PRIVCHK.
000250 AUTHOR. JON SAYLES.
000260 INSTALLATION. COBOL DEVELOPMENT CENTER.
000270 DATE-WRITTEN. 09/14/90.
000280 DATE-COMPILED. 11/09/98.
000290 SECURITY. NON-CONFIDENTIAL.
000300
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-390.
000340 OBJECT-COMPUTER. IBM-390.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380
000390 DATA DIVISION.
000400 FILE SECTION.
000410
000420 WORKING-STORAGE SECTION.
000430 01  MISC-FIELDS.
000440     05  FILLER                    PIC X(02).
000450
000460 LINKAGE SECTION.
000470 01  PRIV-CHECK-REC.
000480     05  PRIV-FUNCTION-SW          PIC X(01).
000490         88  CHECK-ADMIN-OP        VALUE "A".
000500         88  CHECK-ADD-USER        VALUE "U".
000510         88  CHECK-MODIFY-OP       VALUE "M".
000520     05  ACTOR-LOGGED-IN-SW        PIC X(01).
000530         88  ACTOR-IS-LOGGED-IN    VALUE "Y".
000540     05  ACTOR-PRIVILEGE           PIC 9(02).
000550     05  ACTOR-PRIVILEGE-X REDEFINES ACTOR-PRIVILEGE
000560                                   PIC X(02).
000570     05  TARGET-PRIVILEGE          PIC 9(02).
000580     05  TARGET-PRIVILEGE-X REDEFINES TARGET-PRIVILEGE
000590                                   PIC X(02).
000600     05  ADMIN-PRIVILEGE-THRESHOLD PIC 9(02).
000610     05  ADMIN-THRESHOLD-X REDEFINES ADMIN-PRIVILEGE-THRESHOLD
000620                                   PIC X(02).
000630     05  CHECK-RESULT-SW           PIC X(01).
000640         88  CHECK-PASSED          VALUE "Y".
000650     05  FILLER                    PIC X(02).
000660
000670 01  RETURN-CD                     PIC 9(04) COMP.
000680
000690 PROCEDURE DIVISION USING PRIV-CHECK-REC, RETURN-CD.
000700     MOVE "N" TO CHECK-RESULT-SW.
000710     MOVE ZERO TO RETURN-CD.
000720     IF CHECK-ADMIN-OP
000730         PERFORM 100-CHECK-ADMIN THRU 100-EXIT
000740     ELSE IF CHECK-ADD-USER
000750         PERFORM 200-CHECK-ADD-USER THRU 200-EXIT
000760     ELSE IF CHECK-MODIFY-OP
000770         PERFORM 300-CHECK-MODIFY THRU 300-EXIT
000780     ELSE
000790         MOVE 9999 TO RETURN-CD.
000800     GOBACK.
000810
000820 100-CHECK-ADMIN.
000830*    RULE 12 -- ADMIN-ONLY OPS REQUIRE ACTING PRIVILEGE >= 10.
000840     IF ACTOR-PRIVILEGE NOT < ADMIN-PRIVILEGE-THRESHOLD
000850         MOVE "Y" TO CHECK-RESULT-SW.
000860 100-EXIT.
000870     EXIT.
000880
000890 200-CHECK-ADD-USER.
000900*    RULE 12 -- ADD-USER REQUIRES ONLY A LOGGED-IN ACTOR.
000910     IF ACTOR-IS-LOGGED-IN
000920         MOVE "Y" TO CHECK-RESULT-SW.
000930 200-EXIT.
000940     EXIT.
000950
000960 300-CHECK-MODIFY.
000970*    RULE 12 -- MODIFY-PASSWORD / MODIFY-PRIVILEGE / LOOKUP-OTHER
000980*    REQUIRE ACTOR STRICTLY ABOVE THE TARGET'S CURRENT PRIVILEGE.
000990     IF ACTOR-IS-LOGGED-IN AND ACTOR-PRIVILEGE > TARGET-PRIVILEGE
001000         MOVE "Y" TO CHECK-RESULT-SW.
001010 300-EXIT.
001020     EXIT.
