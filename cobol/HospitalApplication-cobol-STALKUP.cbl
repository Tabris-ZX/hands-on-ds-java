000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030*    STALKUP  --  STATION ID / STATION NAME LOOKUP SUBROUTINE
000040*    CALLED BY SCHDMGR, RTEFIND AND RWYBEST AGAINST THE STATION
000050*    TABLE THOSE PROGRAMS LOAD FROM THE STATION MASTER AT START
000060*    OF RUN.  STALKUP DOES NOT OPEN THE STATION FILE ITSELF --
000070*    IT ONLY SEARCHES THE TABLE THE CALLER HANDS IT, SAME AS THE
000080*    OLD STRLTH/CLCLBCST SHOP PATTERN.  NO FILES, NO ABEND PATH.
000090******************************************************************
000100*    CHANGE LOG
000110*    ----------
000120*    04/02/89  JRS  ORIGINAL PROGRAM -- LOOKUP BY ID ONLY.
000130*                   REQ RTS-0012.
000140*    09/14/90  JRS  ADDED LOOKUP-BY-NAME -- THE QUERY SCREEN
000150*                   WANTED TO TYPE A STATION NAME INSTEAD OF
000160*                   REMEMBERING THE ID.  REQ RTS-0119.
000170*    06/03/92  LDP  STATION-TABLE-COUNT WAS NOT BEING CHECKED,
000180*                   A BAD CALLER COULD SEARCH PAST THE LOADED
000190*                   ROWS AND PICK UP GARBAGE.  CR-2961.
000200*    11/09/98  KMO  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.
000210*                   CR-6241.
000215*    10/09/01  KMO  ADDED THE X-ALTERNATE VIEW OF LOOKUP-FOUND-SW
000216*                   SO A CALLER CAN TEST IT NUMERICALLY INSTEAD
000217*                   OF BY THE "Y" LITERAL.  AUDIT FINDING
000218*                   AUD-00123.
000220******************************************************************
000230 PROGRAM-ID.  STALKUP.
000240 AUTHOR. JON SAYLES.
000250 INSTALLATION. COBOL DEVELOPMENT CENTER.
000260 DATE-WRITTEN. 04/02/89.
000270 DATE-COMPILED. 10/09/01.
000280 SECURITY. NON-CONFIDENTIAL.
000290
000300 ENVIRONMENT DIVISION.
000310 CONFIGURATION SECTION.
000320 SOURCE-COMPUTER. IBM-390.
000330 OBJECT-COMPUTER. IBM-390.
000340 SPECIAL-NAMES.
000350     C01 IS TOP-OF-FORM.
000360 INPUT-OUTPUT SECTION.
000370
000380 DATA DIVISION.
000390 FILE SECTION.
000400
000410 WORKING-STORAGE SECTION.
000420 01  MISC-FIELDS.
000430     05  STN-SUB                   PIC 9(04) COMP.
000440     05  FILLER                    PIC X(02).
000450
000460 LINKAGE SECTION.
000470 01  STATION-LOOKUP-REC.
000480     05  LOOKUP-FUNCTION-SW        PIC X(01).
000490         88  LOOKUP-BY-ID          VALUE "I".
000500         88  LOOKUP-BY-NAME        VALUE "N".
000510     05  LOOKUP-STATION-ID         PIC 9(04).
000520     05  LOOKUP-STATION-ID-X REDEFINES LOOKUP-STATION-ID
000530                                   PIC X(04).
000540     05  LOOKUP-STATION-NAME       PIC X(30).
000550     05  LOOKUP-FOUND-SW           PIC X(01).
000560         88  LOOKUP-WAS-FOUND      VALUE "Y".
000565     05  LOOKUP-FOUND-SW-X REDEFINES LOOKUP-FOUND-SW
000566                                   PIC 9(01).
000570     05  FILLER                    PIC X(02).
000580
000590 01  STATION-TABLE-COUNT           PIC 9(04) COMP.
000600
000610 01  STATION-TABLE.
000620     05  STATION-TABLE-ENTRY OCCURS 1000 TIMES.
000630         10  STT-ID                PIC 9(04).
000640         10  STT-NAME              PIC X(30).
000650 01  STATION-TABLE-ALT REDEFINES STATION-TABLE.
000660     05  STT-RAW OCCURS 1000 TIMES PIC X(34).
000670
000680 PROCEDURE DIVISION USING STATION-LOOKUP-REC,
000690                           STATION-TABLE-COUNT,
000700                           STATION-TABLE.
000710     MOVE "N" TO LOOKUP-FOUND-SW.
000720     IF LOOKUP-BY-ID
000730         PERFORM 100-LOOKUP-BY-ID THRU 100-EXIT
000740     ELSE IF LOOKUP-BY-NAME
000750         PERFORM 200-LOOKUP-BY-NAME THRU 200-EXIT.
000760     GOBACK.
000770
000780 100-LOOKUP-BY-ID.
000790     MOVE 1 TO STN-SUB.
000800     PERFORM 110-SCAN-BY-ID THRU 110-EXIT
000810         VARYING STN-SUB FROM 1 BY 1
000820         UNTIL STN-SUB > STATION-TABLE-COUNT
000830            OR LOOKUP-WAS-FOUND.
000840 100-EXIT.
000850     EXIT.
000860
000870 110-SCAN-BY-ID.
000880     IF STT-ID(STN-SUB) = LOOKUP-STATION-ID
000890         MOVE STT-NAME(STN-SUB) TO LOOKUP-STATION-NAME
000900         MOVE "Y" TO LOOKUP-FOUND-SW.
000910 110-EXIT.
000920     EXIT.
000930
000940 200-LOOKUP-BY-NAME.
000950     MOVE 1 TO STN-SUB.
000960     PERFORM 210-SCAN-BY-NAME THRU 210-EXIT
000970         VARYING STN-SUB FROM 1 BY 1
000980         UNTIL STN-SUB > STATION-TABLE-COUNT
000990            OR LOOKUP-WAS-FOUND.
001000 200-EXIT.
001010     EXIT.
001020
001030 210-SCAN-BY-NAME.
001040     IF STT-NAME(STN-SUB) = LOOKUP-STATION-NAME
001050         MOVE STT-ID(STN-SUB) TO LOOKUP-STATION-ID
001060         MOVE "Y" TO LOOKUP-FOUND-SW.
001070 210-EXIT.
001080     EXIT.
