000010******************************************************************
000020*    ABENDREC  --  SHOP-STANDARD ABNORMAL-END REPORT LAYOUT
000030*    CARRIED BY EVERY BATCH PROGRAM IN THE RAILWAY TICKETING
000040*    SUITE FOR THE SYSOUT DUMP LINE WRITTEN AHEAD OF AN ABEND.
000050******************************************************************
000060*    HISTORY
000070*    --------
000080*    01/14/87  JRS  ORIGINAL COPY MEMBER, LIFTED FROM THE
000090*                   HOSPITAL BILLING SUITE'S SHOP STANDARD.
000100*    03/02/94  LDP  ADDED ACTUAL-VAL/EXPECTED-VAL WIDTH TO
000110*                   ACCOMMODATE TRAIN-ID KEYS (WAS 6, NOW 20).
000120*    11/09/98  KMO  Y2K REVIEW -- NO DATE FIELDS IN THIS MEMBER,
000130*                   NO CHANGE REQUIRED.  CR-6241.
000135*    10/09/01  KMO  ZERO-VAL/ONE-VAL HAD BEEN DROPPED FROM THIS
000136*                   MEMBER -- EVERY 1000-ABEND-RTN IN THE SUITE
000137*                   FORCES ITS ABEND BY DIVIDING BY ZERO, NOT BY
000138*                   SETTING RETURN-CODE, AND NEEDS THEM BACK.
000139*                   AUDIT FINDING AUD-00121.
000140******************************************************************
000150 77  PARA-NAME                        PIC X(32).
000155 77  ZERO-VAL                         PIC 9(01) COMP VALUE 0.
000156 77  ONE-VAL                          PIC 9(01) COMP VALUE 1.
000160
000170 01  ABEND-REC.
000180     05  ABEND-REASON                 PIC X(40).
000190     05  EXPECTED-VAL                  PIC X(20).
000200     05  ACTUAL-VAL                    PIC X(20).
000210     05  FILLER                        PIC X(18).
