000010******************************************************************
000020*    TRIPLDG   --  TRIP-LEDGER RECORD LAYOUT
000030*    APPEND-ONLY LEDGER -- ONE ROW PER SATISFIED PURCHASE OR
000040*    REFUND.  POSITIVE TRIP-TYPE IS A PURCHASE, NEGATIVE IS A
000050*    REFUND.  NO KEY -- READ BACK BY SEQUENTIAL SCAN FILTERED ON
000060*    TRIP-USER-ID FOR THE MY-TICKETS LISTING.
000070******************************************************************
000080*    HISTORY
000090*    --------
000100*    02/11/88  JRS  ORIGINAL COPY MEMBER.
000110*    05/04/91  JRS  ADDED TRIP-DURATION, TRIP-PRICE -- LEDGER
000120*                   USED TO CARRY ONLY THE STATION PAIR.  CR-3102.
000130*    11/09/98  KMO  Y2K REVIEW -- TRIP-DATE IS MMDD, NO CENTURY
000140*                   TO FIX.  CR-6241.
000150******************************************************************
000160 01  TRIP-LEDGER-REC.
000170     05  TRIP-USER-ID                  PIC 9(09).
000180     05  TRIP-TRAIN-ID                 PIC X(20).
000190     05  TRIP-DEP-STATION               PIC 9(04).
000200     05  TRIP-ARR-STATION               PIC 9(04).
000210     05  TRIP-TYPE                      PIC S9(03).
000220     05  TRIP-DURATION                  PIC 9(04).
000230     05  TRIP-PRICE                     PIC 9(06).
000240     05  TRIP-DATE                     PIC 9(04).
000250     05  FILLER                        PIC X(02).
