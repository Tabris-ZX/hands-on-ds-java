000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030*    TKTMGR  --  TICKET-INVENTORY MAINTENANCE
000040*    RELEASES (CREATES) AND EXPIRES (DELETES) PER-DATE SEAT
000050*    INVENTORY FOR A TRAIN, AND ANSWERS SEAT-COUNT QUERY AND
000060*    UPDATE TRANSACTIONS AGAINST IT.  RELEASE AND EXPIRE ARE
000070*    ADMIN-ONLY.  QUERY-SEAT AND UPDATE-SEAT ARE CALLED BY
000080*    TRNORDR WHILE DRAINING THE ORDER QUEUE AND DO NOT THEMSELVES
000090*    RE-CHECK PRIVILEGE -- THE CALLER ALREADY HOLDS A LOGGED-IN
000100*    USER.  NO ISAM ON THIS BOX -- TICKET-INVENTORY AND SCHEDULE
000110*    ARE BOTH RELATIVE FILES WITH A SORTED KEY INDEX IN STORAGE.
000120******************************************************************
000130*    CHANGE LOG
000140*    ----------
000150*    09/14/90  JRS  ORIGINAL PROGRAM, REBUILT FROM THE OLD
000160*                   TRMTUPDT SKELETON FOR THE RAILWAY TICKETING
000170*                   SUITE.  REQ RTS-0120.
000180*    06/03/92  LDP  ADDED UPDATE-SEAT -- ORDER PROCESSING WAS
000190*                   REWRITING THE WHOLE RECORD ITSELF AND TWO
000200*                   CONCURRENT RUNS COULD STOMP EACH OTHER.
000210*                   CR-2964.
000220*    02/28/94  LDP  QUERY-SEAT NOW RETURNS -1 INSTEAD OF ABENDING
000230*                   WHEN THE KEY ISN'T FOUND -- CALLERS NEED TO
000240*                   TELL "NO INVENTORY" FROM "ZERO SEATS LEFT".
000250*                   CR-3120.
000260*    11/09/98  KMO  Y2K REVIEW -- TICK-DATE IS MMDD, NO CENTURY
000270*                   TO FIX.  CR-6241.
000280*    04/17/00  KMO  ADDED THE PRIVCHK CALL ON RELEASE/EXPIRE.
000290*                   AUDIT FINDING AUD-00118.
000295*    10/02/01  KMO  OPENED USER-DIRECTORY-FILE I-O BUT NEVER WROTE
000296*                   TO IT -- NEW USRMGR JOB NOW OWNS ALL ADD/
000297*                   MODIFY ACTIVITY AGAINST IT.  OPEN HERE IS
000298*                   INPUT ONLY.  AUDIT FINDING AUD-00119.
000299*    10/09/01  KMO  1000-ABEND-RTN HAD DRIFTED TO A RETURN-CODE/
000299*                  STOP RUN -- PUT THE DIVIDE-BY-ZERO FORCED ABEND
000299*                  BACK SO THIS JOB SHOWS UP IN THE DUMP QUEUE
000299*                  LIKE EVERY OTHER ONE.  AUDIT FINDING AUD-00121.
000300******************************************************************
000310 PROGRAM-ID.  TKTMGR.
000320 AUTHOR. JON SAYLES.
000330 INSTALLATION. COBOL DEVELOPMENT CENTER.
000340 DATE-WRITTEN. 09/14/90.
000350 DATE-COMPILED. 10/09/01.
000360 SECURITY. NON-CONFIDENTIAL.
000370
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER. IBM-390.
000410 OBJECT-COMPUTER. IBM-390.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440 INPUT-OUTPUT SECTION.
000450 FILE-CONTROL.
000460     SELECT SYSOUT
000470         ASSIGN TO UT-S-SYSOUT
000480         ORGANIZATION IS SEQUENTIAL.
000490
000500     SELECT TKT-TRANS-FILE
000510         ASSIGN TO UT-S-TKTTRN
000520         ACCESS MODE IS SEQUENTIAL
000530         FILE STATUS IS TFCODE.
000540
000550     SELECT SCHEDULE-FILE
000560         ASSIGN TO SCHEDULE
000570         ORGANIZATION IS RELATIVE
000580         ACCESS MODE IS DYNAMIC
000590         RELATIVE KEY IS WS-SCHED-REL-KEY
000600         FILE STATUS IS SCFCODE.
000610
000620     SELECT USER-DIRECTORY-FILE
000630         ASSIGN TO USERDIR
000640         ORGANIZATION IS RELATIVE
000650         ACCESS MODE IS DYNAMIC
000660         RELATIVE KEY IS WS-USER-REL-KEY
000670         FILE STATUS IS UFCODE.
000680
000690     SELECT TICKET-INV-FILE
000700         ASSIGN TO TICKINV
000710         ORGANIZATION IS RELATIVE
000720         ACCESS MODE IS DYNAMIC
000730         RELATIVE KEY IS WS-TICK-REL-KEY
000740         FILE STATUS IS IFCODE.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780 FD  SYSOUT
000790     RECORDING MODE IS F
000800     LABEL RECORDS ARE STANDARD
000810     RECORD CONTAINS 80 CHARACTERS
000820     BLOCK CONTAINS 0 RECORDS
000830     DATA RECORD IS SYSOUT-REC.
000840 01  SYSOUT-REC                       PIC X(80).
000850
000860****** ONE TRANSACTION PER RELEASE/EXPIRE/QUERY-SEAT/UPDATE-SEAT
000870****** REQUEST.  FUNCTION R AND E NEED ONLY TRAIN+DATE.
000880****** FUNCTION Q AND U ALSO NEED THE DEPARTURE STATION.
000890 FD  TKT-TRANS-FILE
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD
000920     RECORD CONTAINS 50 CHARACTERS
000930     BLOCK CONTAINS 0 RECORDS
000940     DATA RECORD IS TKT-TRANS-REC.
000950 01  TKT-TRANS-REC.
000960     05  TTRN-FUNCTION-SW             PIC X(01).
000970         88  TTRN-IS-RELEASE          VALUE "R".
000980         88  TTRN-IS-EXPIRE           VALUE "E".
000990         88  TTRN-IS-QUERY-SEAT       VALUE "Q".
001000         88  TTRN-IS-UPDATE-SEAT      VALUE "U".
001010     05  TTRN-ACTOR-USER-ID           PIC 9(09).
001020     05  TTRN-TRAIN-ID                PIC X(20).
001030     05  TTRN-DATE                    PIC 9(04).
001040     05  TTRN-DEP-STATION             PIC 9(04).
001050     05  TTRN-SEAT-DELTA              PIC S9(05).
001060     05  FILLER                       PIC X(07).
001070
001080** RELATIVE FILE -- NO ISAM ON THIS BOX
001090 FD  SCHEDULE-FILE
001100     RECORD CONTAINS 440 CHARACTERS
001110     DATA RECORD IS SCHEDULE-REC.
001120 COPY SCHEDUL.
001130
001140** RELATIVE FILE -- NO ISAM ON THIS BOX
001150 FD  USER-DIRECTORY-FILE
001160     RECORD CONTAINS 63 CHARACTERS
001170     DATA RECORD IS USER-DIRECTORY-REC.
001180 COPY USERDIR.
001190
001200** RELATIVE FILE -- NO ISAM ON THIS BOX
001210 FD  TICKET-INV-FILE
001220     RECORD CONTAINS 49 CHARACTERS
001230     DATA RECORD IS TICKET-INV-REC.
001240 COPY TICKINV.
001250
001260 WORKING-STORAGE SECTION.
001270 01  FILE-STATUS-CODES.
001280     05  TFCODE                       PIC X(02).
001290         88  TRANS-READ-OK            VALUE "00".
001300         88  NO-MORE-TRANS            VALUE "10".
001310     05  SCFCODE                      PIC X(02).
001320         88  NO-MORE-SCHED            VALUE "10".
001330     05  UFCODE                       PIC X(02).
001340         88  NO-MORE-USERS            VALUE "10".
001350     05  IFCODE                       PIC X(02).
001360         88  TICKET-IO-OK             VALUE "00".
001370         88  NO-MORE-TICKETS          VALUE "10".
001380         88  TICKET-NOT-ON-FILE       VALUE "23".
001390
001400 77  WS-SCHED-REL-KEY                 PIC 9(06) COMP.
001410 77  WS-USER-REL-KEY                  PIC 9(06) COMP.
001420 77  WS-TICK-REL-KEY                  PIC 9(06) COMP.
001430 77  WS-NEXT-TICK-REL                 PIC 9(06) COMP VALUE 1.
001440
001450 01  SCHED-INDEX-TBL.
001460     05  SCHED-INDEX-ENTRY OCCURS 500 TIMES
001470             ASCENDING KEY IS SIX-TRAIN-ID
001480             INDEXED BY SIX-IDX.
001490         10  SIX-TRAIN-ID             PIC X(20).
001500         10  SIX-REL-KEY              PIC 9(06) COMP.
001510 01  SCHED-INDEX-TBL-ALT REDEFINES SCHED-INDEX-TBL.
001520     05  SIX-RAW OCCURS 500 TIMES     PIC X(26).
001530
001540 01  USER-INDEX-TBL.
001550     05  USER-INDEX-ENTRY OCCURS 1000 TIMES
001560             ASCENDING KEY IS UIX-USER-ID
001570             INDEXED BY UIX-IDX.
001580         10  UIX-USER-ID              PIC 9(09).
001590         10  UIX-REL-KEY              PIC 9(06) COMP.
001600 01  USER-INDEX-TBL-ALT REDEFINES USER-INDEX-TBL.
001610     05  UIX-RAW OCCURS 1000 TIMES    PIC X(15).
001620
001630 01  SCHED-INDEX-SCRATCH.
001640     05  SIXS-TRAIN-ID                PIC X(20).
001650     05  SIXS-REL-KEY                 PIC 9(06) COMP.
001660
001670 01  USER-INDEX-SCRATCH.
001680     05  UIXS-USER-ID                 PIC 9(09).
001690     05  UIXS-REL-KEY                 PIC 9(06) COMP.
001700
001710*    TICKET-INVENTORY INDEX -- KEYED ON (TRAIN,DATE,DEP-STATION).
001720*    LOADED UNSORTED AS RECORDS ARE RELEASED, THEN RESORTED ONE
001730*    TIME BEFORE THE NEXT QUERY/UPDATE/EXPIRE NEEDS SEARCH ALL.
001740 01  TICK-INDEX-TBL.
001750     05  TICK-INDEX-ENTRY OCCURS 2000 TIMES
001760             ASCENDING KEY IS TIX-TRAIN-ID, TIX-DATE,
001770                              TIX-DEP-STATION
001780             INDEXED BY TIX-IDX.
001790         10  TIX-TRAIN-ID             PIC X(20).
001800         10  TIX-DATE                 PIC 9(04).
001810         10  TIX-DEP-STATION          PIC 9(04).
001820         10  TIX-REL-KEY              PIC 9(06) COMP.
001830 01  TICK-INDEX-TBL-ALT REDEFINES TICK-INDEX-TBL.
001840     05  TIX-RAW OCCURS 2000 TIMES    PIC X(34).
001850
001860 01  TICK-INDEX-SCRATCH.
001870     05  TIXS-TRAIN-ID                PIC X(20).
001880     05  TIXS-DATE                    PIC 9(04).
001890     05  TIXS-DEP-STATION             PIC 9(04).
001900     05  TIXS-REL-KEY                 PIC 9(06) COMP.
001910
001920 01  COUNTERS-AND-SWITCHES.
001930     05  SCHED-COUNT                  PIC 9(04) COMP.
001940     05  USER-COUNT                   PIC 9(04) COMP.
001950     05  TICK-COUNT                   PIC 9(04) COMP.
001960     05  TRANS-READ                   PIC 9(07) COMP.
001970     05  TRANS-DONE                   PIC 9(07) COMP.
001980     05  TRANS-REJECTED                PIC 9(07) COMP.
001990     05  WS-LEG-SUB                   PIC 9(02) COMP.
002000     05  WS-TBL-SUB                   PIC 9(04) COMP.
002010     05  WS-CALL-RET-CD               PIC 9(04) COMP.
002020     05  WS-OUT-SEATS                 PIC S9(05).
002030     05  WS-OUT-PRICE                 PIC 9(06).
002040     05  MORE-TRANS-SW                PIC X(01) VALUE "Y".
002050         88  MORE-TRANS               VALUE "Y".
002060     05  SCHED-FOUND-SW               PIC X(01).
002070         88  SCHED-WAS-FOUND          VALUE "Y".
002080     05  USER-FOUND-SW                PIC X(01).
002090         88  ACTING-USER-FOUND        VALUE "Y".
002100     05  TICK-FOUND-SW                PIC X(01).
002110         88  TICK-WAS-FOUND           VALUE "Y".
002120     05  FILLER                       PIC X(02).
002130
002140*    MIRRORS PRIVCHK'S LINKAGE SECTION.
002150 01  PRIV-CHECK-REC.
002160     05  PRIV-FUNCTION-SW             PIC X(01).
002170         88  CHECK-ADMIN-OP           VALUE "A".
002180         88  CHECK-ADD-USER           VALUE "U".
002190         88  CHECK-MODIFY-OP          VALUE "M".
002200     05  ACTOR-LOGGED-IN-SW           PIC X(01).
002210         88  ACTOR-IS-LOGGED-IN       VALUE "Y".
002220     05  ACTOR-PRIVILEGE              PIC 9(02).
002230     05  TARGET-PRIVILEGE             PIC 9(02).
002240     05  ADMIN-PRIVILEGE-THRESHOLD    PIC 9(02).
002250     05  CHECK-RESULT-SW              PIC X(01).
002260         88  CHECK-PASSED             VALUE "Y".
002270     05  FILLER                       PIC X(02).
002280
002290 COPY ABENDREC.
002300
002310 PROCEDURE DIVISION.
002320     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002330     PERFORM 100-MAINLINE THRU 100-EXIT
002340         UNTIL NOT MORE-TRANS.
002350     PERFORM 900-CLEANUP THRU 900-EXIT.
002360     MOVE ZERO TO RETURN-CODE.
002370     GOBACK.
002380
002390 000-HOUSEKEEPING.
002400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002410     DISPLAY "******** BEGIN JOB TKTMGR ********".
002420     OPEN INPUT TKT-TRANS-FILE.
002430     OPEN INPUT SCHEDULE-FILE.
002440     OPEN INPUT USER-DIRECTORY-FILE.
002450     OPEN I-O TICKET-INV-FILE.
002460     OPEN OUTPUT SYSOUT.
002470
002480     MOVE ZERO TO SCHED-COUNT USER-COUNT TICK-COUNT
002490                  TRANS-READ TRANS-DONE TRANS-REJECTED.
002500
002510     PERFORM 060-LOAD-SCHED-INDEX THRU 060-EXIT.
002520     PERFORM 070-LOAD-USER-INDEX THRU 070-EXIT.
002530     PERFORM 080-LOAD-TICK-INDEX THRU 080-EXIT.
002540
002550     READ TKT-TRANS-FILE
002560         AT END
002570             MOVE "N" TO MORE-TRANS-SW
002580     END-READ.
002590     IF TRANS-READ-OK
002600         ADD 1 TO TRANS-READ.
002610 000-EXIT.
002620     EXIT.
002630
002640 060-LOAD-SCHED-INDEX.
002650     PERFORM 065-LOAD-ONE-SCHED THRU 065-EXIT
002660         UNTIL NO-MORE-SCHED.
002670 060-EXIT.
002680     EXIT.
002690
002700 065-LOAD-ONE-SCHED.
002710     READ SCHEDULE-FILE NEXT RECORD
002720         AT END
002730             GO TO 065-EXIT.
002740     ADD 1 TO SCHED-COUNT.
002750     MOVE SCHED-TRAIN-ID TO SIX-TRAIN-ID(SCHED-COUNT).
002760     MOVE WS-SCHED-REL-KEY TO SIX-REL-KEY(SCHED-COUNT).
002770 065-EXIT.
002780     EXIT.
002790
002800 070-LOAD-USER-INDEX.
002810     PERFORM 075-LOAD-ONE-USER THRU 075-EXIT
002820         UNTIL NO-MORE-USERS.
002830 070-EXIT.
002840     EXIT.
002850
002860 075-LOAD-ONE-USER.
002870     READ USER-DIRECTORY-FILE NEXT RECORD
002880         AT END
002890             GO TO 075-EXIT.
002900     ADD 1 TO USER-COUNT.
002910     MOVE USER-ID TO UIX-USER-ID(USER-COUNT).
002920     MOVE WS-USER-REL-KEY TO UIX-REL-KEY(USER-COUNT).
002930 075-EXIT.
002940     EXIT.
002950
002960 080-LOAD-TICK-INDEX.
002970     PERFORM 085-LOAD-ONE-TICKET THRU 085-EXIT
002980         UNTIL NO-MORE-TICKETS.
002990     PERFORM 090-SORT-SCHED-TBL THRU 090-EXIT.
003000     PERFORM 093-SORT-USER-TBL THRU 093-EXIT.
003010     PERFORM 096-SORT-TICK-TBL THRU 096-EXIT.
003020 080-EXIT.
003030     EXIT.
003040
003050 085-LOAD-ONE-TICKET.
003060     READ TICKET-INV-FILE NEXT RECORD
003070         AT END
003080             GO TO 085-EXIT.
003090     IF TICK-COUNT NOT < 2000
003100         MOVE "** TICKET INDEX TABLE FULL" TO ABEND-REASON
003110         GO TO 1000-ABEND-RTN.
003120     ADD 1 TO TICK-COUNT.
003130     MOVE TICK-TRAIN-ID      TO TIX-TRAIN-ID(TICK-COUNT).
003140     MOVE TICK-DATE          TO TIX-DATE(TICK-COUNT).
003150     MOVE TICK-DEP-STATION   TO TIX-DEP-STATION(TICK-COUNT).
003160     MOVE WS-TICK-REL-KEY    TO TIX-REL-KEY(TICK-COUNT).
003170     IF WS-TICK-REL-KEY NOT < WS-NEXT-TICK-REL
003180         COMPUTE WS-NEXT-TICK-REL = WS-TICK-REL-KEY + 1.
003190 085-EXIT.
003200     EXIT.
003210
003220*    EXCHANGE SORT -- TABLES ARE SMALL ENOUGH AT LOAD TIME THAT
003230*    A SIMPLE BUBBLE PASS IS CHEAPER TO MAINTAIN THAN A MERGE.
003240 090-SORT-SCHED-TBL.
003250     IF SCHED-COUNT < 2
003260         GO TO 090-EXIT.
003270     PERFORM 091-SCHED-BUBBLE-PASS THRU 091-EXIT
003280         VARYING WS-TBL-SUB FROM 1 BY 1
003290         UNTIL WS-TBL-SUB > SCHED-COUNT - 1.
003300 090-EXIT.
003310     EXIT.
003320
003330 091-SCHED-BUBBLE-PASS.
003340     PERFORM 092-SCHED-COMPARE-SWAP THRU 092-EXIT
003350         VARYING WS-LEG-SUB FROM 1 BY 1
003360         UNTIL WS-LEG-SUB > SCHED-COUNT - WS-TBL-SUB.
003370 091-EXIT.
003380     EXIT.
003390
003400 092-SCHED-COMPARE-SWAP.
003410     IF SIX-TRAIN-ID(WS-LEG-SUB) > SIX-TRAIN-ID(WS-LEG-SUB + 1)
003420         MOVE SCHED-INDEX-ENTRY(WS-LEG-SUB) TO SCHED-INDEX-SCRATCH
003430         MOVE SCHED-INDEX-ENTRY(WS-LEG-SUB + 1)
003440             TO SCHED-INDEX-ENTRY(WS-LEG-SUB)
003450         MOVE SCHED-INDEX-SCRATCH
003460             TO SCHED-INDEX-ENTRY(WS-LEG-SUB + 1).
003470 092-EXIT.
003480     EXIT.
003490
003500 093-SORT-USER-TBL.
003510     IF USER-COUNT < 2
003520         GO TO 093-EXIT.
003530     PERFORM 094-USER-BUBBLE-PASS THRU 094-EXIT
003540         VARYING WS-TBL-SUB FROM 1 BY 1
003550         UNTIL WS-TBL-SUB > USER-COUNT - 1.
003560 093-EXIT.
003570     EXIT.
003580
003590 094-USER-BUBBLE-PASS.
003600     PERFORM 095-USER-COMPARE-SWAP THRU 095-EXIT
003610         VARYING WS-LEG-SUB FROM 1 BY 1
003620         UNTIL WS-LEG-SUB > USER-COUNT - WS-TBL-SUB.
003630 094-EXIT.
003640     EXIT.
003650
003660 095-USER-COMPARE-SWAP.
003670     IF UIX-USER-ID(WS-LEG-SUB) > UIX-USER-ID(WS-LEG-SUB + 1)
003680         MOVE USER-INDEX-ENTRY(WS-LEG-SUB) TO USER-INDEX-SCRATCH
003690         MOVE USER-INDEX-ENTRY(WS-LEG-SUB + 1)
003700             TO USER-INDEX-ENTRY(WS-LEG-SUB)
003710         MOVE USER-INDEX-SCRATCH
003720             TO USER-INDEX-ENTRY(WS-LEG-SUB + 1).
003730 095-EXIT.
003740     EXIT.
003750
003760 096-SORT-TICK-TBL.
003770     IF TICK-COUNT < 2
003780         GO TO 096-EXIT.
003790     PERFORM 097-TICK-BUBBLE-PASS THRU 097-EXIT
003800         VARYING WS-TBL-SUB FROM 1 BY 1
003810         UNTIL WS-TBL-SUB > TICK-COUNT - 1.
003820 096-EXIT.
003830     EXIT.
003840
003850 097-TICK-BUBBLE-PASS.
003860     PERFORM 098-TICK-COMPARE-SWAP THRU 098-EXIT
003870         VARYING WS-LEG-SUB FROM 1 BY 1
003880         UNTIL WS-LEG-SUB > TICK-COUNT - WS-TBL-SUB.
003890 097-EXIT.
003900     EXIT.
003910
003920 098-TICK-COMPARE-SWAP.
003930     IF TIX-RAW(WS-LEG-SUB) > TIX-RAW(WS-LEG-SUB + 1)
003940         MOVE TICK-INDEX-ENTRY(WS-LEG-SUB) TO TICK-INDEX-SCRATCH
003950         MOVE TICK-INDEX-ENTRY(WS-LEG-SUB + 1)
003960             TO TICK-INDEX-ENTRY(WS-LEG-SUB)
003970         MOVE TICK-INDEX-SCRATCH
003980             TO TICK-INDEX-ENTRY(WS-LEG-SUB + 1).
003990 098-EXIT.
004000     EXIT.
004010
004020 100-MAINLINE.
004030     MOVE "100-MAINLINE" TO PARA-NAME.
004040     IF TTRN-IS-RELEASE
004050         PERFORM 150-CHECK-PRIVILEGE THRU 150-EXIT
004060         IF CHECK-PASSED
004070             PERFORM 200-RELEASE-TICKETS THRU 290-EXIT
004080         ELSE
004090             PERFORM 910-DENY THRU 910-EXIT
004100     ELSE IF TTRN-IS-EXPIRE
004110         PERFORM 150-CHECK-PRIVILEGE THRU 150-EXIT
004120         IF CHECK-PASSED
004130             PERFORM 300-EXPIRE-TICKETS THRU 300-EXIT
004140         ELSE
004150             PERFORM 910-DENY THRU 910-EXIT
004160     ELSE IF TTRN-IS-QUERY-SEAT
004170         PERFORM 400-QUERY-SEAT THRU 400-EXIT
004180     ELSE IF TTRN-IS-UPDATE-SEAT
004190         PERFORM 500-UPDATE-SEAT THRU 500-EXIT.
004240
004250     READ TKT-TRANS-FILE
004260         AT END
004270             MOVE "N" TO MORE-TRANS-SW
004280             GO TO 100-EXIT
004290     END-READ.
004300     ADD 1 TO TRANS-READ.
004310 100-EXIT.
004320     EXIT.
004330
004340*    RULE 12 -- RELEASE/EXPIRE REQUIRE ACTING PRIVILEGE >= 10.
004350 150-CHECK-PRIVILEGE.
004360     MOVE "N" TO CHECK-RESULT-SW.
004370     MOVE "N" TO USER-FOUND-SW.
004380     SET UIX-IDX TO 1.
004390     SEARCH ALL USER-INDEX-ENTRY
004400         AT END
004410             GO TO 150-EXIT
004420         WHEN UIX-USER-ID(UIX-IDX) = TTRN-ACTOR-USER-ID
004430             MOVE "Y" TO USER-FOUND-SW.
004440     IF NOT ACTING-USER-FOUND
004450         GO TO 150-EXIT.
004460     MOVE UIX-REL-KEY(UIX-IDX) TO WS-USER-REL-KEY.
004470     READ USER-DIRECTORY-FILE
004480         INVALID KEY
004490             MOVE "** PROBLEM READING USERDIR" TO ABEND-REASON
004500             GO TO 1000-ABEND-RTN.
004510     MOVE "A" TO PRIV-FUNCTION-SW.
004520     MOVE USER-PRIVILEGE TO ACTOR-PRIVILEGE.
004530     MOVE 10 TO ADMIN-PRIVILEGE-THRESHOLD.
004540     CALL "PRIVCHK" USING PRIV-CHECK-REC, WS-CALL-RET-CD.
004550 150-EXIT.
004560     EXIT.
004570
004580 910-DENY.
004590     DISPLAY "** PRIVILEGE DENIED FOR USER " TTRN-ACTOR-USER-ID.
004600     ADD 1 TO TRANS-REJECTED.
004610 910-EXIT.
004620     EXIT.
004630
004640*    RULE 3 -- ONE TICKET-INVENTORY ROW PER LEG, SEAT COUNT
004650*    INITIALIZED TO THE SCHEDULE'S FLAT SEAT-NUM.
004660 200-RELEASE-TICKETS.
004670     MOVE "200-RELEASE-TICKETS" TO PARA-NAME.
004680     MOVE "N" TO SCHED-FOUND-SW.
004690     SET SIX-IDX TO 1.
004700     SEARCH ALL SCHED-INDEX-ENTRY
004710         AT END
004720             DISPLAY "** NO SCHEDULE FOR TRAIN " TTRN-TRAIN-ID
004730             ADD 1 TO TRANS-REJECTED
004740             GO TO 290-EXIT
004750         WHEN SIX-TRAIN-ID(SIX-IDX) = TTRN-TRAIN-ID
004760             MOVE "Y" TO SCHED-FOUND-SW.
004770     IF NOT SCHED-WAS-FOUND
004780         GO TO 290-EXIT.
004790     MOVE SIX-REL-KEY(SIX-IDX) TO WS-SCHED-REL-KEY.
004800     READ SCHEDULE-FILE
004810         INVALID KEY
004820             MOVE "** PROBLEM READING SCHEDULE" TO ABEND-REASON
004830             GO TO 1000-ABEND-RTN.
004840
004850     PERFORM 210-RELEASE-ONE-LEG THRU 210-EXIT
004860         VARYING WS-LEG-SUB FROM 1 BY 1
004870         UNTIL WS-LEG-SUB > SCHED-PASSING-STATION-NUM - 1.
004880     PERFORM 096-SORT-TICK-TBL THRU 096-EXIT.
004890     ADD 1 TO TRANS-DONE.
004900 290-EXIT.
004910     EXIT.
004920
004930 210-RELEASE-ONE-LEG.
004940     MOVE SCHED-TRAIN-ID                  TO TICK-TRAIN-ID.
004950     MOVE TTRN-DATE                        TO TICK-DATE.
004960     MOVE SCHED-STATION(WS-LEG-SUB)        TO TICK-DEP-STATION.
004970     MOVE SCHED-STATION(WS-LEG-SUB + 1)    TO TICK-ARR-STATION.
004980     MOVE SCHED-SEAT-NUM                   TO TICK-SEAT-NUM.
004990     MOVE SCHED-PRICE(WS-LEG-SUB)          TO TICK-PRICE.
005000     MOVE SCHED-DURATION(WS-LEG-SUB)       TO TICK-DURATION.
005010     MOVE WS-NEXT-TICK-REL                 TO WS-TICK-REL-KEY.
005020     WRITE TICKET-INV-REC
005030         INVALID KEY
005040             MOVE "** PROBLEM WRITING TICKINV" TO ABEND-REASON
005050             GO TO 1000-ABEND-RTN.
005060     ADD 1 TO TICK-COUNT.
005070     MOVE TICK-TRAIN-ID    TO TIX-TRAIN-ID(TICK-COUNT).
005080     MOVE TICK-DATE        TO TIX-DATE(TICK-COUNT).
005090     MOVE TICK-DEP-STATION TO TIX-DEP-STATION(TICK-COUNT).
005100     MOVE WS-TICK-REL-KEY  TO TIX-REL-KEY(TICK-COUNT).
005110     ADD 1 TO WS-NEXT-TICK-REL.
005120 210-EXIT.
005130     EXIT.
005140
005150*    RULE 4 -- DELETE EVERY TICKET-INVENTORY ROW FOR (TRAIN,
005160*    DATE) REGARDLESS OF SALES, NO LEDGER SIDE EFFECT.
005170 300-EXPIRE-TICKETS.
005180     MOVE "300-EXPIRE-TICKETS" TO PARA-NAME.
005190     MOVE 1 TO WS-TBL-SUB.
005200     PERFORM 305-SCAN-ONE-ENTRY THRU 305-EXIT
005210         UNTIL WS-TBL-SUB > TICK-COUNT.
005220 300-EXIT.
005230     EXIT.
005240
005250*    DELETING AN ENTRY CLOSES THE GAP IN PLACE, SO WS-TBL-SUB
005260*    IS LEFT POINTING AT THE NEXT ENTRY -- IT IS ONLY ADVANCED
005270*    ON A NON-MATCH.
005280 305-SCAN-ONE-ENTRY.
005290     IF TIX-TRAIN-ID(WS-TBL-SUB) = TTRN-TRAIN-ID
005300        AND TIX-DATE(WS-TBL-SUB) = TTRN-DATE
005310         PERFORM 310-DELETE-ONE-TICKET THRU 310-EXIT
005320     ELSE
005330         ADD 1 TO WS-TBL-SUB.
005340 305-EXIT.
005350     EXIT.
005360
005370 310-DELETE-ONE-TICKET.
005380     MOVE TIX-REL-KEY(WS-TBL-SUB) TO WS-TICK-REL-KEY.
005390     DELETE TICKET-INV-FILE
005400         INVALID KEY
005410             MOVE "** PROBLEM DELETING TICKINV" TO ABEND-REASON
005420             GO TO 1000-ABEND-RTN.
005430     PERFORM 320-CLOSE-INDEX-GAP THRU 320-EXIT
005440         VARYING WS-LEG-SUB FROM WS-TBL-SUB BY 1
005450         UNTIL WS-LEG-SUB > TICK-COUNT - 1.
005460     SUBTRACT 1 FROM TICK-COUNT.
005470     ADD 1 TO TRANS-DONE.
005480 310-EXIT.
005490     EXIT.
005500
005510 320-CLOSE-INDEX-GAP.
005520     MOVE TICK-INDEX-ENTRY(WS-LEG-SUB + 1)
005530         TO TICK-INDEX-ENTRY(WS-LEG-SUB).
005540 320-EXIT.
005550     EXIT.
005560
005570*    RULE 5/7 -- EXACT-KEY SEAT-COUNT LOOKUP, -1 IF NOT FOUND.
005580 400-QUERY-SEAT.
005590     MOVE "400-QUERY-SEAT" TO PARA-NAME.
005600     PERFORM 450-FIND-TICKET THRU 450-EXIT.
005610     IF TICK-WAS-FOUND
005620         READ TICKET-INV-FILE
005630             INVALID KEY
005640                 MOVE "** PROBLEM READING TICKINV"
005650                         TO ABEND-REASON
005660                 GO TO 1000-ABEND-RTN
005670         END-READ
005680         MOVE TICK-SEAT-NUM TO WS-OUT-SEATS
005690     ELSE
005700         MOVE -1 TO WS-OUT-SEATS.
005710     DISPLAY "SEATS REMAINING.... " WS-OUT-SEATS.
005720 400-EXIT.
005730     EXIT.
005740
005750*    RULE 5/6 -- ADD A SIGNED DELTA TO THE SEAT COUNT AND RETURN
005760*    THE FARE THAT WAS IN EFFECT.
005770 500-UPDATE-SEAT.
005780     MOVE "500-UPDATE-SEAT" TO PARA-NAME.
005790     PERFORM 450-FIND-TICKET THRU 450-EXIT.
005800     IF NOT TICK-WAS-FOUND
005810         DISPLAY "** NO TICKET INVENTORY FOR THAT KEY "
005820         ADD 1 TO TRANS-REJECTED
005830         GO TO 500-EXIT.
005840     READ TICKET-INV-FILE
005850         INVALID KEY
005860             MOVE "** PROBLEM READING TICKINV" TO ABEND-REASON
005870             GO TO 1000-ABEND-RTN.
005880     ADD TTRN-SEAT-DELTA TO TICK-SEAT-NUM.
005890     MOVE TICK-PRICE TO WS-OUT-PRICE.
005900     REWRITE TICKET-INV-REC
005910         INVALID KEY
005920             MOVE "** PROBLEM REWRITING TICKINV" TO ABEND-REASON
005930             GO TO 1000-ABEND-RTN.
005940     ADD 1 TO TRANS-DONE.
005950     DISPLAY "SEATS NOW.......... " TICK-SEAT-NUM.
005960     DISPLAY "FARE IN EFFECT...... " WS-OUT-PRICE.
005970 500-EXIT.
005980     EXIT.
005990
006000 450-FIND-TICKET.
006010     MOVE "N" TO TICK-FOUND-SW.
006020     SET TIX-IDX TO 1.
006030     SEARCH ALL TICK-INDEX-ENTRY
006040         AT END
006050             GO TO 450-EXIT
006060         WHEN TIX-TRAIN-ID(TIX-IDX) = TTRN-TRAIN-ID
006070          AND TIX-DATE(TIX-IDX) = TTRN-DATE
006080          AND TIX-DEP-STATION(TIX-IDX) = TTRN-DEP-STATION
006090             MOVE "Y" TO TICK-FOUND-SW
006100             MOVE TIX-REL-KEY(TIX-IDX) TO WS-TICK-REL-KEY.
006110 450-EXIT.
006120     EXIT.
006130
006140 700-CLOSE-FILES.
006150     MOVE "700-CLOSE-FILES" TO PARA-NAME.
006160     CLOSE TKT-TRANS-FILE, SCHEDULE-FILE, USER-DIRECTORY-FILE,
006170           TICKET-INV-FILE, SYSOUT.
006180 700-EXIT.
006190     EXIT.
006200
006210 900-CLEANUP.
006220     MOVE "900-CLEANUP" TO PARA-NAME.
006230     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
006240     DISPLAY "** TRANSACTIONS READ ...... " TRANS-READ.
006250     DISPLAY "** TRANSACTIONS DONE ...... " TRANS-DONE.
006260     DISPLAY "** TRANSACTIONS REJECTED .. " TRANS-REJECTED.
006270     DISPLAY "******** NORMAL END OF JOB TKTMGR ********".
006280 900-EXIT.
006290     EXIT.
006300
006310 1000-ABEND-RTN.
006320     WRITE SYSOUT-REC FROM ABEND-REC.
006330     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
006340     DISPLAY "*** ABNORMAL END OF JOB-TKTMGR ***" UPON CONSOLE.
006350     DIVIDE ZERO-VAL INTO ONE-VAL.
