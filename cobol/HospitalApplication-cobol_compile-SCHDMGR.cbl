000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030*    SCHDMGR  --  TRAIN RUNNING-SCHEDULE MAINTENANCE
000040*    READS A STREAM OF ADD/QUERY TRANSACTIONS AGAINST THE
000050*    SCHEDULE FILE.  ADD REJECTS A DUPLICATE TRAIN ID AND, ON
000060*    SUCCESS, EXPLODES THE NEW SCHEDULE INTO ONE ROUTE-SECTION
000070*    RECORD PER LEG FOR THE ROUTE-FINDING JOBS TO PICK UP LATER.
000080*    QUERY IS AN EXACT-KEY READ AND DISPLAY.  BOTH REQUIRE THE
000090*    ACTING USER'S PRIVILEGE TO BE AT LEAST ADMIN-PRIVILEGE (10).
000100*    NO ISAM ON THIS BOX -- SCHEDULE AND USER-DIRECTORY ARE BOTH
000110*    RELATIVE FILES WITH A SORTED KEY INDEX KEPT IN STORAGE.
000120******************************************************************
000130*    CHANGE LOG
000140*    ----------
000150*    09/14/90  JRS  ORIGINAL PROGRAM, REBUILT FROM THE OLD
000160*                   DALYUPDT SKELETON FOR THE RAILWAY TICKETING
000170*                   SUITE.  REQ RTS-0119.
000180*    06/03/92  LDP  ADDED THE ROUTE-SECTION EXPLOSION ON ADD --
000190*                   ROUTE-FINDING WAS BUILDING ITS OWN COPY OF
000200*                   THE LEG LIST AND THE TWO KEPT DRIFTING OUT
000210*                   OF SYNC.  CR-2963.
000220*    02/28/94  LDP  DUPLICATE-TRAIN CHECK WAS COMPARING ONLY THE
000230*                   FIRST 8 BYTES OF SCHED-TRAIN-ID.  CR-3119.
000240*    11/09/98  KMO  Y2K REVIEW -- NO DATE FIELDS IN THIS FILE
000250*                   SET, NO CHANGE REQUIRED.  CR-6241.
000260*    04/17/00  KMO  ADDED THE PRIVCHK CALL -- ADD/QUERY WERE
000270*                   OPEN TO ANY USER, AUDIT FINDING AUD-00118.
000280*    03/22/01  KMO  SCHED INDEX TABLE OVERFLOWED SILENTLY PAST
000290*                   500 TRAINS.  NOW ABENDS INSTEAD.  CR-7006.
000295*    10/02/01  KMO  OPENED USER-DIRECTORY-FILE I-O BUT NEVER WROTE
000296*                   TO IT -- NEW USRMGR JOB NOW OWNS ALL ADD/
000297*                   MODIFY ACTIVITY AGAINST IT.  OPEN HERE IS
000298*                   INPUT ONLY.  AUDIT FINDING AUD-00119.
000299*    10/09/01  KMO  1000-ABEND-RTN HAD DRIFTED TO A RETURN-CODE/
000299*                  STOP RUN -- PUT THE DIVIDE-BY-ZERO FORCED ABEND
000299*                  BACK SO THIS JOB SHOWS UP IN THE DUMP QUEUE
000299*                  LIKE EVERY OTHER ONE.  AUDIT FINDING AUD-00121.
000300******************************************************************
000310 PROGRAM-ID.  SCHDMGR.
000320 AUTHOR. JON SAYLES.
000330 INSTALLATION. COBOL DEVELOPMENT CENTER.
000340 DATE-WRITTEN. 09/14/90.
000350 DATE-COMPILED. 10/09/01.
000360 SECURITY. NON-CONFIDENTIAL.
000370
000380 ENVIRONMENT DIVISION.
000390 CONFIGURATION SECTION.
000400 SOURCE-COMPUTER. IBM-390.
000410 OBJECT-COMPUTER. IBM-390.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM
000440     CLASS PRIV-NUMERIC IS "0" THRU "9".
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470     SELECT SYSOUT
000480         ASSIGN TO UT-S-SYSOUT
000490         ORGANIZATION IS SEQUENTIAL.
000500
000510     SELECT SCHED-TRANS-FILE
000520         ASSIGN TO UT-S-SCHDTRN
000530         ACCESS MODE IS SEQUENTIAL
000540         FILE STATUS IS TFCODE.
000550
000560     SELECT STATION-FILE
000570         ASSIGN TO STATION
000580         ACCESS MODE IS SEQUENTIAL
000590         FILE STATUS IS SFCODE.
000600
000610     SELECT SCHEDULE-FILE
000620         ASSIGN TO SCHEDULE
000630         ORGANIZATION IS RELATIVE
000640         ACCESS MODE IS DYNAMIC
000650         RELATIVE KEY IS WS-SCHED-REL-KEY
000660         FILE STATUS IS SCFCODE.
000670
000680     SELECT USER-DIRECTORY-FILE
000690         ASSIGN TO USERDIR
000700         ORGANIZATION IS RELATIVE
000710         ACCESS MODE IS DYNAMIC
000720         RELATIVE KEY IS WS-USER-REL-KEY
000730         FILE STATUS IS UFCODE.
000740
000750     SELECT ROUTE-SECTION-FILE
000760         ASSIGN TO ROUTESEC
000770         ACCESS MODE IS SEQUENTIAL
000780         FILE STATUS IS RFCODE.
000790
000800 DATA DIVISION.
000810 FILE SECTION.
000820 FD  SYSOUT
000830     RECORDING MODE IS F
000840     LABEL RECORDS ARE STANDARD
000850     RECORD CONTAINS 80 CHARACTERS
000860     BLOCK CONTAINS 0 RECORDS
000870     DATA RECORD IS SYSOUT-REC.
000880 01  SYSOUT-REC                       PIC X(80).
000890
000900****** ONE TRANSACTION PER ADD OR QUERY REQUEST.  FUNCTION "A"
000910****** CARRIES A FULL SCHEDULE BODY, FUNCTION "Q" CARRIES ONLY
000920****** THE TRAIN ID.
000930 FD  SCHED-TRANS-FILE
000940     RECORDING MODE IS F
000950     LABEL RECORDS ARE STANDARD
000960     RECORD CONTAINS 452 CHARACTERS
000970     BLOCK CONTAINS 0 RECORDS
000980     DATA RECORD IS SCHED-TRANS-REC.
000990 01  SCHED-TRANS-REC.
001000     05  STRN-FUNCTION-SW             PIC X(01).
001010         88  STRN-IS-ADD              VALUE "A".
001020         88  STRN-IS-QUERY            VALUE "Q".
001030     05  STRN-ACTOR-USER-ID           PIC 9(09).
001040     05  STRN-TRAIN-ID                PIC X(20).
001050     05  STRN-SEAT-NUM                PIC 9(05).
001060     05  STRN-STATION-COUNT           PIC 9(02).
001070     05  STRN-STATION  OCCURS 30 TIMES
001080                                      PIC 9(04).
001090     05  STRN-DURATION OCCURS 29 TIMES
001100                                      PIC 9(04).
001110     05  STRN-PRICE    OCCURS 29 TIMES
001120                                      PIC 9(06).
001130     05  FILLER                       PIC X(05).
001140
001150 FD  STATION-FILE
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD
001180     RECORD CONTAINS 36 CHARACTERS
001190     BLOCK CONTAINS 0 RECORDS
001200     DATA RECORD IS STATION-REC.
001210 COPY STATION.
001220
001230** RELATIVE FILE -- NO ISAM ON THIS BOX
001240 FD  SCHEDULE-FILE
001250     RECORD CONTAINS 440 CHARACTERS
001260     DATA RECORD IS SCHEDULE-REC.
001270 COPY SCHEDUL.
001280
001290** RELATIVE FILE -- NO ISAM ON THIS BOX
001300 FD  USER-DIRECTORY-FILE
001310     RECORD CONTAINS 63 CHARACTERS
001320     DATA RECORD IS USER-DIRECTORY-REC.
001330 COPY USERDIR.
001340
001350 FD  ROUTE-SECTION-FILE
001360     RECORDING MODE IS F
001370     LABEL RECORDS ARE STANDARD
001380     RECORD CONTAINS 40 CHARACTERS
001390     BLOCK CONTAINS 0 RECORDS
001400     DATA RECORD IS ROUTE-SECTION-REC.
001410 COPY ROUTESEC.
001420
001430 WORKING-STORAGE SECTION.
001440 01  FILE-STATUS-CODES.
001450     05  TFCODE                       PIC X(02).
001460         88  TRANS-READ-OK            VALUE "00".
001470         88  NO-MORE-TRANS            VALUE "10".
001480     05  SFCODE                       PIC X(02).
001490         88  STATION-READ-OK          VALUE "00".
001500         88  NO-MORE-STATIONS         VALUE "10".
001510     05  SCFCODE                      PIC X(02).
001520         88  SCHED-IO-OK              VALUE "00" "02".
001530         88  NO-MORE-SCHED            VALUE "10".
001540     05  UFCODE                       PIC X(02).
001550         88  USER-IO-OK               VALUE "00" "02".
001560         88  NO-MORE-USERS            VALUE "10".
001570     05  RFCODE                       PIC X(02).
001580         88  ROUTESEC-WRITE-OK        VALUE "00".
001590
001600 77  WS-SCHED-REL-KEY                 PIC 9(06) COMP.
001610 77  WS-USER-REL-KEY                  PIC 9(06) COMP.
001620 77  WS-NEXT-SCHED-REL                PIC 9(06) COMP VALUE 1.
001630
001640 01  STATION-TABLE.
001650     05  STATION-TABLE-ENTRY OCCURS 1000 TIMES.
001660         10  STT-ID                   PIC 9(04).
001670         10  STT-NAME                 PIC X(30).
001680 01  STATION-TABLE-ALT REDEFINES STATION-TABLE.
001690     05  STT-RAW OCCURS 1000 TIMES    PIC X(34).
001700
001710 01  SCHED-INDEX-TBL.
001720     05  SCHED-INDEX-ENTRY OCCURS 500 TIMES
001730             ASCENDING KEY IS SIX-TRAIN-ID
001740             INDEXED BY SIX-IDX.
001750         10  SIX-TRAIN-ID             PIC X(20).
001760         10  SIX-REL-KEY              PIC 9(06) COMP.
001770 01  SCHED-INDEX-TBL-ALT REDEFINES SCHED-INDEX-TBL.
001780     05  SIX-RAW OCCURS 500 TIMES     PIC X(26).
001790
001800 01  USER-INDEX-TBL.
001810     05  USER-INDEX-ENTRY OCCURS 1000 TIMES
001820             ASCENDING KEY IS UIX-USER-ID
001830             INDEXED BY UIX-IDX.
001840         10  UIX-USER-ID              PIC 9(09).
001850         10  UIX-REL-KEY              PIC 9(06) COMP.
001860 01  USER-INDEX-TBL-ALT REDEFINES USER-INDEX-TBL.
001870     05  UIX-RAW OCCURS 1000 TIMES    PIC X(15).
001880
001890 01  COUNTERS-AND-SWITCHES.
001900     05  STATION-COUNT                PIC 9(04) COMP.
001910     05  SCHED-COUNT                  PIC 9(04) COMP.
001920     05  USER-COUNT                   PIC 9(04) COMP.
001930     05  TRANS-READ                   PIC 9(07) COMP.
001940     05  TRANS-ADDED                  PIC 9(07) COMP.
001950     05  TRANS-REJECTED                PIC 9(07) COMP.
001960     05  WS-LEG-SUB                   PIC 9(02) COMP.
001970     05  WS-CALL-RET-CD               PIC 9(04) COMP.
001980     05  MORE-TRANS-SW                PIC X(01) VALUE "Y".
001990         88  MORE-TRANS               VALUE "Y".
002000     05  DUP-FOUND-SW                 PIC X(01).
002010         88  DUPLICATE-FOUND          VALUE "Y".
002020     05  USER-FOUND-SW                PIC X(01).
002030         88  ACTING-USER-FOUND        VALUE "Y".
002040     05  FILLER                       PIC X(02).
002050
002060*    MIRRORS PRIVCHK'S LINKAGE SECTION -- SAME AS THE OLD SHOP
002070*    HABIT OF BUILDING CALC-COSTS-REC BY HAND TO MATCH CLCLBCST.
002080 01  PRIV-CHECK-REC.
002090     05  PRIV-FUNCTION-SW             PIC X(01).
002100         88  CHECK-ADMIN-OP           VALUE "A".
002110         88  CHECK-ADD-USER           VALUE "U".
002120         88  CHECK-MODIFY-OP          VALUE "M".
002130     05  ACTOR-LOGGED-IN-SW           PIC X(01).
002140         88  ACTOR-IS-LOGGED-IN       VALUE "Y".
002150     05  ACTOR-PRIVILEGE              PIC 9(02).
002160     05  TARGET-PRIVILEGE             PIC 9(02).
002170     05  ADMIN-PRIVILEGE-THRESHOLD    PIC 9(02).
002180     05  CHECK-RESULT-SW              PIC X(01).
002190         88  CHECK-PASSED             VALUE "Y".
002200     05  FILLER                       PIC X(02).
002210
002220*    MIRRORS STALKUP'S LINKAGE SECTION.
002230 01  STATION-LOOKUP-REC.
002240     05  LOOKUP-FUNCTION-SW           PIC X(01).
002250         88  LOOKUP-BY-ID             VALUE "I".
002260         88  LOOKUP-BY-NAME           VALUE "N".
002270     05  LOOKUP-STATION-ID            PIC 9(04).
002280     05  LOOKUP-STATION-NAME          PIC X(30).
002290     05  LOOKUP-FOUND-SW              PIC X(01).
002300         88  LOOKUP-WAS-FOUND         VALUE "Y".
002310     05  FILLER                       PIC X(02).
002320
002330 01  SCHED-INDEX-SCRATCH.
002340     05  SIXS-TRAIN-ID                PIC X(20).
002350     05  SIXS-REL-KEY                 PIC 9(06) COMP.
002360
002370 COPY ABENDREC.
002380
002390 PROCEDURE DIVISION.
002400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002410     PERFORM 100-MAINLINE THRU 100-EXIT
002420         UNTIL NOT MORE-TRANS.
002430     PERFORM 900-CLEANUP THRU 900-EXIT.
002440     MOVE ZERO TO RETURN-CODE.
002450     GOBACK.
002460
002470 000-HOUSEKEEPING.
002480     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002490     DISPLAY "******** BEGIN JOB SCHDMGR ********".
002500     OPEN INPUT SCHED-TRANS-FILE.
002510     OPEN INPUT STATION-FILE.
002520     OPEN I-O SCHEDULE-FILE.
002530     OPEN INPUT USER-DIRECTORY-FILE.
002540     OPEN EXTEND ROUTE-SECTION-FILE.
002550     OPEN OUTPUT SYSOUT.
002560
002570     MOVE ZERO TO STATION-COUNT SCHED-COUNT USER-COUNT
002580                  TRANS-READ TRANS-ADDED TRANS-REJECTED.
002590
002600     PERFORM 050-LOAD-STATION-TABLE THRU 050-EXIT.
002610     PERFORM 060-LOAD-SCHED-INDEX THRU 060-EXIT.
002620     PERFORM 070-LOAD-USER-INDEX THRU 070-EXIT.
002630
002640     READ SCHED-TRANS-FILE
002650         AT END
002660             MOVE "N" TO MORE-TRANS-SW
002670     END-READ.
002680     IF TRANS-READ-OK
002690         ADD 1 TO TRANS-READ.
002700 000-EXIT.
002710     EXIT.
002720
002730 050-LOAD-STATION-TABLE.
002740     PERFORM 055-LOAD-ONE-STATION THRU 055-EXIT
002750         UNTIL NO-MORE-STATIONS.
002760 050-EXIT.
002770     EXIT.
002780
002790 055-LOAD-ONE-STATION.
002800     READ STATION-FILE
002810         AT END
002820             GO TO 055-EXIT.
002830     ADD 1 TO STATION-COUNT.
002840     MOVE STATION-ID   TO STT-ID(STATION-COUNT).
002850     MOVE STATION-NAME TO STT-NAME(STATION-COUNT).
002860 055-EXIT.
002870     EXIT.
002880
002890*    LOAD THE SCHEDULE FILE SEQUENTIALLY AND BUILD A SORTED
002900*    TRAIN-ID INDEX FOR SEARCH ALL, SINCE WE HAVE NO ISAM HERE.
002910 060-LOAD-SCHED-INDEX.
002920     PERFORM 065-LOAD-ONE-SCHED THRU 065-EXIT
002930         UNTIL NO-MORE-SCHED.
002940 060-EXIT.
002950     EXIT.
002960
002970 065-LOAD-ONE-SCHED.
002980     READ SCHEDULE-FILE NEXT RECORD
002990         AT END
003000             GO TO 065-EXIT.
003010     IF SCHED-COUNT NOT < 500
003020         MOVE "** SCHED INDEX TABLE FULL" TO ABEND-REASON
003030         GO TO 1000-ABEND-RTN.
003040     ADD 1 TO SCHED-COUNT.
003050     MOVE SCHED-TRAIN-ID TO SIX-TRAIN-ID(SCHED-COUNT).
003060     MOVE WS-SCHED-REL-KEY TO SIX-REL-KEY(SCHED-COUNT).
003070     PERFORM 068-RESORT-SCHED-INDEX THRU 068-EXIT.
003080     IF WS-SCHED-REL-KEY NOT < WS-NEXT-SCHED-REL
003090         COMPUTE WS-NEXT-SCHED-REL = WS-SCHED-REL-KEY + 1.
003100 065-EXIT.
003110     EXIT.
003120
003130*    BUBBLE THE JUST-ADDED ENTRY UP INTO ASCENDING TRAIN-ID
003140*    ORDER -- THE TABLE IS SMALL SO A SIMPLE EXCHANGE SORT IS
003150*    PLENTY FAST ENOUGH AT LOAD TIME.
003160 068-RESORT-SCHED-INDEX.
003170     MOVE SCHED-COUNT TO WS-LEG-SUB.
003180 068-SWAP-LOOP.
003190     IF WS-LEG-SUB < 2
003200         GO TO 068-EXIT.
003210     IF SIX-TRAIN-ID(WS-LEG-SUB) < SIX-TRAIN-ID(WS-LEG-SUB - 1)
003220         PERFORM 069-SWAP-ENTRIES THRU 069-EXIT
003230         SUBTRACT 1 FROM WS-LEG-SUB
003240         GO TO 068-SWAP-LOOP.
003250 068-EXIT.
003260     EXIT.
003270
003280 069-SWAP-ENTRIES.
003290     MOVE SCHED-INDEX-ENTRY(WS-LEG-SUB) TO SCHED-INDEX-SCRATCH.
003300     MOVE SCHED-INDEX-ENTRY(WS-LEG-SUB - 1)
003310         TO SCHED-INDEX-ENTRY(WS-LEG-SUB).
003320     MOVE SCHED-INDEX-SCRATCH TO SCHED-INDEX-ENTRY(WS-LEG-SUB - 1).
003330 069-EXIT.
003340     EXIT.
003350
003360 070-LOAD-USER-INDEX.
003370     PERFORM 075-LOAD-ONE-USER THRU 075-EXIT
003380         UNTIL NO-MORE-USERS.
003390 070-EXIT.
003400     EXIT.
003410
003420 075-LOAD-ONE-USER.
003430     READ USER-DIRECTORY-FILE NEXT RECORD
003440         AT END
003450             GO TO 075-EXIT.
003460     IF USER-COUNT NOT < 1000
003470         MOVE "** USER INDEX TABLE FULL" TO ABEND-REASON
003480         GO TO 1000-ABEND-RTN.
003490     ADD 1 TO USER-COUNT.
003500     MOVE USER-ID TO UIX-USER-ID(USER-COUNT).
003510     MOVE WS-USER-REL-KEY TO UIX-REL-KEY(USER-COUNT).
003520 075-EXIT.
003530     EXIT.
003540
003550 100-MAINLINE.
003560     MOVE "100-MAINLINE" TO PARA-NAME.
003570     PERFORM 150-CHECK-PRIVILEGE THRU 150-EXIT.
003580     IF CHECK-PASSED
003590         IF STRN-IS-ADD
003600             PERFORM 200-ADD-SCHEDULE THRU 290-EXIT
003610         ELSE IF STRN-IS-QUERY
003620             PERFORM 300-QUERY-SCHEDULE THRU 300-EXIT
003630     ELSE
003640         DISPLAY "** PRIVILEGE DENIED FOR USER "
003650                 STRN-ACTOR-USER-ID
003660         ADD 1 TO TRANS-REJECTED.
003670
003680     READ SCHED-TRANS-FILE
003690         AT END
003700             MOVE "N" TO MORE-TRANS-SW
003710             GO TO 100-EXIT
003720     END-READ.
003730     ADD 1 TO TRANS-READ.
003740 100-EXIT.
003750     EXIT.
003760
003770*    RULE 12 -- ADD/QUERY REQUIRE ACTING PRIVILEGE >= 10.
003780 150-CHECK-PRIVILEGE.
003790     MOVE "N" TO CHECK-RESULT-SW.
003800     MOVE "N" TO USER-FOUND-SW.
003810     SET UIX-IDX TO 1.
003820     SEARCH ALL USER-INDEX-ENTRY
003830         AT END
003840             GO TO 150-EXIT
003850         WHEN UIX-USER-ID(UIX-IDX) = STRN-ACTOR-USER-ID
003860             MOVE "Y" TO USER-FOUND-SW.
003870     IF NOT ACTING-USER-FOUND
003880         GO TO 150-EXIT.
003890     MOVE UIX-REL-KEY(UIX-IDX) TO WS-USER-REL-KEY.
003900     READ USER-DIRECTORY-FILE
003910         INVALID KEY
003920             MOVE "** PROBLEM READING USERDIR" TO ABEND-REASON
003930             GO TO 1000-ABEND-RTN.
003940     MOVE "A" TO PRIV-FUNCTION-SW.
003950     MOVE USER-PRIVILEGE TO ACTOR-PRIVILEGE.
003960     MOVE 10 TO ADMIN-PRIVILEGE-THRESHOLD.
003970     CALL "PRIVCHK" USING PRIV-CHECK-REC, WS-CALL-RET-CD.
003980 150-EXIT.
003990     EXIT.
004000
004010 200-ADD-SCHEDULE.
004020     MOVE "200-ADD-SCHEDULE" TO PARA-NAME.
004030     PERFORM 210-CHECK-DUPLICATE THRU 210-EXIT.
004040     IF DUPLICATE-FOUND
004050         DISPLAY "** SCHEDULE ALREADY EXISTS FOR TRAIN "
004060                 STRN-TRAIN-ID
004070         ADD 1 TO TRANS-REJECTED
004080         GO TO 290-EXIT.
004090
004100     MOVE STRN-TRAIN-ID      TO SCHED-TRAIN-ID.
004110     MOVE STRN-SEAT-NUM      TO SCHED-SEAT-NUM.
004120     MOVE STRN-STATION-COUNT TO SCHED-PASSING-STATION-NUM.
004130     PERFORM 230-COPY-LEG-ARRAYS THRU 230-EXIT
004140         VARYING WS-LEG-SUB FROM 1 BY 1
004150         UNTIL WS-LEG-SUB > 30.
004160
004170     MOVE WS-NEXT-SCHED-REL TO WS-SCHED-REL-KEY.
004180     WRITE SCHEDULE-REC
004190         INVALID KEY
004200             MOVE "** PROBLEM WRITING SCHEDULE" TO ABEND-REASON
004210             GO TO 1000-ABEND-RTN.
004220
004230     ADD 1 TO SCHED-COUNT.
004240     MOVE SCHED-TRAIN-ID TO SIX-TRAIN-ID(SCHED-COUNT).
004250     MOVE WS-SCHED-REL-KEY TO SIX-REL-KEY(SCHED-COUNT).
004260     PERFORM 068-RESORT-SCHED-INDEX THRU 068-EXIT.
004270     ADD 1 TO WS-NEXT-SCHED-REL.
004280     ADD 1 TO TRANS-ADDED.
004290
004300     PERFORM 400-EXPLODE-LEGS THRU 400-EXIT.
004310 290-EXIT.
004320     EXIT.
004330
004340 210-CHECK-DUPLICATE.
004350     MOVE "N" TO DUP-FOUND-SW.
004360     SET SIX-IDX TO 1.
004370     SEARCH ALL SCHED-INDEX-ENTRY
004380         AT END
004390             GO TO 210-EXIT
004400         WHEN SIX-TRAIN-ID(SIX-IDX) = STRN-TRAIN-ID
004410             MOVE "Y" TO DUP-FOUND-SW.
004420 210-EXIT.
004430     EXIT.
004440
004450 230-COPY-LEG-ARRAYS.
004460     IF WS-LEG-SUB > 30
004470         GO TO 230-EXIT.
004480     MOVE STRN-STATION(WS-LEG-SUB) TO SCHED-STATION(WS-LEG-SUB).
004490     IF WS-LEG-SUB < 30
004500         MOVE STRN-DURATION(WS-LEG-SUB)
004510             TO SCHED-DURATION(WS-LEG-SUB)
004520         MOVE STRN-PRICE(WS-LEG-SUB)
004530             TO SCHED-PRICE(WS-LEG-SUB).
004540 230-EXIT.
004550     EXIT.
004560
004570 300-QUERY-SCHEDULE.
004580     MOVE "300-QUERY-SCHEDULE" TO PARA-NAME.
004590     SET SIX-IDX TO 1.
004600     MOVE "N" TO DUP-FOUND-SW.
004610     SEARCH ALL SCHED-INDEX-ENTRY
004620         AT END
004630             DISPLAY "** NO SCHEDULE FOR TRAIN " STRN-TRAIN-ID
004640             ADD 1 TO TRANS-REJECTED
004650             GO TO 300-EXIT
004660         WHEN SIX-TRAIN-ID(SIX-IDX) = STRN-TRAIN-ID
004670             MOVE "Y" TO DUP-FOUND-SW.
004680     IF NOT DUPLICATE-FOUND
004690         GO TO 300-EXIT.
004700
004710     MOVE SIX-REL-KEY(SIX-IDX) TO WS-SCHED-REL-KEY.
004720     READ SCHEDULE-FILE
004730         INVALID KEY
004740             MOVE "** PROBLEM READING SCHEDULE" TO ABEND-REASON
004750             GO TO 1000-ABEND-RTN.
004760
004770     DISPLAY "TRAIN...... " SCHED-TRAIN-ID.
004780     DISPLAY "SEATS...... " SCHED-SEAT-NUM.
004790     DISPLAY "STOPS...... " SCHED-PASSING-STATION-NUM.
004800     PERFORM 310-DISPLAY-ONE-STOP THRU 310-EXIT
004810         VARYING WS-LEG-SUB FROM 1 BY 1
004820         UNTIL WS-LEG-SUB > SCHED-PASSING-STATION-NUM.
004830 300-EXIT.
004840     EXIT.
004850
004860 310-DISPLAY-ONE-STOP.
004870     MOVE "I" TO LOOKUP-FUNCTION-SW.
004880     MOVE SCHED-STATION(WS-LEG-SUB) TO LOOKUP-STATION-ID.
004890     MOVE "N" TO LOOKUP-FOUND-SW.
004900     CALL "STALKUP" USING STATION-LOOKUP-REC, STATION-COUNT,
004910                           STATION-TABLE.
004920     DISPLAY "  STOP " WS-LEG-SUB " -- "
004930             SCHED-STATION(WS-LEG-SUB) " " LOOKUP-STATION-NAME.
004940 310-EXIT.
004950     EXIT.
004960
004970*    RULE 2 -- N STATIONS MEANS N-1 LEGS, LEG I RUNS
004980*    SCHED-STATION(I) TO SCHED-STATION(I+1).
004990 400-EXPLODE-LEGS.
005000     MOVE "400-EXPLODE-LEGS" TO PARA-NAME.
005010     PERFORM 410-WRITE-ONE-LEG THRU 410-EXIT
005020         VARYING WS-LEG-SUB FROM 1 BY 1
005030         UNTIL WS-LEG-SUB > SCHED-PASSING-STATION-NUM - 1.
005040 400-EXIT.
005050     EXIT.
005060
005070 410-WRITE-ONE-LEG.
005080     MOVE SCHED-TRAIN-ID                 TO RSEC-TRAIN-ID.
005090     MOVE SCHED-STATION(WS-LEG-SUB)       TO RSEC-DEP-STATION.
005100     MOVE SCHED-STATION(WS-LEG-SUB + 1)   TO RSEC-ARR-STATION.
005110     MOVE SCHED-PRICE(WS-LEG-SUB)         TO RSEC-PRICE.
005120     MOVE SCHED-DURATION(WS-LEG-SUB)      TO RSEC-DURATION.
005130     WRITE ROUTE-SECTION-REC
005140         INVALID KEY
005150             MOVE "** PROBLEM WRITING ROUTESEC" TO ABEND-REASON
005160             GO TO 1000-ABEND-RTN.
005170 410-EXIT.
005180     EXIT.
005190
005200 700-CLOSE-FILES.
005210     MOVE "700-CLOSE-FILES" TO PARA-NAME.
005220     CLOSE SCHED-TRANS-FILE, STATION-FILE, SCHEDULE-FILE,
005230           USER-DIRECTORY-FILE, ROUTE-SECTION-FILE, SYSOUT.
005240 700-EXIT.
005250     EXIT.
005260
005270 900-CLEANUP.
005280     MOVE "900-CLEANUP" TO PARA-NAME.
005290     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
005300     DISPLAY "** TRANSACTIONS READ ...... " TRANS-READ.
005310     DISPLAY "** SCHEDULES ADDED ........ " TRANS-ADDED.
005320     DISPLAY "** TRANSACTIONS REJECTED .. " TRANS-REJECTED.
005330     DISPLAY "******** NORMAL END OF JOB SCHDMGR ********".
005340 900-EXIT.
005350     EXIT.
005360
005370 1000-ABEND-RTN.
005380     WRITE SYSOUT-REC FROM ABEND-REC.
005390     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
005400     DISPLAY "*** ABNORMAL END OF JOB-SCHDMGR ***" UPON CONSOLE.
005410     DIVIDE ZERO-VAL INTO ONE-VAL.
