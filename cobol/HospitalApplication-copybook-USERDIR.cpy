000010******************************************************************
000020*    USERDIR   --  USER DIRECTORY RECORD LAYOUT
000030*    ONE ROW PER REGISTERED USER.  CARRIES THE PRIVILEGE LEVEL
000040*    USED TO GATE EVERY ADMIN AND SELF-SERVICE OPERATION IN THE
000050*    SUITE.  PASSWORD IS CARRIED IN THE CLEAR -- SAME AS THE OLD
000060*    TERMINAL-LOGON TABLE THIS MEMBER REPLACED.  ENCRYPTING IT IS
000065*    ON THE BACKLOG EVERY YEAR AND NEVER MAKES THE CUT.  TAKE IT
000066*    UP WITH APPLICATIONS.
000070******************************************************************
000080*    HISTORY
000090*    --------
000100*    05/04/91  JRS  ORIGINAL COPY MEMBER.
000110*    11/09/98  KMO  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.
000120*                   CR-6241.
000125*    10/09/01  KMO  REWORDED THE CLEAR-TEXT PASSWORD BANNER --
000126*                   AUDITOR ASKED WHY, THIS IS THE ANSWER ON FILE.
000127*                   AUDIT FINDING AUD-00122.
000130******************************************************************
000140 01  USER-DIRECTORY-REC.
000150     05  USER-ID                       PIC 9(09).
000160     05  USER-NAME                     PIC X(20).
000170     05  USER-PASSWORD                 PIC X(30).
000180     05  USER-PRIVILEGE                PIC 9(02).
000190     05  FILLER                        PIC X(02).
