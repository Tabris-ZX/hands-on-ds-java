000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030*    RWYBEST  --  RAILWAY GRAPH BEST-ROUTE (SHORTEST PATH)
000040*    REBUILDS THE ROUTE-SECTION ADJACENCY LIST EVERY RUN AND
000050*    RUNS A NAIVE O(V**2) DIJKSTRA OVER IT -- NO PRIORITY QUEUE,
000060*    JUST A LINEAR "PICK THE NEAREST UNVISITED STATION" SCAN,
000070*    SINCE V NEVER EXCEEDS MAX-STATIONID (1000).  THE CALLER
000080*    PICKS THE EDGE WEIGHT -- ROUTE PRICE OR ROUTE DURATION --
000090*    PER TRANSACTION.  SEE RULE 10.
000100******************************************************************
000110*    CHANGE LOG
000120*    ----------
000130*    01/01/89  JRS  ORIGINAL PROGRAM, REBUILT FROM THE OLD
000140*                   TRMTSRCH SKELETON FOR THE RAILWAY TICKETING
000150*                   SUITE.  REQ RTS-0123.
000160*    09/14/90  JRS  ADDED THE DURATION CRITERION -- ORIGINAL
000170*                   RELEASE ONLY MINIMIZED PRICE.  REQ RTS-0128.
000180*    02/28/94  LDP  MIN-UNVISITED SCAN WAS PICKING THE LAST TIED
000190*                   STATION INSTEAD OF THE FIRST -- SWITCHED THE
000200*                   COMPARE FROM NOT > TO A STRICT <.  CR-3119.
000210*    11/09/98  KMO  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.
000220*                   CR-6241.
000225*    09/10/01  KMO  DIJK-DIST/DIJK-PREV/DIJK-VISITED-SW WERE
000226*                   SUBSCRIPTED BY THE RAW STATION ID -- STATION
000227*                   0 BLEW UP THE SUBSCRIPT RANGE CHECK.  EVERY
000228*                   SUBSCRIPT NOW CARRIES A +1 BIAS, AND THE
000229*                   "NO UNVISITED STATION LEFT" TEST NOW USES
000230*                   ANY-UNVISITED-SW INSTEAD OF A ZERO SENTINEL
000231*                   ON WS-MIN-STATION -- STATION 0 IS A VALID
000232*                   STATION NOW, NOT A "NOT FOUND" FLAG.  CR-7118.
000233*    10/02/01  KMO  BEST-ROUTE NEVER CHECKED FOR A LOGGED-IN
000234*                   USER -- ADDED RWY-ACTOR-USER-ID ON THE
000235*                   TRANSACTION AND A CHECK AGAINST THE USRMGR
000236*                   SESSION-FILE.  AUDIT FINDING AUD-00120.
000236*    10/09/01  KMO  1000-ABEND-RTN HAD DRIFTED TO A RETURN-CODE/
000236*                  STOP RUN -- PUT THE DIVIDE-BY-ZERO FORCED ABEND
000236*                  BACK SO THIS JOB SHOWS UP IN THE DUMP QUEUE
000236*                  LIKE EVERY OTHER ONE.  AUDIT FINDING AUD-00121.
000237******************************************************************
000240 PROGRAM-ID.  RWYBEST.
000250 AUTHOR. JON SAYLES.
000260 INSTALLATION. COBOL DEVELOPMENT CENTER.
000270 DATE-WRITTEN. 01/01/89.
000280 DATE-COMPILED. 10/09/01.
000290 SECURITY. NON-CONFIDENTIAL.
000300
000310 ENVIRONMENT DIVISION.
000320 CONFIGURATION SECTION.
000330 SOURCE-COMPUTER. IBM-390.
000340 OBJECT-COMPUTER. IBM-390.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT SYSOUT
000400         ASSIGN TO UT-S-SYSOUT
000410         ORGANIZATION IS SEQUENTIAL.
000420
000430     SELECT ROUTE-SECTION-FILE
000440         ASSIGN TO ROUTESEC
000450         ACCESS MODE IS SEQUENTIAL
000460         FILE STATUS IS RFCODE.
000470
000480     SELECT RWY-TRANS-FILE
000490         ASSIGN TO UT-S-RWYTRN
000500         ACCESS MODE IS SEQUENTIAL
000510         FILE STATUS IS TFCODE.
000512
000513** SINGLE-ROW RELATIVE DATASET OWNED BY USRMGR -- READ ONLY HERE.
000514** SEE RULE 12, AUDIT FINDING AUD-00120.
000515     SELECT SESSION-FILE
000516         ASSIGN TO SESSION
000517         ORGANIZATION IS RELATIVE
000518         ACCESS MODE IS DYNAMIC
000519         RELATIVE KEY IS WS-SESS-REL-KEY
000520         FILE STATUS IS SESSCODE.
000521
000530 DATA DIVISION.
000540 FILE SECTION.
000550 FD  SYSOUT
000560     RECORDING MODE IS F
000570     LABEL RECORDS ARE STANDARD
000580     RECORD CONTAINS 80 CHARACTERS
000590     BLOCK CONTAINS 0 RECORDS
000600     DATA RECORD IS SYSOUT-REC.
000610 01  SYSOUT-REC                       PIC X(80).
000620
000630** APPEND-ONLY, RELOADED IN FULL AT START OF RUN -- SEE RULE 9.
000640 FD  ROUTE-SECTION-FILE
000650     RECORDING MODE IS F
000660     LABEL RECORDS ARE STANDARD
000670     RECORD CONTAINS 38 CHARACTERS
000680     BLOCK CONTAINS 0 RECORDS
000690     DATA RECORD IS ROUTE-SECTION-REC.
000700 COPY ROUTESEC.
000710
000720** ONE BEST-ROUTE QUERY PER TRANSACTION.
000730 FD  RWY-TRANS-FILE
000740     RECORDING MODE IS F
000750     LABEL RECORDS ARE STANDARD
000760     RECORD CONTAINS 19 CHARACTERS
000770     BLOCK CONTAINS 0 RECORDS
000780     DATA RECORD IS RWY-TRANS-REC.
000790 01  RWY-TRANS-REC.
000800     05  RWY-DEP-STATION                PIC 9(04).
000810     05  RWY-DEP-STATION-X REDEFINES RWY-DEP-STATION
000820                                       PIC X(04).
000830     05  RWY-ARR-STATION                PIC 9(04).
000840     05  RWY-CRITERION-SW               PIC X(01).
000850         88  RWY-BY-PRICE               VALUE "P".
000860         88  RWY-BY-DURATION            VALUE "D".
000865     05  RWY-ACTOR-USER-ID              PIC 9(09).
000870     05  FILLER                        PIC X(01).
000880
000881** SINGLE-ROW CONTROL FILE OWNED BY USRMGR -- NOT A MASTER FILE,
000882** NO COPYBOOK.  SEE RULE 12, AUDIT FINDING AUD-00120.
000883 FD  SESSION-FILE
000884     RECORD CONTAINS 12 CHARACTERS
000885     DATA RECORD IS SESSION-REC.
000886 01  SESSION-REC.
000887     05  SESS-USER-ID                   PIC 9(09).
000888     05  FILLER                        PIC X(03).
000889
000890 WORKING-STORAGE SECTION.
000900 01  FILE-STATUS-CODES.
000910     05  RFCODE                        PIC X(02).
000920         88  NO-MORE-ROUTES            VALUE "10".
000930     05  TFCODE                        PIC X(02).
000940         88  NO-MORE-TRANS             VALUE "10".
000945     05  SESSCODE                      PIC X(02).
000950
000960*    EVERY ROUTE-SECTION EVER WRITTEN -- THE EDGE LIST FOR THE
000970*    SHORTEST-PATH SCAN.
000980 01  EDGE-TABLE.
000990     05  EDGE-ENTRY OCCURS 2000 TIMES.
001000         10  ADJ-DEP                    PIC 9(04).
001010         10  ADJ-ARR                    PIC 9(04).
001020         10  ADJ-PRICE                   PIC 9(06).
001030         10  ADJ-DURATION                 PIC 9(04).
001040 01  EDGE-TABLE-ALT REDEFINES EDGE-TABLE.
001050     05  EDGE-RAW OCCURS 2000 TIMES      PIC X(18).
001060
001070*    ONE ENTRY PER POSSIBLE STATION ID -- DIJKSTRA WORKING SET.
001080 01  DIJKSTRA-TBL.
001090     05  DIJK-ENTRY OCCURS 1000 TIMES.
001100         10  DIJK-DIST                   PIC 9(08) COMP.
001110         10  DIJK-PREV                   PIC 9(04) COMP.
001120         10  DIJK-VISITED-SW              PIC X(01).
001130             88  DIJK-IS-VISITED          VALUE "Y".
001140 01  DIJKSTRA-TBL-ALT REDEFINES DIJKSTRA-TBL.
001150     05  DIJK-RAW OCCURS 1000 TIMES       PIC X(13).
001160
001170*    PATH-STACK -- HOLDS THE RECONSTRUCTED ROUTE, BACK TO FRONT,
001180*    BEFORE IT IS PRINTED FORWARD.
001190 01  PATH-STACK.
001200     05  PSTK-STATION OCCURS 1000 TIMES   PIC 9(04) COMP.
001210 01  PATH-STACK-ALT REDEFINES PATH-STACK.
001220     05  PSTK-RAW OCCURS 1000 TIMES       PIC X(02) COMP.
001230
001240 01  COUNTERS-AND-SWITCHES.
001250     05  EDGE-COUNT                    PIC 9(04) COMP.
001260     05  QUERIES-READ                  PIC 9(05) COMP.
001270     05  PATHS-FOUND                   PIC 9(05) COMP.
001280     05  WS-EDGE-SUB                    PIC 9(04) COMP.
001290     05  WS-STA-SUB                     PIC 9(04) COMP.
001300     05  WS-MIN-STATION                 PIC 9(04) COMP.
001310     05  WS-MIN-DIST                    PIC 9(08) COMP.
001320     05  WS-ALT-DIST                    PIC 9(08) COMP.
001330     05  WS-EDGE-WEIGHT                  PIC 9(06) COMP.
001340     05  WS-PATH-LEN                    PIC 9(04) COMP.
001350     05  WS-PRINT-SUB                   PIC 9(04) COMP.
001360     05  WS-PRINT-PTR                   PIC 9(04) COMP.
001370     05  WS-WALK-STATION                 PIC 9(04) COMP.
001380     05  MORE-TRANS-SW                 PIC X(01) VALUE "Y".
001390         88  MORE-TRANS                VALUE "Y".
001400     05  ANY-UNVISITED-SW               PIC X(01).
001410         88  ANY-STATION-UNVISITED      VALUE "Y".
001420     05  FILLER                         PIC X(02).
001430
001440 01  WS-INFINITY                        PIC 9(08) COMP
001450                                       VALUE 99999999.
001460 01  WS-PRINT-LINE                      PIC X(80).
001470 01  WS-STATION-EDIT                    PIC 9(04).
001475 77  WS-SESS-REL-KEY                    PIC 9(06) COMP VALUE 1.
001480
001490 COPY ABENDREC.
001500
001510 PROCEDURE DIVISION.
001520     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001530     PERFORM 100-MAINLINE THRU 100-EXIT
001540         UNTIL NOT MORE-TRANS.
001550     PERFORM 900-CLEANUP THRU 900-EXIT.
001560     MOVE ZERO TO RETURN-CODE.
001570     GOBACK.
001580
001590 000-HOUSEKEEPING.
001600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001610     DISPLAY "******** BEGIN JOB RWYBEST ********".
001620     OPEN INPUT ROUTE-SECTION-FILE.
001630     OPEN INPUT RWY-TRANS-FILE.
001635     OPEN INPUT SESSION-FILE.
001640     OPEN OUTPUT SYSOUT.
001645
001646*    RULE 12 -- NO ADMIN PRIVILEGE NEEDED FOR BEST-ROUTE, BUT A
001647*    LOGGED-IN USER IS.  ZERO MEANS NOBODY IS LOGGED IN.  AUD-00120.
001648     MOVE 1 TO WS-SESS-REL-KEY.
001649     READ SESSION-FILE
001650         INVALID KEY
001651             MOVE ZERO TO SESS-USER-ID
001652     END-READ.
001653
001660     MOVE ZERO TO EDGE-COUNT QUERIES-READ PATHS-FOUND.
001670     PERFORM 060-LOAD-EDGES THRU 060-EXIT.
001680
001690     READ RWY-TRANS-FILE
001700         AT END
001710             MOVE "N" TO MORE-TRANS-SW
001720     END-READ.
001730     IF NOT NO-MORE-TRANS
001740         ADD 1 TO QUERIES-READ.
001750 000-EXIT.
001760     EXIT.
001770
001780 060-LOAD-EDGES.
001790     PERFORM 065-LOAD-ONE-EDGE THRU 065-EXIT
001800         UNTIL NO-MORE-ROUTES.
001810 060-EXIT.
001820     EXIT.
001830
001840 065-LOAD-ONE-EDGE.
001850     READ ROUTE-SECTION-FILE
001860         AT END
001870             GO TO 065-EXIT.
001880     IF EDGE-COUNT NOT < 2000
001890         MOVE "** EDGE TABLE FULL" TO ABEND-REASON
001900         GO TO 1000-ABEND-RTN.
001910     ADD 1 TO EDGE-COUNT.
001920     MOVE RSEC-DEP-STATION TO ADJ-DEP(EDGE-COUNT).
001930     MOVE RSEC-ARR-STATION TO ADJ-ARR(EDGE-COUNT).
001940     MOVE RSEC-PRICE TO ADJ-PRICE(EDGE-COUNT).
001950     MOVE RSEC-DURATION TO ADJ-DURATION(EDGE-COUNT).
001960 065-EXIT.
001970     EXIT.
001980
001990 100-MAINLINE.
002000     MOVE "100-MAINLINE" TO PARA-NAME.
002001     IF SESS-USER-ID = ZERO
002002        OR RWY-ACTOR-USER-ID NOT = SESS-USER-ID
002003         DISPLAY "** REJECTED, USER NOT LOGGED IN -- USER "
002004                 RWY-ACTOR-USER-ID
002005         GO TO 100-EXIT.
002010     PERFORM 200-DIJKSTRA THRU 200-EXIT.
002020     PERFORM 300-REPORT-RESULT THRU 300-EXIT.
002030
002040     READ RWY-TRANS-FILE
002050         AT END
002060             MOVE "N" TO MORE-TRANS-SW
002070             GO TO 100-EXIT
002080     END-READ.
002090     ADD 1 TO QUERIES-READ.
002100 100-EXIT.
002110     EXIT.
002120
002130*    RULE 10 -- NAIVE O(V**2) DIJKSTRA, NO PRIORITY QUEUE.
002140 200-DIJKSTRA.
002150     MOVE "200-DIJKSTRA" TO PARA-NAME.
002160     PERFORM 205-INIT-ONE-ENTRY THRU 205-EXIT
002170         VARYING WS-STA-SUB FROM 1 BY 1 UNTIL WS-STA-SUB > 1000.
002175*    TABLE SLOT N HOLDS STATION ID N-1 -- STATION-ID RUNS 0-999
002176*    BUT OCCURS TABLES SUBSCRIPT 1-1000 ON THIS COMPILER.  CR-7118.
002180     MOVE ZERO TO DIJK-DIST(RWY-DEP-STATION + 1).
002190
002200     PERFORM 210-SELECT-AND-RELAX THRU 210-EXIT
002210         VARYING WS-STA-SUB FROM 1 BY 1 UNTIL WS-STA-SUB > 1000.
002220 200-EXIT.
002230     EXIT.
002240
002250 205-INIT-ONE-ENTRY.
002260     MOVE WS-INFINITY TO DIJK-DIST(WS-STA-SUB).
002270     MOVE ZERO TO DIJK-PREV(WS-STA-SUB).
002280     MOVE "N" TO DIJK-VISITED-SW(WS-STA-SUB).
002290 205-EXIT.
002300     EXIT.
002310
002320*    ONE ROUND -- PICK THE NEAREST UNVISITED STATION (TIES BROKEN
002330*    BY ASCENDING STATION ID, SEE CHANGE LOG 02/28/94), MARK IT
002340*    VISITED, AND RELAX EVERY EDGE OUT OF IT.
002350 210-SELECT-AND-RELAX.
002360     MOVE WS-INFINITY TO WS-MIN-DIST.
002370     MOVE ZERO TO WS-MIN-STATION.
002375     MOVE "N" TO ANY-UNVISITED-SW.
002380     PERFORM 215-CHECK-ONE-STATION THRU 215-EXIT
002390         VARYING WS-STA-SUB FROM 1 BY 1 UNTIL WS-STA-SUB > 1000.
002400     IF NOT ANY-STATION-UNVISITED
002405         GO TO 210-EXIT.
002420     MOVE "Y" TO DIJK-VISITED-SW(WS-MIN-STATION + 1).
002430     PERFORM 220-RELAX-ONE-EDGE THRU 220-EXIT
002440         VARYING WS-EDGE-SUB FROM 1 BY 1
002450         UNTIL WS-EDGE-SUB > EDGE-COUNT.
002460 210-EXIT.
002470     EXIT.
002480
002490 215-CHECK-ONE-STATION.
002500     IF NOT DIJK-IS-VISITED(WS-STA-SUB)
002510        AND DIJK-DIST(WS-STA-SUB) < WS-MIN-DIST
002520         MOVE DIJK-DIST(WS-STA-SUB) TO WS-MIN-DIST
002525         MOVE "Y" TO ANY-UNVISITED-SW
002530         COMPUTE WS-MIN-STATION = WS-STA-SUB - 1.
002540 215-EXIT.
002550     EXIT.
002560
002570 220-RELAX-ONE-EDGE.
002580     IF ADJ-DEP(WS-EDGE-SUB) = WS-MIN-STATION
002590        AND NOT DIJK-IS-VISITED(ADJ-ARR(WS-EDGE-SUB) + 1)
002600         IF RWY-BY-PRICE
002610             MOVE ADJ-PRICE(WS-EDGE-SUB) TO WS-EDGE-WEIGHT
002620         ELSE
002630             MOVE ADJ-DURATION(WS-EDGE-SUB) TO WS-EDGE-WEIGHT
002640         END-IF
002650         COMPUTE WS-ALT-DIST =
002660             DIJK-DIST(WS-MIN-STATION + 1) + WS-EDGE-WEIGHT
002670         IF WS-ALT-DIST < DIJK-DIST(ADJ-ARR(WS-EDGE-SUB) + 1)
002680             MOVE WS-ALT-DIST TO DIJK-DIST(ADJ-ARR(WS-EDGE-SUB) + 1)
002690             MOVE WS-MIN-STATION
002700                 TO DIJK-PREV(ADJ-ARR(WS-EDGE-SUB) + 1)
002710         END-IF
002720     END-IF.
002730 220-EXIT.
002740     EXIT.
002750
002760 300-REPORT-RESULT.
002770     MOVE "300-REPORT-RESULT" TO PARA-NAME.
002780     IF DIJK-DIST(RWY-ARR-STATION + 1) = WS-INFINITY
002790         DISPLAY "NO PATH FOUND -- " RWY-DEP-STATION
002800                 " TO " RWY-ARR-STATION
002810         GO TO 300-EXIT.
002820
002830     MOVE ZERO TO WS-PATH-LEN.
002840     MOVE RWY-ARR-STATION TO WS-WALK-STATION.
002850     PERFORM 310-WALK-BACK-ONE THRU 310-EXIT
002860         UNTIL WS-WALK-STATION = ZERO.
002870
002880     MOVE SPACES TO WS-PRINT-LINE.
002890     MOVE 1 TO WS-PRINT-PTR.
002900     PERFORM 320-APPEND-ONE-STATION THRU 320-EXIT
002910         VARYING WS-PRINT-SUB FROM WS-PATH-LEN BY -1
002920         UNTIL WS-PRINT-SUB < 1.
002930     DISPLAY "ROUTE....... " WS-PRINT-LINE.
002940     DISPLAY "TOTAL " RWY-CRITERION-SW " = "
002950             DIJK-DIST(RWY-ARR-STATION + 1).
002960     ADD 1 TO PATHS-FOUND.
002970 300-EXIT.
002980     EXIT.
002990
003000*    WALK THE PREV CHAIN FROM ARR BACK TO DEP, PUSHING EACH
003010*    STATION ONTO PATH-STACK -- PRINTED IN REVERSE ORDER AFTER.
003020 310-WALK-BACK-ONE.
003030     ADD 1 TO WS-PATH-LEN.
003040     MOVE WS-WALK-STATION TO PSTK-STATION(WS-PATH-LEN).
003050     IF WS-WALK-STATION = RWY-DEP-STATION
003060         MOVE ZERO TO WS-WALK-STATION
003070     ELSE
003080         MOVE DIJK-PREV(WS-WALK-STATION + 1) TO WS-WALK-STATION.
003090 310-EXIT.
003100     EXIT.
003110
003120 320-APPEND-ONE-STATION.
003130     MOVE PSTK-STATION(WS-PRINT-SUB) TO WS-STATION-EDIT.
003140     STRING WS-STATION-EDIT DELIMITED BY SIZE
003150            " "              DELIMITED BY SIZE
003160         INTO WS-PRINT-LINE
003170         WITH POINTER WS-PRINT-PTR
003180     END-STRING.
003190 320-EXIT.
003200     EXIT.
003210
003220 700-CLOSE-FILES.
003230     MOVE "700-CLOSE-FILES" TO PARA-NAME.
003240     CLOSE ROUTE-SECTION-FILE, RWY-TRANS-FILE, SESSION-FILE,
003241           SYSOUT.
003250 700-EXIT.
003260     EXIT.
003270
003280 900-CLEANUP.
003290     MOVE "900-CLEANUP" TO PARA-NAME.
003300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
003310     DISPLAY "** QUERIES PROCESSED ...... " QUERIES-READ.
003320     DISPLAY "** PATHS FOUND TOTAL ...... " PATHS-FOUND.
003330     DISPLAY "******** NORMAL END OF JOB RWYBEST ********".
003340 900-EXIT.
003350     EXIT.
003360
003370 1000-ABEND-RTN.
003380     WRITE SYSOUT-REC FROM ABEND-REC.
003390     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
003400     DISPLAY "*** ABNORMAL END OF JOB-RWYBEST ***" UPON CONSOLE.
003410     DIVIDE ZERO-VAL INTO ONE-VAL.
