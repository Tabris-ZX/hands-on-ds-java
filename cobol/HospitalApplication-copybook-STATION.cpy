000010******************************************************************
000020*    STATION   --  STATION MASTER RECORD LAYOUT
000030*    ONE ROW PER RAILWAY STATION.  LOADED ENTIRELY INTO THE
000040*    WS-STATION-TABLE OF WHICHEVER PROGRAM NEEDS ID<->NAME
000050*    LOOKUP -- THIS FILE IS NEVER MAINTAINED BY BATCH, ONLY READ.
000060******************************************************************
000070*    HISTORY
000080*    --------
000090*    02/11/88  JRS  ORIGINAL COPY MEMBER FOR THE STATION MASTER.
000100*    07/19/93  LDP  WIDENED STATION-NAME FROM 24 TO 30 TO MATCH
000110*                   THE LONGER STATION NAMES ON THE EAST DIV.
000120*    11/09/98  KMO  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.
000130*                   CR-6241.
000140******************************************************************
000150 01  STATION-REC.
000160     05  STATION-ID                   PIC 9(04).
000170     05  STATION-NAME                 PIC X(30).
000180     05  FILLER                       PIC X(02).
