000010******************************************************************
000020*    ROUTESEC  --  ROUTE-SECTION RECORD LAYOUT
000030*    ONE ROW PER DIRECTED LEG OF THE RAILWAY GRAPH -- EXPLODED
000040*    1:1 FROM A SCHEDULE'S LEGS WHEN THE SCHEDULE IS ADDED.
000050*    APPEND-ONLY, RELOADED IN FULL AT THE START OF EVERY RTEFIND
000060*    OR RWYBEST RUN TO REBUILD THE ADJACENCY LIST AND THE
000070*    DISJOINT-SET CONNECTIVITY TABLE.
000080******************************************************************
000090*    HISTORY
000100*    --------
000110*    05/04/91  JRS  ORIGINAL COPY MEMBER, SPLIT OUT OF SCHEDUL
000120*                   SO THE ROUTE-FINDING RUNS DON'T HAVE TO
000130*                   CARRY THE WHOLE SCHEDULE RECORD.  CR-3102.
000140*    11/09/98  KMO  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.
000150*                   CR-6241.
000160******************************************************************
000170 01  ROUTE-SECTION-REC.
000180     05  RSEC-TRAIN-ID                 PIC X(20).
000190     05  RSEC-DEP-STATION               PIC 9(04).
000200     05  RSEC-ARR-STATION               PIC 9(04).
000210     05  RSEC-PRICE                     PIC 9(06).
000220     05  RSEC-DURATION                  PIC 9(04).
000230     05  FILLER                        PIC X(02).
