000010******************************************************************
000020*    SCHEDUL   --  TRAIN RUNNING-SCHEDULE RECORD LAYOUT
000030*    ONE ROW PER TRAIN.  HOLDS THE RATED SEAT COUNT AND THE
000040*    ORDERED LIST OF STATIONS A TRAIN VISITS, PLUS THE PER-LEG
000050*    DURATION AND PRICE TABLES.  KEYED ON SCHED-TRAIN-ID.
000060*    FILE IS RELATIVE -- NO ISAM ON THIS BOX -- SO EVERY PROGRAM
000070*    THAT COPIES THIS MEMBER ALSO BUILDS A SORTED KEY INDEX
000080*    TABLE FOR SEARCH ALL AGAINST RELATIVE KEY.
000090******************************************************************
000100*    HISTORY
000110*    --------
000120*    02/11/88  JRS  ORIGINAL COPY MEMBER.
000130*    05/04/91  JRS  RAISED MAX STOPS FROM 20 TO 30 PER TRAIN TO
000140*                   COVER THE NEW EAST-WEST TRUNK SERVICE.
000150*    07/19/93  LDP  SPLIT DURATION AND PRICE INTO SEPARATE LEG
000160*                   TABLES, WAS ONE COMBINED TABLE.  CR-4410.
000170*    11/09/98  KMO  Y2K REVIEW -- NO DATE FIELDS, NO CHANGE.
000180*                   CR-6241.
000190******************************************************************
000200 01  SCHEDULE-REC.
000210     05  SCHED-TRAIN-ID                PIC X(20).
000220     05  SCHED-SEAT-NUM                PIC 9(05).
000230     05  SCHED-PASSING-STATION-NUM      PIC 9(02).
000240     05  SCHED-STATION  OCCURS 30 TIMES
000250                                        PIC 9(04).
000260     05  SCHED-DURATION OCCURS 29 TIMES
000270                                        PIC 9(04).
000280     05  SCHED-PRICE    OCCURS 29 TIMES
000290                                        PIC 9(06).
000300     05  FILLER                        PIC X(03).
