000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030*    TRIPMGR  --  TRIP-LEDGER "MY TICKETS" LISTING
000040*    SEQUENTIAL SCAN OF THE APPEND-ONLY TRIP LEDGER, FILTERED TO
000050*    ONE USER ID AT A TIME, PRINTED IN LEDGER (INSERTION) ORDER.
000060*    THE LEDGER HAS NO KEY -- THIS PROGRAM NEVER SORTS IT OR
000070*    BUILDS AN INDEX OVER IT, IT JUST RESCANS FROM THE TOP FOR
000080*    EACH QUERY.  NO WRITES -- QUERY-ONLY.
000090******************************************************************
000100*    CHANGE LOG
000110*    ----------
000120*    01/23/88  JRS  ORIGINAL PROGRAM, REBUILT FROM THE OLD
000130*                   PATLIST SKELETON FOR THE RAILWAY TICKETING
000140*                   SUITE.  REQ RTS-0124.
000150*    06/03/92  LDP  SPLIT TRIP-DATE OUT INTO MONTH/DAY ON THE
000160*                   DISPLAY LINE -- MMDD RUN TOGETHER WAS
000170*                   UNREADABLE ON THE OPERATOR CONSOLE.  CR-2966.
000180*    11/09/98  KMO  Y2K REVIEW -- TRIP-DATE IS MMDD, NO CENTURY
000190*                   STORED, NO CHANGE POSSIBLE.  CR-6241.
000200*    03/22/00  KMO  ADDED THE DAYS-TO-GO FIGURE ON EACH LISTED
000210*                   TRIP, CALLING CLCDATE FOR THE DAY-DIFFERENCE
000220*                   -- OPERATORS WERE DOING THE MATH BY HAND OFF
000230*                   THE LISTING.  CR-6390.
000235*    10/02/01  KMO  MY-TICKETS WOULD LIST FOR ANY USER ID ON THE
000236*                   TRANSACTION FILE, LOGGED IN OR NOT -- NOW
000237*                   CHECKED AGAINST THE USRMGR SESSION-FILE
000238*                   BEFORE THE LEDGER SCAN RUNS.  AUDIT FINDING
000239*                   AUD-00120.
000239*    10/09/01  KMO  1000-ABEND-RTN HAD DRIFTED TO A RETURN-CODE/
000239*                  STOP RUN -- PUT THE DIVIDE-BY-ZERO FORCED ABEND
000239*                  BACK SO THIS JOB SHOWS UP IN THE DUMP QUEUE
000239*                  LIKE EVERY OTHER ONE.  AUDIT FINDING AUD-00121.
000240******************************************************************
000250 PROGRAM-ID.  TRIPMGR.
000260 AUTHOR. JON SAYLES.
000270 INSTALLATION. COBOL DEVELOPMENT CENTER.
000280 DATE-WRITTEN. 01/23/88.
000290 DATE-COMPILED. 10/09/01.
000300 SECURITY. NON-CONFIDENTIAL.
000310
000320 ENVIRONMENT DIVISION.
000330 CONFIGURATION SECTION.
000340 SOURCE-COMPUTER. IBM-390.
000350 OBJECT-COMPUTER. IBM-390.
000360 SPECIAL-NAMES.
000370     C01 IS TOP-OF-FORM.
000380 INPUT-OUTPUT SECTION.
000390 FILE-CONTROL.
000400     SELECT SYSOUT
000410         ASSIGN TO UT-S-SYSOUT
000420         ORGANIZATION IS SEQUENTIAL.
000430
000440     SELECT TRIP-LEDGER-FILE
000450         ASSIGN TO TRIPLDG
000460         ACCESS MODE IS SEQUENTIAL
000470         FILE STATUS IS LFCODE.
000480
000490     SELECT TRP-TRANS-FILE
000500         ASSIGN TO UT-S-TRPTRN
000510         ACCESS MODE IS SEQUENTIAL
000520         FILE STATUS IS TFCODE.
000521
000522** SINGLE-ROW RELATIVE DATASET OWNED BY USRMGR -- READ ONLY HERE.
000523** SEE RULE 12, AUDIT FINDING AUD-00120.
000524     SELECT SESSION-FILE
000525         ASSIGN TO SESSION
000526         ORGANIZATION IS RELATIVE
000527         ACCESS MODE IS DYNAMIC
000528         RELATIVE KEY IS WS-SESS-REL-KEY
000529         FILE STATUS IS SESSCODE.
000530
000540 DATA DIVISION.
000550 FILE SECTION.
000560 FD  SYSOUT
000570     RECORDING MODE IS F
000580     LABEL RECORDS ARE STANDARD
000590     RECORD CONTAINS 80 CHARACTERS
000600     BLOCK CONTAINS 0 RECORDS
000610     DATA RECORD IS SYSOUT-REC.
000620 01  SYSOUT-REC                       PIC X(80).
000630
000640** LINE-SEQUENTIAL, APPEND-ONLY -- REOPENED AND RESCANNED FROM
000650** THE TOP FOR EVERY MY-TICKETS QUERY IN THIS RUN.
000660 FD  TRIP-LEDGER-FILE
000670     RECORDING MODE IS F
000680     LABEL RECORDS ARE STANDARD
000690     RECORD CONTAINS 56 CHARACTERS
000700     BLOCK CONTAINS 0 RECORDS
000710     DATA RECORD IS TRIP-LEDGER-REC.
000720 COPY TRIPLDG.
000730
000740** ONE MY-TICKETS QUERY PER TRANSACTION.
000750 FD  TRP-TRANS-FILE
000760     RECORDING MODE IS F
000770     LABEL RECORDS ARE STANDARD
000780     RECORD CONTAINS 14 CHARACTERS
000790     BLOCK CONTAINS 0 RECORDS
000800     DATA RECORD IS TRP-TRANS-REC.
000810 01  TRP-TRANS-REC.
000820     05  TRP-QUERY-USER-ID              PIC 9(09).
000830     05  TRP-QUERY-USER-ID-X REDEFINES TRP-QUERY-USER-ID
000840                                       PIC X(09).
000850     05  TRP-AS-OF-DATE                 PIC 9(04).
000860     05  FILLER                        PIC X(01).
000870
000871** SINGLE-ROW CONTROL FILE OWNED BY USRMGR -- NOT A MASTER FILE,
000872** NO COPYBOOK.  SEE RULE 12, AUDIT FINDING AUD-00120.
000873 FD  SESSION-FILE
000874     RECORD CONTAINS 12 CHARACTERS
000875     DATA RECORD IS SESSION-REC.
000876 01  SESSION-REC.
000877     05  SESS-USER-ID                   PIC 9(09).
000878     05  FILLER                         PIC X(03).
000879
000880 WORKING-STORAGE SECTION.
000890 01  FILE-STATUS-CODES.
000900     05  LFCODE                        PIC X(02).
000910         88  NO-MORE-TRIPS             VALUE "10".
000920     05  TFCODE                        PIC X(02).
000930         88  NO-MORE-TRANS             VALUE "10".
000935     05  SESSCODE                      PIC X(02).
000940
000950 01  COUNTERS-AND-SWITCHES.
000960     05  TICKETS-FOUND                 PIC 9(05) COMP.
000970     05  QUERIES-READ                  PIC 9(05) COMP.
000980     05  MORE-TRANS-SW                 PIC X(01) VALUE "Y".
000990         88  MORE-TRANS                VALUE "Y".
001000     05  LEDGER-EOF-SW                  PIC X(01).
001010         88  LEDGER-IS-EOF              VALUE "Y".
001020     05  FILLER                         PIC X(02).
001030 01  COUNTERS-AND-SWITCHES-ALT REDEFINES COUNTERS-AND-SWITCHES.
001040     05  CTR-RAW                        PIC X(14).
001045
001046 77  WS-SESS-REL-KEY                    PIC 9(06) COMP VALUE 1.
001050
001060*    TRIP-DATE IS PLAIN MMDD -- SPLIT OUT FOR THE DISPLAY LINE.
001070 01  WS-DATE-GROUP.
001080     05  WS-DATE-RAW                    PIC 9(04).
001090 01  WS-DATE-GROUP-ALT REDEFINES WS-DATE-GROUP.
001100     05  WS-DATE-MM                     PIC 9(02).
001110     05  WS-DATE-DD                     PIC 9(02).
001120
001130 01  WS-PRINT-LINE                      PIC X(80).
001140
001150*    MIRRORS CLCDATE'S LINKAGE SECTION -- RULE 11 DAY-DIFFERENCE
001160*    FUNCTION, USED HERE TO SHOW DAYS-TO-TRAVEL ON EACH LISTED
001170*    TRIP.
001180 01  CALC-DATE-REC.
001190     05  DATE-FUNCTION-SW              PIC X(01).
001200         88  ADD-DAYS-FUNC             VALUE "A".
001210         88  DIFF-DAYS-FUNC             VALUE "D".
001220     05  IN-DATE-1.
001230         10  IN-MONTH-1                PIC 9(02).
001240         10  IN-DAY-1                  PIC 9(02).
001250     05  IN-DATE-1-N REDEFINES IN-DATE-1
001260                                       PIC 9(04).
001270     05  IN-DATE-2.
001280         10  IN-MONTH-2                PIC 9(02).
001290         10  IN-DAY-2                  PIC 9(02).
001300     05  IN-DATE-2-N REDEFINES IN-DATE-2
001310                                       PIC 9(04).
001320     05  IN-DAYS-DELTA                  PIC S9(05).
001330     05  OUT-DATE.
001340         10  OUT-MONTH                 PIC 9(02).
001350         10  OUT-DAY                   PIC 9(02).
001360     05  OUT-DATE-N REDEFINES OUT-DATE
001370                                       PIC 9(04).
001380     05  OUT-DAY-DIFF                   PIC S9(05).
001390     05  FILLER                        PIC X(02).
001400 01  WS-CALL-RET-CD                     PIC 9(04) COMP.
001410
001420 COPY ABENDREC.
001430
001440 PROCEDURE DIVISION.
001450     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001460     PERFORM 100-MAINLINE THRU 100-EXIT
001470         UNTIL NOT MORE-TRANS.
001480     PERFORM 900-CLEANUP THRU 900-EXIT.
001490     MOVE ZERO TO RETURN-CODE.
001500     GOBACK.
001510
001520 000-HOUSEKEEPING.
001530     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001540     DISPLAY "******** BEGIN JOB TRIPMGR ********".
001550     OPEN INPUT TRP-TRANS-FILE.
001555     OPEN INPUT SESSION-FILE.
001560     OPEN OUTPUT SYSOUT.
001565
001566*    RULE 12 -- MY-TICKETS NEEDS NO ADMIN PRIVILEGE BUT DOES NEED
001567*    A LOGGED-IN USER.  ZERO MEANS NOBODY IS LOGGED IN.  AUD-00120.
001568     MOVE 1 TO WS-SESS-REL-KEY.
001569     READ SESSION-FILE
001570         INVALID KEY
001571             MOVE ZERO TO SESS-USER-ID
001572     END-READ.
001580     MOVE ZERO TO QUERIES-READ.
001590     READ TRP-TRANS-FILE
001600         AT END
001610             MOVE "N" TO MORE-TRANS-SW
001620     END-READ.
001630     IF NOT NO-MORE-TRANS
001640         ADD 1 TO QUERIES-READ.
001650 000-EXIT.
001660     EXIT.
001670
001680 100-MAINLINE.
001690     MOVE "100-MAINLINE" TO PARA-NAME.
001700     PERFORM 200-LIST-ONE-USER THRU 200-EXIT.
001710
001720     READ TRP-TRANS-FILE
001730         AT END
001740             MOVE "N" TO MORE-TRANS-SW
001750             GO TO 100-EXIT
001760     END-READ.
001770     ADD 1 TO QUERIES-READ.
001780 100-EXIT.
001790     EXIT.
001800
001810*    RULE -- TRIPMANAGER "MY TICKETS" READ: SEQUENTIAL SCAN OF
001820*    THE WHOLE LEDGER, FILTERED ON TRIP-USER-ID, IN INSERTION
001830*    ORDER -- NO INDEX, NO SORT.
001840 200-LIST-ONE-USER.
001850     MOVE "200-LIST-ONE-USER" TO PARA-NAME.
001855     IF SESS-USER-ID = ZERO
001856        OR TRP-QUERY-USER-ID NOT = SESS-USER-ID
001857         DISPLAY "** REJECTED, USER NOT LOGGED IN -- USER "
001858                 TRP-QUERY-USER-ID
001859         GO TO 200-EXIT.
001860     MOVE ZERO TO TICKETS-FOUND.
001870     MOVE "N" TO LEDGER-EOF-SW.
001880     DISPLAY "MY TICKETS -- USER " TRP-QUERY-USER-ID.
001890     OPEN INPUT TRIP-LEDGER-FILE.
001900
001910     PERFORM 210-SCAN-ONE-ENTRY THRU 210-EXIT
001920         UNTIL LEDGER-IS-EOF.
001930
001940     CLOSE TRIP-LEDGER-FILE.
001950     DISPLAY "TICKETS LISTED...... " TICKETS-FOUND.
001960 200-EXIT.
001970     EXIT.
001980
001990 210-SCAN-ONE-ENTRY.
002000     READ TRIP-LEDGER-FILE
002010         AT END
002020             MOVE "Y" TO LEDGER-EOF-SW
002030             GO TO 210-EXIT.
002040     IF TRIP-USER-ID = TRP-QUERY-USER-ID
002050         PERFORM 220-DISPLAY-ONE-TRIP THRU 220-EXIT.
002060 210-EXIT.
002070     EXIT.
002080
002090 220-DISPLAY-ONE-TRIP.
002100     MOVE TRIP-DATE TO WS-DATE-RAW.
002110
002120*    RULE 11 -- DAYS-TO-TRAVEL IS THE DIFFERENCE BETWEEN THE
002130*    QUERY'S AS-OF DATE AND THE TRIP DATE, VALID ONLY WITHIN ONE
002140*    (UNSPECIFIED, NON-LEAP) CALENDAR YEAR.
002150     MOVE "D" TO DATE-FUNCTION-SW.
002160     MOVE TRP-AS-OF-DATE TO IN-DATE-1-N.
002170     MOVE TRIP-DATE TO IN-DATE-2-N.
002180     CALL "CLCDATE" USING CALC-DATE-REC, WS-CALL-RET-CD.
002190
002200     MOVE SPACES TO WS-PRINT-LINE.
002210     STRING TRIP-TRAIN-ID    DELIMITED BY SIZE
002220            " FROM "          DELIMITED BY SIZE
002230            TRIP-DEP-STATION DELIMITED BY SIZE
002240            " TO "            DELIMITED BY SIZE
002250            TRIP-ARR-STATION DELIMITED BY SIZE
002260            " ON "            DELIMITED BY SIZE
002270            WS-DATE-MM       DELIMITED BY SIZE
002280            "/"               DELIMITED BY SIZE
002290            WS-DATE-DD       DELIMITED BY SIZE
002300            " PRICE "         DELIMITED BY SIZE
002310            TRIP-PRICE       DELIMITED BY SIZE
002320            " DAYS-TO-GO "    DELIMITED BY SIZE
002330            OUT-DAY-DIFF     DELIMITED BY SIZE
002340         INTO WS-PRINT-LINE
002350     END-STRING.
002360     IF TRIP-TYPE < ZERO
002370         DISPLAY "REFUND  " WS-PRINT-LINE
002380     ELSE
002390         DISPLAY "PURCHASE" WS-PRINT-LINE.
002400     ADD 1 TO TICKETS-FOUND.
002410 220-EXIT.
002420     EXIT.
002430
002440 700-CLOSE-FILES.
002450     MOVE "700-CLOSE-FILES" TO PARA-NAME.
002460     CLOSE TRP-TRANS-FILE, SESSION-FILE, SYSOUT.
002470 700-EXIT.
002480     EXIT.
002490
002500 900-CLEANUP.
002510     MOVE "900-CLEANUP" TO PARA-NAME.
002520     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
002530     DISPLAY "** QUERIES PROCESSED ...... " QUERIES-READ.
002540     DISPLAY "******** NORMAL END OF JOB TRIPMGR ********".
002550 900-EXIT.
002560     EXIT.
002570
002580 1000-ABEND-RTN.
002590     WRITE SYSOUT-REC FROM ABEND-REC.
002600     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
002610     DISPLAY "*** ABNORMAL END OF JOB-TRIPMGR ***" UPON CONSOLE.
002620     DIVIDE ZERO-VAL INTO ONE-VAL.
